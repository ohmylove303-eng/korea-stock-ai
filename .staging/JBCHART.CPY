      ******************************************************************
      *  COPY JBCHART                                                  *
      *  LAYOUT DEL HISTORICO DE PRECIOS (JBCHART) - UN REGISTRO POR   *
      *  ACCION POR DIA ANTERIOR, AGRUPADO POR CODIGO, FECHA ASCEND.   *
      *  HASTA 60 DIAS POR ACCION (VER WKS-CHART-TABLE EN JBTSCRN)     *
      *  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBCHART          *
      ******************************************************************
       01  REG-JBCHART.
           05  CH-STOCK-CODE          PIC X(06).
           05  CH-TRADE-DATE          PIC 9(08).
           05  CH-OPEN-PRICE          PIC 9(09).
           05  CH-HIGH-PRICE          PIC 9(09).
           05  CH-LOW-PRICE           PIC 9(09).
           05  CH-CLOSE-PRICE         PIC 9(09).
           05  CH-VOLUME              PIC 9(12).
           05  FILLER                 PIC X(03).
