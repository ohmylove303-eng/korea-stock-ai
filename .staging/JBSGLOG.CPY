      ******************************************************************
      *  COPY JBSGLOG                                                  *
      *  LAYOUT DE LA BITACORA HISTORICA DE SENALES (JBSGLOG), ENTRADA *
      *  DE JBTRANK Y JBTPORT.  CUALQUIER ORDEN, NO NECESARIAMENTE POR *
      *  CODIGO NI POR FECHA                                            *
      *  MANTTO  : 2024-03-05 PEDR  ALTA INICIAL COPY JBSGLOG          *
      ******************************************************************
       01  REG-JBSGLOG.
           05  SL-SIGNAL-DATE         PIC 9(08).
           05  SL-STOCK-CODE          PIC X(06).
           05  SL-STOCK-NAME          PIC X(20).
           05  SL-MARKET              PIC X(06).
           05  SL-VCP-SCORE           PIC 9(03)V9.
           05  SL-CONTRACTION-RATIO   PIC 9(01)V99.
           05  SL-FOREIGN-5D          PIC S9(12).
           05  SL-INST-5D             PIC S9(12).
           05  SL-ENTRY-PRICE         PIC 9(09).
           05  SL-CURRENT-PRICE       PIC 9(09).
           05  SL-STATUS              PIC X(10).
           05  FILLER                 PIC X(11).
