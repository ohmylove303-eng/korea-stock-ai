      ******************************************************************
      *  COPY JBNEWSR                                                  *
      *  LAYOUT DE NOTICIAS POR ACCION (JBNEWSR) - HASTA 5 POR ACCION, *
      *  AGRUPADAS POR CODIGO.  EL ANALISIS DE PALABRAS CLAVE OPERA    *
      *  SOBRE NW-NEWS-TITLE (VER JBTNEWS)                             *
      *  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBNEWSR          *
      ******************************************************************
       01  REG-JBNEWSR.
           05  NW-STOCK-CODE          PIC X(06).
           05  NW-NEWS-SOURCE         PIC X(20).
           05  NW-NEWS-TITLE          PIC X(100).
           05  FILLER                 PIC X(04).
