      ******************************************************************
      * FECHA       : 22/11/1993                                       *
      * PROGRAMADOR : L. VELASQUEZ (LFVQ)                              *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTNEWS                                          *
      * TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE, DOS ENTRADAS) *
      * DESCRIPCION : CALIFICA LOS TITULARES DE NOTICIA DE UNA ACCION  *
      *             : POR COINCIDENCIA DE PALABRAS CLAVE (0-3) Y, EN   *
      *             : UNA SEGUNDA ENTRADA, DETERMINA LA RECOMENDACION  *
      *             : DE COMPRA (BUY/HOLD) SEGUN EL PUNTAJE TOTAL      *
      * ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
      * PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTNEWS.
       AUTHOR.         L VELASQUEZ.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   22/11/1993.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 22/11/1993  LFVQ   N/A        VERSION ORIGINAL. BUSQUEDA DE    *
      *                                PALABRAS PROHIBIDAS EN GLOSAS   *
      *                                DE CHEQUES (DADA DE BAJA)       *
      * 05/04/1995  LFVQ   SIS-0299   SE AMPLIA TABLA DE PALABRAS DE   *
      *                                8 A 12 ENTRADAS                 *
      * 19/08/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO AÑO 2000 - SIN CAMBIO  *
      * 11/01/1999  MTOB   Y2K-0007   PRUEBAS DE VENTANA DE SIGLO      *
      *                                CONFORMES, CIERRE DE PROYECTO   *
      * 30/03/2004  JECH   SIS-0632   SE ELIMINA DEPENDENCIA DE        *
      *                                COPY DE GLOSAS DE CHEQUES       *
      * 12/06/2010  JECH   SIS-0777   PROGRAMA MARCADO INACTIVO,       *
      *                                PENDIENTE DE REASIGNACION       *
      * 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL          *
      * 09/07/2019  PDRZ   JBT-0015   SE AGREGA BUSQUEDA DE PALABRAS   *
      *                                POSITIVAS Y NEGATIVAS SOBRE     *
      *                                TITULARES DE NOTICIA            *
      * 28/07/2019  PDRZ   JBT-0016   SE AGREGA SEGUNDO PUNTO DE       *
      *                                ENTRADA JBTNEWS-RECO PARA LA    *
      *                                RECOMENDACION BASADA EN EL      *
      *                                PUNTAJE TOTAL DEL SCORER        *
      * 15/02/2020  RSCH   JBT-0034   SE AMPLIA TABLA POSITIVA DE 15   *
      *                                A 18 TERMINOS                   *
      * 03/11/2022  RSCH   JBT-0090   SE CONVIERTE EL TEXTO A          *
      *                                MAYUSCULAS ANTES DE BUSCAR      *
      * 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
      * 30/05/2024  RSCH   JBT-0123   SE AGREGA CONTADOR DE LLAMADAS Y *
      *                                CONDICION ENCONTRADA PARA LA    *
      *                                BUSQUEDA DE PALABRAS CLAVE      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
      *                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
       77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
      *------------------->   TABLA DE PALABRAS CLAVE POSITIVAS (18)
       01  WKS-TABLA-POSITIVAS-LIT.
           05  FILLER PIC X(30) VALUE 'TURNAROUND TO PROFIT'.
           05  FILLER PIC X(30) VALUE 'RECORD EARNINGS'.
           05  FILLER PIC X(30) VALUE 'ORDER WIN'.
           05  FILLER PIC X(30) VALUE 'SUPPLY CONTRACT'.
           05  FILLER PIC X(30) VALUE 'MOU'.
           05  FILLER PIC X(30) VALUE 'NEW DRUG'.
           05  FILLER PIC X(30) VALUE 'CLINICAL TRIAL'.
           05  FILLER PIC X(30) VALUE 'FDA'.
           05  FILLER PIC X(30) VALUE 'APPROVAL'.
           05  FILLER PIC X(30) VALUE 'PATENT'.
           05  FILLER PIC X(30) VALUE 'TECHNOLOGY TRANSFER'.
           05  FILLER PIC X(30) VALUE 'COMMERCIALIZATION'.
           05  FILLER PIC X(30) VALUE 'FOREIGN BUYING'.
           05  FILLER PIC X(30) VALUE 'INSTITUTIONAL BUYING'.
           05  FILLER PIC X(30) VALUE 'LIMIT-UP'.
           05  FILLER PIC X(30) VALUE 'EARNINGS SURPRISE'.
           05  FILLER PIC X(30) VALUE 'STOCK BUYBACK'.
           05  FILLER PIC X(30) VALUE 'DIVIDEND INCREASE'.
       01  WKS-TABLA-POSITIVAS REDEFINES WKS-TABLA-POSITIVAS-LIT.
           05  WKS-POS-PALABRA OCCURS 18 TIMES PIC X(30).
      *------------------->   TABLA DE PALABRAS CLAVE NEGATIVAS (10)
       01  WKS-TABLA-NEGATIVAS-LIT.
           05  FILLER PIC X(30) VALUE 'LOSS'.
           05  FILLER PIC X(30) VALUE 'DECLINE'.
           05  FILLER PIC X(30) VALUE 'SCANDAL'.
           05  FILLER PIC X(30) VALUE 'INVESTIGATION'.
           05  FILLER PIC X(30) VALUE 'EMBEZZLEMENT'.
           05  FILLER PIC X(30) VALUE 'DELISTING'.
           05  FILLER PIC X(30) VALUE 'ADMINISTRATIVE ISSUE'.
           05  FILLER PIC X(30) VALUE 'AUDIT OPINION REFUSED'.
           05  FILLER PIC X(30) VALUE 'LAWSUIT'.
           05  FILLER PIC X(30) VALUE 'BANKRUPTCY'.
       01  WKS-TABLA-NEGATIVAS REDEFINES WKS-TABLA-NEGATIVAS-LIT.
           05  WKS-NEG-PALABRA OCCURS 10 TIMES PIC X(30).
      *------------------->   TEXTO CONCATENADO DE TITULARES (5*100)
       01  WKS-TEXTO-GRUPO.
           05  WKS-TEXTO-CONCAT      PIC X(500).
       01  WKS-TEXTO-GRUPO-R REDEFINES WKS-TEXTO-GRUPO.
      *        VISTA POR TITULAR, USADA SOLO AL ARMAR EL TEXTO
           05  WKS-TEXTO-SEGMENTO    OCCURS 5 TIMES PIC X(100).
      *------------------->   CONTADORES Y VARIABLES DE TRABAJO
       01  WKS-CONTADORES.
           05  WKS-CTR-POS           PIC 9(2) COMP.
           05  WKS-CTR-NEG           PIC 9(2) COMP.
           05  WKS-IDX-TITULAR       PIC 9(1) COMP.
           05  WKS-IDX-PALABRA       PIC 9(2) COMP.
       01  WKS-BUSQUEDA.
           05  WKS-PALABRA           PIC X(30).
           05  WKS-PAL-LON           PIC 9(2) COMP.
           05  WKS-POS-BUSCA         PIC 9(3) COMP.
           05  WKS-POS-MAX           PIC 9(3) COMP.
           05  WKS-ENCONTRADO        PIC X(01).
               88  ENCONTRADO                VALUE 'S'.
       LINKAGE SECTION.
       01  LK-JBTNEWS-DATOS.
           05  LK-NEWS-COUNT-IN      PIC 9(1) COMP.
           05  LK-NEWS-TABLA.
               10  LK-NEWS-FILA OCCURS 5 TIMES.
                   15  LK-NW-TITLE   PIC X(100).
           05  LK-NEWS-SCORE-OUT     PIC 9(1).
           05  LK-REASON-CODE-OUT    PIC X(30).
       01  LK-RECO-DATOS.
           05  LK-SCORE-TOTAL-IN     PIC 9(2).
           05  LK-RECOMENDACION-OUT  PIC X(04).
           05  LK-CONFIANZA-OUT      PIC 9(03).
       PROCEDURE DIVISION USING LK-JBTNEWS-DATOS.
       000-PRINCIPAL SECTION.
           ADD 1 TO WKS-CONTADOR-LLAMADAS
           PERFORM 050-INICIALIZAR THRU 050-INICIALIZAR-E
           PERFORM 090-ARMAR-TEXTO THRU 090-ARMAR-TEXTO-E
           IF LK-NEWS-COUNT-IN > 0
              PERFORM 100-BUSCAR-POSITIVAS THRU 100-BUSCAR-POSITIVAS-E
              PERFORM 200-BUSCAR-NEGATIVAS THRU 200-BUSCAR-NEGATIVAS-E
           END-IF
           PERFORM 300-CALIFICAR THRU 300-CALIFICAR-E
           GOBACK.
       000-PRINCIPAL-E. EXIT.

       050-INICIALIZAR SECTION.
           MOVE ZEROS TO WKS-CTR-POS WKS-CTR-NEG
           MOVE SPACES TO WKS-TEXTO-CONCAT.
       050-INICIALIZAR-E. EXIT.

      *        ARMA UN SOLO TEXTO CON LOS TITULARES RECIBIDOS Y LO
      *        CONVIERTE A MAYUSCULAS PARA LA BUSQUEDA DE PALABRAS
       090-ARMAR-TEXTO SECTION.
           IF LK-NEWS-COUNT-IN > 0
              PERFORM 091-COPIAR-TITULAR THRU 091-COPIAR-TITULAR-E
                 VARYING WKS-IDX-TITULAR FROM 1 BY 1
                 UNTIL WKS-IDX-TITULAR > LK-NEWS-COUNT-IN
              INSPECT WKS-TEXTO-CONCAT CONVERTING
                 'abcdefghijklmnopqrstuvwxyz'
                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
           END-IF.
       090-ARMAR-TEXTO-E. EXIT.

       091-COPIAR-TITULAR SECTION.
           MOVE LK-NW-TITLE(WKS-IDX-TITULAR)
              TO WKS-TEXTO-SEGMENTO(WKS-IDX-TITULAR).
       091-COPIAR-TITULAR-E. EXIT.

      *------------------->   BUSCA COINCIDENCIAS POSITIVAS
       100-BUSCAR-POSITIVAS SECTION.
           PERFORM 110-EVALUAR-POSITIVA THRU 110-EVALUAR-POSITIVA-E
              VARYING WKS-IDX-PALABRA FROM 1 BY 1
              UNTIL WKS-IDX-PALABRA > 18.
       100-BUSCAR-POSITIVAS-E. EXIT.

       110-EVALUAR-POSITIVA SECTION.
           MOVE WKS-POS-PALABRA(WKS-IDX-PALABRA) TO WKS-PALABRA
           PERFORM 800-LONGITUD-PALABRA THRU 800-LONGITUD-PALABRA-E
           PERFORM 850-BUSCAR-EN-TEXTO THRU 850-BUSCAR-EN-TEXTO-E
           IF ENCONTRADO
              ADD 1 TO WKS-CTR-POS
           END-IF.
       110-EVALUAR-POSITIVA-E. EXIT.

      *------------------->   BUSCA COINCIDENCIAS NEGATIVAS
       200-BUSCAR-NEGATIVAS SECTION.
           PERFORM 210-EVALUAR-NEGATIVA THRU 210-EVALUAR-NEGATIVA-E
              VARYING WKS-IDX-PALABRA FROM 1 BY 1
              UNTIL WKS-IDX-PALABRA > 10.
       200-BUSCAR-NEGATIVAS-E. EXIT.

       210-EVALUAR-NEGATIVA SECTION.
           MOVE WKS-NEG-PALABRA(WKS-IDX-PALABRA) TO WKS-PALABRA
           PERFORM 800-LONGITUD-PALABRA THRU 800-LONGITUD-PALABRA-E
           PERFORM 850-BUSCAR-EN-TEXTO THRU 850-BUSCAR-EN-TEXTO-E
           IF ENCONTRADO
              ADD 1 TO WKS-CTR-NEG
           END-IF.
       210-EVALUAR-NEGATIVA-E. EXIT.

      *------------------->   CALIFICACION FINAL DE NOTICIA (0-3)
       300-CALIFICAR SECTION.
           EVALUATE TRUE
               WHEN LK-NEWS-COUNT-IN = 0
                    MOVE 0 TO LK-NEWS-SCORE-OUT
                    MOVE 'NO NEWS' TO LK-REASON-CODE-OUT
               WHEN WKS-CTR-NEG >= 2
                    MOVE 0 TO LK-NEWS-SCORE-OUT
                    MOVE 'MANY NEGATIVE KEYWORDS'
                       TO LK-REASON-CODE-OUT
               WHEN WKS-CTR-POS >= 3
                    MOVE 3 TO LK-NEWS-SCORE-OUT
                    MOVE 'THREE OR MORE POSITIVE'
                       TO LK-REASON-CODE-OUT
               WHEN WKS-CTR-POS = 2
                    MOVE 2 TO LK-NEWS-SCORE-OUT
                    MOVE 'TWO POSITIVE KEYWORDS'
                       TO LK-REASON-CODE-OUT
               WHEN WKS-CTR-POS = 1
                    MOVE 1 TO LK-NEWS-SCORE-OUT
                    MOVE 'ONE POSITIVE KEYWORD'
                       TO LK-REASON-CODE-OUT
               WHEN OTHER
                    MOVE 0 TO LK-NEWS-SCORE-OUT
                    MOVE 'NO POSITIVE KEYWORDS'
                       TO LK-REASON-CODE-OUT
           END-EVALUATE.
       300-CALIFICAR-E. EXIT.

      *------------------->   LARGO REAL DE LA PALABRA (SIN ESPACIOS)
       800-LONGITUD-PALABRA SECTION.
           PERFORM 810-RECORTAR THRU 810-RECORTAR-E
              VARYING WKS-PAL-LON FROM 30 BY -1
              UNTIL WKS-PAL-LON = 0 OR
                    WKS-PALABRA(WKS-PAL-LON:1) NOT = SPACE.
       800-LONGITUD-PALABRA-E. EXIT.

       810-RECORTAR SECTION.
           CONTINUE.
       810-RECORTAR-E. EXIT.

      *------------------->   BUSQUEDA DE SUBCADENA EN EL TEXTO
       850-BUSCAR-EN-TEXTO SECTION.
           MOVE 'N' TO WKS-ENCONTRADO
           IF WKS-PAL-LON > 0
              COMPUTE WKS-POS-MAX = 500 - WKS-PAL-LON + 1
              PERFORM 851-COMPARAR-POSICION
                                   THRU 851-COMPARAR-POSICION-E
                 VARYING WKS-POS-BUSCA FROM 1 BY 1
                 UNTIL WKS-POS-BUSCA > WKS-POS-MAX
                    OR ENCONTRADO
           END-IF.
       850-BUSCAR-EN-TEXTO-E. EXIT.

       851-COMPARAR-POSICION SECTION.
           IF WKS-TEXTO-CONCAT(WKS-POS-BUSCA:WKS-PAL-LON) =
              WKS-PALABRA(1:WKS-PAL-LON)
              SET ENCONTRADO TO TRUE
           END-IF.
       851-COMPARAR-POSICION-E. EXIT.

      ******************************************************************
      * SEGUNDO PUNTO DE ENTRADA: RECOMENDACION SEGUN PUNTAJE TOTAL    *
      * SE LLAMA DESPUES DE JBTSCOR, CUANDO YA SE CONOCE EL PUNTAJE    *
      * TOTAL (SEIS CATEGORIAS) DE LA ACCION CANDIDATA (JBT-0016)      *
      ******************************************************************
       ENTRY 'JBTNEWS-RECO' USING LK-RECO-DATOS.
       400-RECOMENDACION SECTION.
           EVALUATE TRUE
               WHEN LK-SCORE-TOTAL-IN >= 8
                    MOVE 'BUY ' TO LK-RECOMENDACION-OUT
                    MOVE 80 TO LK-CONFIANZA-OUT
               WHEN LK-SCORE-TOTAL-IN >= 6
                    MOVE 'HOLD' TO LK-RECOMENDACION-OUT
                    MOVE 60 TO LK-CONFIANZA-OUT
               WHEN OTHER
                    MOVE 'HOLD' TO LK-RECOMENDACION-OUT
                    MOVE 50 TO LK-CONFIANZA-OUT
           END-EVALUATE
           GOBACK.
       400-RECOMENDACION-E. EXIT.
