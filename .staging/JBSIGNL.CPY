      ******************************************************************
      *  COPY JBSIGNL                                                  *
      *  LAYOUT DE SENAL DE COMPRA GENERADA POR EL SCREENER (JBTSCRN)  *
      *  ES ADEMAS ENTRADA DEL CONTEO DE GRADOS EN PORTAFOLIO (JBTPORT)*
      *  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBSIGNL          *
      *          : 2024-09-30 PEDR  SE AGREGA SG-STATUS PARA CIERRE    *
      ******************************************************************
       01  REG-JBSIGNL.
           05  SG-STOCK-CODE          PIC X(06).
           05  SG-STOCK-NAME          PIC X(20).
           05  SG-MARKET              PIC X(06).
           05  SG-GRADE               PIC X(01).
           05  SG-SCORE-NEWS          PIC 9(01).
           05  SG-SCORE-VOLUME        PIC 9(01).
           05  SG-SCORE-CHART         PIC 9(01).
           05  SG-SCORE-CANDLE        PIC 9(01).
           05  SG-SCORE-CONSOL        PIC 9(01).
           05  SG-SCORE-SUPPLY        PIC 9(01).
           05  SG-SCORE-TOTAL         PIC 9(02).
           05  SG-ENTRY-PRICE         PIC 9(09).
           05  SG-STOP-PRICE          PIC 9(09).
           05  SG-TARGET-PRICE        PIC 9(09).
           05  SG-CHANGE-PCT          PIC S9(03)V99.
           05  SG-TRADING-VALUE       PIC 9(15).
           05  SG-FOREIGN-5D          PIC S9(12).
           05  SG-INST-5D             PIC S9(12).
           05  SG-SHARE-COUNT         PIC 9(09).
           05  SG-POSITION-AMT        PIC 9(15).
           05  SG-RISK-AMT            PIC 9(12).
           05  SG-SIGNAL-DATE         PIC 9(08).
           05  SG-STATUS              PIC X(10).
           05  FILLER                 PIC X(14).
