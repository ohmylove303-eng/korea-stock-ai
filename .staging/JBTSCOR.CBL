      ******************************************************************
      * FECHA       : 18/03/1994                                       *
      * PROGRAMADOR : R. DE LEON (RDCM)                                *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTSCOR                                          *
      * TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE)               *
      * DESCRIPCION : CALIFICA UNA ACCION CANDIDATA EN SEIS CATEGORIAS *
      *             : (NOTICIA, VOLUMEN, GRAFICO, VELA, CONSOLIDACION, *
      *             : OFERTA) Y DETERMINA EL GRADO S/A/B/C SEGUN EL    *
      *             : PUNTAJE TOTAL Y EL MONTO NEGOCIADO               *
      * ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
      * PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTSCOR.
       AUTHOR.         R DE LEON.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   18/03/1994.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 18/03/1994  RDCM   N/A        VERSION ORIGINAL. RUTINA DE      *
      *                                CALIFICACION PARA CARTERA DE    *
      *                                AHORRO PROGRAMADO (DADA DE BAJA)*
      * 02/09/1994  RDCM   SIS-0231   SE CORRIGE TRUNCAMIENTO EN       *
      *                                PROMEDIOS MOVILES              *
      * 11/01/1996  LFVQ   SIS-0350   SE AGREGA SEGUNDA CATEGORIA DE   *
      *                                PUNTAJE (ANTES SOLO UNA)        *
      * 27/06/1997  LFVQ   SIS-0402   AJUSTE DE REDONDEO EN DESVIACION *
      * 14/09/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO AÑO 2000 - SIN CAMBIO  *
      *                                DE LONGITUD, SOLO VALIDACION    *
      * 03/02/1999  MTOB   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
      *                                DE VENTANA DE SIGLO CONFORMES   *
      * 19/11/2001  MTOB   SIS-0511   LIMPIEZA DE RUTINAS MUERTAS DE   *
      *                                LA CARTERA DE AHORRO PROGRAMADO *
      * 22/05/2007  JECH   SIS-0699   REVISION GENERAL, SIN HALLAZGOS  *
      * 10/08/2015  JECH   SIS-0844   PROGRAMA MARCADO PARA POSIBLE    *
      *                                REUTILIZACION - SIN CAMBIOS     *
      * 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL. TODA LA *
      *                                LOGICA ANTERIOR SE ELIMINA      *
      * 02/07/2019  PDRZ   JBT-0014   SE AGREGAN LAS SEIS CATEGORIAS   *
      *                                DE PUNTAJE Y LA RUTINA DE RAIZ  *
      *                                CUADRADA POR NEWTON-RAPHSON     *
      * 21/01/2020  PDRZ   JBT-0033   SE AJUSTA VENTANA DE QUIEBRE     *
      *                                (IS-BREAKOUT) A 5 FILAS MINIMO  *
      * 09/09/2021  RSCH   JBT-0077   SE CORRIGE EMA60 CUANDO HAY      *
      *                                MENOS DE 60 FILAS DE HISTORICO  *
      * 30/04/2023  RSCH   JBT-0102   SE AGREGA BANDERA IS-NEW-HIGH    *
      *                                INDEPENDIENTE DEL PUNTAJE       *
      * 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
      * 30/05/2024  RSCH   JBT-0122   SE AGREGA CONTADOR DE LLAMADAS Y *
      *                                CONDICION BANDA-VALIDA PARA LA  *
      *                                BANDA DE CONSOLIDACION          *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
      *                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
       77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
      *------------------->   UMBRALES DE VOLUMEN Y GRADO (JBT-0014)
       01  WKS-PARAMETROS-PUNTAJE.
           05  WKS-TURNO-GRADO-S      PIC 9(15) COMP
                                       VALUE 1000000000000.
           05  WKS-TURNO-GRADO-A      PIC 9(15) COMP
                                       VALUE 500000000000.
           05  WKS-TURNO-GRADO-B      PIC 9(15) COMP
                                       VALUE 100000000000.
      *------------------->   PROMEDIOS MOVILES EXPONENCIALES (EMA)
       01  WKS-EMA-GRUPO.
           05  WKS-EMA5               PIC S9(9)V9(4) COMP.
           05  WKS-EMA20              PIC S9(9)V9(4) COMP.
           05  WKS-EMA60              PIC S9(9)V9(4) COMP.
       01  WKS-EMA-GRUPO-R REDEFINES WKS-EMA-GRUPO.
      *        VISTA EN TABLA PARA RUTINA GENERICA DE COMPARACION
           05  WKS-EMA-TABLA OCCURS 3 TIMES PIC S9(9)V9(4) COMP.
       01  WKS-K5                     PIC S9V9(6) COMP VALUE 0.333333.
       01  WKS-K20                    PIC S9V9(6) COMP VALUE 0.095238.
       01  WKS-K60                    PIC S9V9(6) COMP VALUE 0.032787.
       01  WKS-EMA-IDX                PIC 9(2) COMP.
      *------------------->   MAXIMO DE 20 DIAS Y VENTANAS DE VOLUMEN
       01  WKS-VENTANAS.
           05  WKS-MAX-HIGH           PIC 9(9) COMP.
           05  WKS-VENT-N             PIC 9(2) COMP.
           05  WKS-VENT-INICIO        PIC 9(2) COMP.
           05  WKS-VENT-IDX           PIC 9(2) COMP.
           05  WKS-UMBRAL-98          PIC S9(9)V9(4) COMP.
       01  WKS-VOLUMEN-VENTANA.
           05  WKS-SUMA-VOL           PIC S9(14)V9(4) COMP.
           05  WKS-PROMEDIO-VOL       PIC S9(12)V9(4) COMP.
           05  WKS-DOBLE-PROMEDIO     PIC S9(12)V9(4) COMP.
      *------------------->   VELA (CANDLESTICK) DE LA ULTIMA FILA
       01  WKS-VELA.
           05  WKS-VELA-CUERPO        PIC S9(9) COMP.
           05  WKS-VELA-MECHA         PIC S9(9) COMP.
           05  WKS-VELA-LIMITE        PIC S9(9)V9(4) COMP.
      *------------------->   BANDA DE CONSOLIDACION (SMA20 + DESVEST)
       01  WKS-BANDA-PARAMS.
           05  WKS-BANDA-FILA         PIC 9(2) COMP.
           05  WKS-BANDA-VALIDA       PIC X(01).
               88  BANDA-VALIDA               VALUE 'S'.
           05  WKS-BANDA-RESULTADO    PIC S9(3)V9(6) COMP.
           05  WKS-BANDA-SMA          PIC S9(9)V9(4) COMP.
           05  WKS-BANDA-VAR          PIC S9(9)V9(4) COMP.
           05  WKS-BANDA-DESV         PIC S9(9)V9(4) COMP.
           05  WKS-BANDA-DIF          PIC S9(9)V9(4) COMP.
           05  WKS-BANDA-SUB-IDX      PIC 9(2) COMP.
       01  WKS-BANDA-ACUM.
           05  WKS-BANDA-SUMA         PIC S9(13)V9(4) COMP.
           05  WKS-BANDA-SUMA-CUAD    PIC S9(17)V9(4) COMP.
       01  WKS-BANDA-ACUM-R REDEFINES WKS-BANDA-ACUM.
      *        VISTA UNIFORME PARA PONER AMBOS ACUMULADORES EN CERO
           05  WKS-BANDA-ACUM-CAMPOS  OCCURS 2 TIMES
                                       PIC S9(17)V9(4) COMP.
       01  WKS-CONSOL-MEDIAS.
           05  WKS-MEAN-RECIENTE      PIC S9(3)V9(6) COMP.
           05  WKS-MEAN-ANTERIOR      PIC S9(3)V9(6) COMP.
           05  WKS-SUMA-RECIENTE      PIC S9(5)V9(6) COMP.
           05  WKS-SUMA-ANTERIOR      PIC S9(5)V9(6) COMP.
           05  WKS-CTR-RECIENTE       PIC 9(2) COMP.
           05  WKS-CTR-ANTERIOR       PIC 9(2) COMP.
           05  WKS-UMBRAL-70          PIC S9(3)V9(6) COMP.
      *------------------->   UTILITARIO DE RAIZ CUADRADA (NEWTON)
       01  WKS-RAIZ-GRUPO.
           05  WKS-RAIZ-ENTRADA       PIC S9(9)V9(4) COMP.
           05  WKS-RAIZ-X             PIC S9(9)V9(4) COMP.
       01  WKS-RAIZ-GRUPO-R REDEFINES WKS-RAIZ-GRUPO.
      *        VISTA PAREADA, USADA POR LA RUTINA DE ITERACION
           05  WKS-RAIZ-PAR           OCCURS 2 TIMES
                                       PIC S9(9)V9(4) COMP.
       01  WKS-RAIZ-SALIDA            PIC S9(9)V9(4) COMP.
       01  WKS-RAIZ-CICLO             PIC 9(2) COMP.
       LINKAGE SECTION.
       01  LK-JBTSCOR-DATOS.
           05  LK-CHART-COUNT         PIC 9(2) COMP.
           05  LK-CHART-TABLA.
               10  LK-CHART-FILA OCCURS 60 TIMES INDEXED BY LK-CI.
                   15  LK-CH-OPEN     PIC 9(9).
                   15  LK-CH-HIGH     PIC 9(9).
                   15  LK-CH-LOW      PIC 9(9).
                   15  LK-CH-CLOSE    PIC 9(9).
                   15  LK-CH-VOLUME   PIC 9(12).
           05  LK-TRADING-VALUE       PIC 9(15).
           05  LK-NEWS-SCORE-IN       PIC 9(1).
           05  LK-NEWS-COUNT-IN       PIC 9(1) COMP.
           05  LK-FOREIGN-5D          PIC S9(12).
           05  LK-INST-5D             PIC S9(12).
           05  LK-SCORE-NEWS          PIC 9(1).
           05  LK-SCORE-VOLUME        PIC 9(1).
           05  LK-SCORE-CHART         PIC 9(1).
           05  LK-SCORE-CANDLE        PIC 9(1).
           05  LK-SCORE-CONSOL        PIC 9(1).
           05  LK-SCORE-SUPPLY        PIC 9(1).
           05  LK-SCORE-TOTAL         PIC 9(2).
           05  LK-GRADE               PIC X(1).
           05  LK-FLAG-HAS-NEWS       PIC X(1).
           05  LK-FLAG-VOLUME-SURGE   PIC X(1).
           05  LK-FLAG-NEW-HIGH       PIC X(1).
           05  LK-FLAG-BREAKOUT       PIC X(1).
           05  LK-FLAG-SUPPLY-POS     PIC X(1).
       PROCEDURE DIVISION USING LK-JBTSCOR-DATOS.
       000-PRINCIPAL SECTION.
           ADD 1 TO WKS-CONTADOR-LLAMADAS
           PERFORM 050-INICIALIZAR-SALIDA THRU 050-INICIALIZAR-SALIDA-E
           PERFORM 100-PUNTAJE-NOTICIA THRU 100-PUNTAJE-NOTICIA-E
           PERFORM 200-PUNTAJE-VOLUMEN THRU 200-PUNTAJE-VOLUMEN-E
           PERFORM 300-PUNTAJE-GRAFICO THRU 300-PUNTAJE-GRAFICO-E
           PERFORM 400-PUNTAJE-VELA THRU 400-PUNTAJE-VELA-E
           PERFORM 500-PUNTAJE-CONSOLIDACION
                                THRU 500-PUNTAJE-CONSOLIDACION-E
           PERFORM 600-PUNTAJE-OFERTA THRU 600-PUNTAJE-OFERTA-E
           PERFORM 700-TOTAL-Y-GRADO THRU 700-TOTAL-Y-GRADO-E
           GOBACK.
       000-PRINCIPAL-E. EXIT.

       050-INICIALIZAR-SALIDA SECTION.
           MOVE ZEROS TO LK-SCORE-NEWS LK-SCORE-VOLUME LK-SCORE-CHART
                         LK-SCORE-CANDLE LK-SCORE-CONSOL
                         LK-SCORE-SUPPLY LK-SCORE-TOTAL
           MOVE SPACES TO LK-GRADE
           MOVE 'N' TO LK-FLAG-HAS-NEWS LK-FLAG-VOLUME-SURGE
                       LK-FLAG-NEW-HIGH LK-FLAG-BREAKOUT
                       LK-FLAG-SUPPLY-POS.
       050-INICIALIZAR-SALIDA-E. EXIT.

      *------------------->   CATEGORIA 1: NOTICIA (0-3)
       100-PUNTAJE-NOTICIA SECTION.
           IF LK-NEWS-COUNT-IN > 0
              MOVE 'S' TO LK-FLAG-HAS-NEWS
           END-IF
           IF LK-NEWS-SCORE-IN > 3
              MOVE 3 TO LK-SCORE-NEWS
           ELSE
              MOVE LK-NEWS-SCORE-IN TO LK-SCORE-NEWS
           END-IF.
       100-PUNTAJE-NOTICIA-E. EXIT.

      *------------------->   CATEGORIA 2: VOLUMEN NEGOCIADO (0-3)
       200-PUNTAJE-VOLUMEN SECTION.
           EVALUATE TRUE
               WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-S
                    MOVE 3 TO LK-SCORE-VOLUME
               WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
                    MOVE 2 TO LK-SCORE-VOLUME
               WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-B
                    MOVE 1 TO LK-SCORE-VOLUME
               WHEN OTHER
                    MOVE 0 TO LK-SCORE-VOLUME
           END-EVALUATE
           IF LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
              MOVE 'S' TO LK-FLAG-VOLUME-SURGE
           END-IF.
       200-PUNTAJE-VOLUMEN-E. EXIT.

      *------------------->   CATEGORIA 3: PATRON DE GRAFICO (0-2)
       300-PUNTAJE-GRAFICO SECTION.
           IF LK-CHART-COUNT >= 20
              PERFORM 310-CALCULAR-EMAS THRU 310-CALCULAR-EMAS-E
              PERFORM 320-VERIFICAR-TENDENCIA
                                   THRU 320-VERIFICAR-TENDENCIA-E
              PERFORM 330-VERIFICAR-MAXIMO THRU 330-VERIFICAR-MAXIMO-E
           END-IF
           IF LK-CHART-COUNT >= 5
              PERFORM 340-VERIFICAR-QUIEBRE
                                   THRU 340-VERIFICAR-QUIEBRE-E
           END-IF.
       300-PUNTAJE-GRAFICO-E. EXIT.

       310-CALCULAR-EMAS SECTION.
           MOVE LK-CH-CLOSE(1) TO WKS-EMA5
           MOVE LK-CH-CLOSE(1) TO WKS-EMA20
           MOVE LK-CH-CLOSE(1) TO WKS-EMA60
           PERFORM 311-ACUMULAR-EMA THRU 311-ACUMULAR-EMA-E
              VARYING WKS-EMA-IDX FROM 2 BY 1
              UNTIL WKS-EMA-IDX > LK-CHART-COUNT
           IF LK-CHART-COUNT < 60
              MOVE WKS-EMA20 TO WKS-EMA60
           END-IF.
       310-CALCULAR-EMAS-E. EXIT.

       311-ACUMULAR-EMA SECTION.
           COMPUTE WKS-EMA5 ROUNDED =
              (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K5) +
              (WKS-EMA5 * (1 - WKS-K5))
           COMPUTE WKS-EMA20 ROUNDED =
              (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K20) +
              (WKS-EMA20 * (1 - WKS-K20))
           IF LK-CHART-COUNT >= 60
              COMPUTE WKS-EMA60 ROUNDED =
                 (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K60) +
                 (WKS-EMA60 * (1 - WKS-K60))
           END-IF.
       311-ACUMULAR-EMA-E. EXIT.

       320-VERIFICAR-TENDENCIA SECTION.
           IF WKS-EMA-TABLA(1) > WKS-EMA-TABLA(2) AND
              WKS-EMA-TABLA(2) > WKS-EMA-TABLA(3)
              ADD 1 TO LK-SCORE-CHART
           END-IF.
       320-VERIFICAR-TENDENCIA-E. EXIT.

       330-VERIFICAR-MAXIMO SECTION.
           MOVE ZEROS TO WKS-MAX-HIGH
           COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 19
           PERFORM 331-BUSCAR-MAXIMO THRU 331-BUSCAR-MAXIMO-E
              VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
              UNTIL WKS-VENT-IDX > LK-CHART-COUNT
           COMPUTE WKS-UMBRAL-98 ROUNDED = WKS-MAX-HIGH * 0.98
           IF LK-CH-CLOSE(LK-CHART-COUNT) >= WKS-UMBRAL-98
              MOVE 'S' TO LK-FLAG-NEW-HIGH
              IF LK-SCORE-CHART < 2
                 ADD 1 TO LK-SCORE-CHART
              END-IF
           END-IF.
       330-VERIFICAR-MAXIMO-E. EXIT.

       331-BUSCAR-MAXIMO SECTION.
           IF LK-CH-HIGH(WKS-VENT-IDX) > WKS-MAX-HIGH
              MOVE LK-CH-HIGH(WKS-VENT-IDX) TO WKS-MAX-HIGH
           END-IF.
       331-BUSCAR-MAXIMO-E. EXIT.

       340-VERIFICAR-QUIEBRE SECTION.
           IF LK-CHART-COUNT < 20
              MOVE LK-CHART-COUNT TO WKS-VENT-N
           ELSE
              MOVE 20 TO WKS-VENT-N
           END-IF
           COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - WKS-VENT-N + 1
           MOVE ZEROS TO WKS-SUMA-VOL
           PERFORM 341-SUMAR-VOLUMEN THRU 341-SUMAR-VOLUMEN-E
              VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
              UNTIL WKS-VENT-IDX > LK-CHART-COUNT
           COMPUTE WKS-PROMEDIO-VOL ROUNDED = WKS-SUMA-VOL / WKS-VENT-N
           COMPUTE WKS-DOBLE-PROMEDIO ROUNDED = WKS-PROMEDIO-VOL * 2
           IF LK-CH-VOLUME(LK-CHART-COUNT) >= WKS-DOBLE-PROMEDIO
              MOVE 'S' TO LK-FLAG-BREAKOUT
           END-IF.
       340-VERIFICAR-QUIEBRE-E. EXIT.

       341-SUMAR-VOLUMEN SECTION.
           ADD LK-CH-VOLUME(WKS-VENT-IDX) TO WKS-SUMA-VOL.
       341-SUMAR-VOLUMEN-E. EXIT.

      *------------------->   CATEGORIA 4: VELA DE LA ULTIMA FILA (0-1)
       400-PUNTAJE-VELA SECTION.
           IF LK-CHART-COUNT >= 1
              COMPUTE WKS-VELA-CUERPO =
                 LK-CH-CLOSE(LK-CHART-COUNT) - LK-CH-OPEN(LK-CHART-COUNT)
              IF WKS-VELA-CUERPO > 0
                 IF LK-CH-HIGH(LK-CHART-COUNT) >
                    LK-CH-CLOSE(LK-CHART-COUNT)
                    COMPUTE WKS-VELA-MECHA =
                       LK-CH-HIGH(LK-CHART-COUNT) -
                       LK-CH-CLOSE(LK-CHART-COUNT)
                 ELSE
                    MOVE ZEROS TO WKS-VELA-MECHA
                 END-IF
                 COMPUTE WKS-VELA-LIMITE ROUNDED =
                    WKS-VELA-CUERPO * 0.30
                 IF WKS-VELA-MECHA < WKS-VELA-LIMITE
                    MOVE 1 TO LK-SCORE-CANDLE
                 END-IF
              END-IF
           END-IF.
       400-PUNTAJE-VELA-E. EXIT.

      *------------------->   CATEGORIA 5: CONSOLIDACION (0-1)
       500-PUNTAJE-CONSOLIDACION SECTION.
           IF LK-CHART-COUNT >= 20
              MOVE ZEROS TO WKS-BANDA-ACUM-R
              MOVE ZEROS TO WKS-CTR-RECIENTE WKS-CTR-ANTERIOR
              COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 4
              PERFORM 510-ACUM-RECIENTE THRU 510-ACUM-RECIENTE-E
                 VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
                 UNTIL WKS-VENT-IDX > LK-CHART-COUNT
              COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 19
              PERFORM 520-ACUM-ANTERIOR THRU 520-ACUM-ANTERIOR-E
                 VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
                 UNTIL WKS-VENT-IDX > LK-CHART-COUNT - 5
              IF WKS-CTR-RECIENTE > 0
                 COMPUTE WKS-MEAN-RECIENTE ROUNDED =
                    WKS-SUMA-RECIENTE / WKS-CTR-RECIENTE
              ELSE
                 MOVE ZEROS TO WKS-MEAN-RECIENTE
              END-IF
              IF WKS-CTR-ANTERIOR > 0
                 COMPUTE WKS-MEAN-ANTERIOR ROUNDED =
                    WKS-SUMA-ANTERIOR / WKS-CTR-ANTERIOR
              ELSE
                 MOVE ZEROS TO WKS-MEAN-ANTERIOR
              END-IF
              IF WKS-MEAN-ANTERIOR > 0
                 COMPUTE WKS-UMBRAL-70 ROUNDED =
                    WKS-MEAN-ANTERIOR * 0.70
                 IF WKS-MEAN-RECIENTE < WKS-UMBRAL-70
                    MOVE 1 TO LK-SCORE-CONSOL
                 END-IF
              END-IF
           END-IF.
       500-PUNTAJE-CONSOLIDACION-E. EXIT.

       510-ACUM-RECIENTE SECTION.
           MOVE WKS-VENT-IDX TO WKS-BANDA-FILA
           PERFORM 550-BANDA-DE-FILA THRU 550-BANDA-DE-FILA-E
           IF BANDA-VALIDA
              ADD WKS-BANDA-RESULTADO TO WKS-SUMA-RECIENTE
              ADD 1 TO WKS-CTR-RECIENTE
           END-IF.
       510-ACUM-RECIENTE-E. EXIT.

       520-ACUM-ANTERIOR SECTION.
           MOVE WKS-VENT-IDX TO WKS-BANDA-FILA
           PERFORM 550-BANDA-DE-FILA THRU 550-BANDA-DE-FILA-E
           IF BANDA-VALIDA
              ADD WKS-BANDA-RESULTADO TO WKS-SUMA-ANTERIOR
              ADD 1 TO WKS-CTR-ANTERIOR
           END-IF.
       520-ACUM-ANTERIOR-E. EXIT.

      *        CALCULA EL ANCHO DE BANDA (DESVEST/SMA) DE LA VENTANA
      *        DE 20 FILAS QUE TERMINA EN WKS-BANDA-FILA
       550-BANDA-DE-FILA SECTION.
           MOVE 'N' TO WKS-BANDA-VALIDA
           MOVE ZEROS TO WKS-BANDA-RESULTADO
           IF WKS-BANDA-FILA >= 20
              COMPUTE WKS-BANDA-SUB-IDX = WKS-BANDA-FILA - 19
              MOVE ZEROS TO WKS-BANDA-SUMA
              PERFORM 551-SUMAR-CIERRE THRU 551-SUMAR-CIERRE-E
                 VARYING WKS-BANDA-SUB-IDX FROM WKS-BANDA-SUB-IDX BY 1
                 UNTIL WKS-BANDA-SUB-IDX > WKS-BANDA-FILA
              COMPUTE WKS-BANDA-SMA ROUNDED = WKS-BANDA-SUMA / 20
              COMPUTE WKS-BANDA-SUB-IDX = WKS-BANDA-FILA - 19
              MOVE ZEROS TO WKS-BANDA-SUMA-CUAD
              PERFORM 552-SUMAR-CUADRADO THRU 552-SUMAR-CUADRADO-E
                 VARYING WKS-BANDA-SUB-IDX FROM WKS-BANDA-SUB-IDX BY 1
                 UNTIL WKS-BANDA-SUB-IDX > WKS-BANDA-FILA
              COMPUTE WKS-BANDA-VAR ROUNDED = WKS-BANDA-SUMA-CUAD / 19
              MOVE WKS-BANDA-VAR TO WKS-RAIZ-ENTRADA
              PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
              MOVE WKS-RAIZ-SALIDA TO WKS-BANDA-DESV
              IF WKS-BANDA-SMA > 0
                 COMPUTE WKS-BANDA-RESULTADO ROUNDED =
                    WKS-BANDA-DESV / WKS-BANDA-SMA
                 SET BANDA-VALIDA TO TRUE
              END-IF
           END-IF.
       550-BANDA-DE-FILA-E. EXIT.

       551-SUMAR-CIERRE SECTION.
           ADD LK-CH-CLOSE(WKS-BANDA-SUB-IDX) TO WKS-BANDA-SUMA.
       551-SUMAR-CIERRE-E. EXIT.

       552-SUMAR-CUADRADO SECTION.
           COMPUTE WKS-BANDA-DIF =
              LK-CH-CLOSE(WKS-BANDA-SUB-IDX) - WKS-BANDA-SMA
           COMPUTE WKS-BANDA-SUMA-CUAD ROUNDED =
              WKS-BANDA-SUMA-CUAD + (WKS-BANDA-DIF * WKS-BANDA-DIF).
       552-SUMAR-CUADRADO-E. EXIT.

      *------------------->   CATEGORIA 6: OFERTA-DEMANDA (0-2)
       600-PUNTAJE-OFERTA SECTION.
           IF LK-FOREIGN-5D > 0
              ADD 1 TO LK-SCORE-SUPPLY
           END-IF
           IF LK-INST-5D > 0
              ADD 1 TO LK-SCORE-SUPPLY
           END-IF
           IF LK-FOREIGN-5D > 0 AND LK-INST-5D > 0
              MOVE 'S' TO LK-FLAG-SUPPLY-POS
           END-IF.
       600-PUNTAJE-OFERTA-E. EXIT.

      *------------------->   TOTAL Y GRADO FINAL
       700-TOTAL-Y-GRADO SECTION.
           COMPUTE LK-SCORE-TOTAL = LK-SCORE-NEWS + LK-SCORE-VOLUME +
              LK-SCORE-CHART + LK-SCORE-CANDLE + LK-SCORE-CONSOL +
              LK-SCORE-SUPPLY
           EVALUATE TRUE
               WHEN LK-SCORE-TOTAL >= 10 AND
                    LK-TRADING-VALUE >= WKS-TURNO-GRADO-S
                    MOVE 'S' TO LK-GRADE
               WHEN LK-SCORE-TOTAL >= 8 AND
                    LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
                    MOVE 'A' TO LK-GRADE
               WHEN LK-SCORE-TOTAL >= 6 AND
                    LK-TRADING-VALUE >= WKS-TURNO-GRADO-B
                    MOVE 'B' TO LK-GRADE
               WHEN OTHER
                    MOVE 'C' TO LK-GRADE
           END-EVALUATE.
       700-TOTAL-Y-GRADO-E. EXIT.

      *------------------->   RAIZ CUADRADA POR NEWTON-RAPHSON
      *        (NO SE USA FUNCTION SQRT - RUTINA PROPIA DEL SHOP)
       900-RAIZ-CUADRADA SECTION.
           IF WKS-RAIZ-ENTRADA <= 0
              MOVE ZEROS TO WKS-RAIZ-SALIDA
           ELSE
              MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-X
              PERFORM 910-ITERAR-RAIZ THRU 910-ITERAR-RAIZ-E
                 VARYING WKS-RAIZ-CICLO FROM 1 BY 1
                 UNTIL WKS-RAIZ-CICLO > 20
              MOVE WKS-RAIZ-X TO WKS-RAIZ-SALIDA
           END-IF.
       900-RAIZ-CUADRADA-E. EXIT.

       910-ITERAR-RAIZ SECTION.
           COMPUTE WKS-RAIZ-X ROUNDED =
              (WKS-RAIZ-X + (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2.
       910-ITERAR-RAIZ-E. EXIT.
