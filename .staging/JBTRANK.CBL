      ******************************************************************
      * FECHA       : 14/08/1996                                       *
      * PROGRAMADOR : J. ECH (JECH)                                    *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTRANK                                          *
      * TIPO        : BATCH PRINCIPAL                                  *
      * DESCRIPCION : RE-CALIFICA LA BITACORA HISTORICA DE SENALES,    *
      *             : DESCARTA LAS QUE NO CUMPLEN LA ELEGIBILIDAD      *
      *             : (ESTADO, FECHA, CONTRACCION, OFERTA, PUNTAJE     *
      *             : VCP), CALCULA EL PUNTAJE COMPUESTO Y LAS CINCO   *
      *             : CAPAS DE DIAGNOSTICO, ORDENA DESCENDENTE POR     *
      *             : PUNTAJE FINAL, LIMITA A LAS MEJORES 20 Y EMITE   *
      *             : ARCHIVO DE RANKING Y REPORTE COLUMNAR            *
      * ARCHIVOS    : BITACORA (ENTRADA), RANKING (SALIDA), REPORTE    *
      *             : (SALIDA)                                         *
      * PROGRAMA(S) : NO LLAMA SUBPROGRAMAS                            *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTRANK.
       AUTHOR.         J ECH.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   14/08/1996.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 14/08/1996  JECH   N/A        VERSION ORIGINAL. CONSOLIDACION  *
      *                                MENSUAL DE SALDOS ENTRE SUCUR-  *
      *                                SALES PARA CIERRE CONTABLE      *
      *                                (DADA DE BAJA)                  *
      * 03/02/1997  JECH   SIS-0188   SE AGREGA VALIDACION DE MONEDA   *
      *                                EXTRANJERA EN LA CONSOLIDACION  *
      * 21/10/1998  JECH   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO ANO 2000 - SIN CAMBIO  *
      *                                DE LONGITUD, SOLO VALIDACION    *
      * 09/02/1999  JECH   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
      *                                DE VENTANA DE SIGLO CONFORMES   *
      * 12/06/2003  LFVQ   SIS-0577   PROGRAMA MARCADO EN MANTENIMIENTO*
      *                                CORRECTIVO SOLAMENTE            *
      * 08/09/2013  RSCH   SIS-0811   PROGRAMA MARCADO INACTIVO        *
      * 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL. TODA LA *
      *                                LOGICA ANTERIOR SE ELIMINA      *
      * 24/06/2019  PDRZ   JBT-0011   ALTA DE FILTRO DE ELEGIBILIDAD Y *
      *                                CALCULO DEL PUNTAJE COMPUESTO   *
      * 30/09/2019  PDRZ   JBT-0019   SE AGREGAN LAS CINCO CAPAS DE    *
      *                                DIAGNOSTICO (L1..L5) Y EL TOTAL *
      *                                NICE-TOTAL                      *
      * 15/02/2020  PDRZ   JBT-0030   SE AGREGA CALCULO DE RETORNO     *
      *                                PORCENTUAL ENTRADA/ACTUAL       *
      * 11/11/2021  RSCH   JBT-0068   SE CORRIGE TOPE DE OFERTA (30)   *
      *                                QUE NO SE APLICABA EN NEGATIVOS *
      * 05/04/2023  RSCH   JBT-0098   SE AJUSTA BONO DEL DIA A SOLO    *
      *                                LAS SENALES DE LA FECHA DE      *
      *                                CORRIDA                         *
      * 19/01/2024  PDRZ   JBT-0116   REVISION ANUAL, SIN HALLAZGOS    *
      * 30/05/2024  RSCH   JBT-0120   SE AGREGA ECO DE HORA DE INICIO  *
      *                                Y SALIDA POR GO TO A RUTINA DE  *
      *                                ABEND EN APERTURA DE ARCHIVOS   *
      *                                (ESTANDAR DEL DEPTO.)           *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT BITACORA     ASSIGN TO BITACORA
                  FILE STATUS IS FS-BITACORA.
           SELECT RANKING      ASSIGN TO RANKING
                  FILE STATUS IS FS-RANKING.
           SELECT REPORTE      ASSIGN TO REPORTE
                  FILE STATUS IS FS-REPORTE.
           SELECT SD-RANKING   ASSIGN TO SORTWK1.
       DATA DIVISION.
       FILE SECTION.
       FD  BITACORA
           LABEL RECORDS ARE STANDARD.
           COPY JBSGLOG.
       FD  RANKING
           LABEL RECORDS ARE STANDARD.
           COPY JBRANKD.
       FD  REPORTE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  LINEA-REPORTE               PIC X(132).
       SD  SD-RANKING.
       01  REG-SORT-RANK.
           05  RK-SIGNAL-DATE           PIC 9(08).
           05  RK-STOCK-CODE            PIC X(06).
           05  RK-STOCK-NAME            PIC X(20).
           05  RK-MARKET                PIC X(06).
           05  RK-VCP-SCORE             PIC 9(03)V9.
           05  RK-CONTRACTION-RATIO     PIC 9(01)V99.
           05  RK-FOREIGN-5D            PIC S9(12).
           05  RK-INST-5D               PIC S9(12).
           05  RK-ENTRY-PRICE           PIC 9(09).
           05  RK-CURRENT-PRICE         PIC 9(09).
           05  RK-STATUS                PIC X(10).
           05  RK-FINAL-SCORE           PIC 9(03)V9.
           05  RK-L1-TECHNICAL          PIC 9(03).
           05  RK-L2-SUPPLY             PIC 9(02).
           05  RK-L3-SENTIMENT          PIC 9(02).
           05  RK-L4-MACRO              PIC 9(02).
           05  RK-L5-INSTITUTIONAL      PIC 9(02).
           05  RK-NICE-TOTAL            PIC 9(03).
           05  RK-STOP-LOSS             PIC 9(09).
           05  RK-TP1                   PIC 9(09).
           05  RK-TP2                   PIC 9(09).
           05  RK-RETURN-PCT            PIC S9(03)V99.
           05  FILLER                   PIC X(06).
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      * MARCA DE HORA DE CORRIDA (ESTANDAR DEL DEPTO, VER JM47ADM)     *
      *----------------------------------------------------------------*
       77  WKS-HORA-CORRIDA             PIC 9(08).
      *----------------------------------------------------------------*
      * AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
      *----------------------------------------------------------------*
       01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTRANK'.
       01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
       01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
       01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
       01  WKS-ESTADOS-ARCHIVO.
           05  FS-BITACORA              PIC 9(02) VALUE ZEROES.
           05  FSE-BITACORA.
               10  FSE-BIT-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-BIT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-BIT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-RANKING               PIC 9(02) VALUE ZEROES.
           05  FSE-RANKING.
               10  FSE-RAN-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-RAN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-RAN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
           05  FSE-REPORTE.
               10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
       01  WKS-INTERRUPTORES.
           05  WKS-SW-FIN-ORDENADOS     PIC X(01) VALUE 'N'.
               88  FIN-ORDENADOS                   VALUE 'S'.
           05  WKS-SW-ELEGIBLE          PIC X(01) VALUE 'S'.
               88  ELEGIBLE                        VALUE 'S'.
      *----------------------------------------------------------------*
      * PARAMETROS DE ELEGIBILIDAD DE LA BITACORA (JBT-0011)           *
      *----------------------------------------------------------------*
       01  WKS-PARAMETROS-ELEGIBILIDAD.
           05  WKS-LIM-CONTRACCION      PIC 9(03)V99 VALUE 000.80.
           05  WKS-LIM-VCP-SCORE        PIC 9(03)V99 VALUE 050.00.
       01  WKS-PARAM-ELEGIBILIDAD-R REDEFINES
                   WKS-PARAMETROS-ELEGIBILIDAD.
           05  WKS-LIM-ELEGIBILIDAD OCCURS 2 TIMES
                                    INDEXED BY WKS-LEI
                                    PIC 9(03)V99.
       01  WKS-MAX-RANKING              PIC 9(02) COMP VALUE 20.
       01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
           05  WKS-FC-ANIO              PIC 9(04).
           05  WKS-FC-MES               PIC 9(02).
           05  WKS-FC-DIA               PIC 9(02).
       01  WKS-RANK-CONTADOR            PIC 9(02) COMP VALUE 0.
      *----------------------------------------------------------------*
      * CAMPOS DE TRABAJO DEL PUNTAJE COMPUESTO (JBT-0011, JBT-0019)   *
      *----------------------------------------------------------------*
       01  WKS-CONTRACCION-SCORE        PIC S9(03)V99 COMP VALUE 0.
       01  WKS-OFERTA-SCORE             PIC S9(09)V99 COMP VALUE 0.
       01  WKS-BONO-DEL-DIA             PIC 9(02) COMP VALUE 0.
       01  WKS-L5-SUMA-OFERTA           PIC S9(13) COMP VALUE 0.
       01  WKS-L5-CRUDO                 PIC S9(05) COMP VALUE 0.
       01  WKS-CAPA-IDX                 PIC 9(01) COMP VALUE 0.
       01  WKS-CAPAS-GRUPO.
           05  WKS-L1-TECNICO           PIC 9(03) COMP VALUE 0.
           05  WKS-L2-OFERTA            PIC 9(03) COMP VALUE 0.
           05  WKS-L3-SENTIMIENTO       PIC 9(03) COMP VALUE 50.
           05  WKS-L4-MACRO             PIC 9(03) COMP VALUE 35.
           05  WKS-L5-INSTITUCIONAL     PIC 9(03) COMP VALUE 0.
       01  WKS-CAPAS-GRUPO-R REDEFINES WKS-CAPAS-GRUPO.
      *        VISTA EN TABLA, USADA POR LA RUTINA DE SUMATORIA
           05  WKS-CAPAS-TABLA OCCURS 5 TIMES PIC 9(03) COMP.
       01  WKS-NICE-TOTAL                PIC 9(03) COMP VALUE 0.
      *----------------------------------------------------------------*
      * LINEAS DE REPORTE (COLUMNAR, RANK 1..20)                       *
      *----------------------------------------------------------------*
       01  WKS-ENCABEZADO-1.
           05  FILLER               PIC X(35) VALUE
               'BANCO INDUSTRIAL - PROYECTO JBT'.
           05  FILLER               PIC X(35) VALUE
               'REPORTE DE RANKING DE SENALES'.
           05  FILLER               PIC X(10) VALUE 'FECHA :'.
           05  WKS-ENC-ANIO         PIC 9(04).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-MES          PIC 9(02).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-DIA          PIC 9(02).
           05  FILLER               PIC X(42) VALUE SPACES.
       01  WKS-ENCABEZADO-2.
           05  FILLER               PIC X(04) VALUE 'POS'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(06) VALUE 'CODIGO'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'NOMBRE'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(06) VALUE 'RUEDA'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(07) VALUE 'FINAL'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(07) VALUE 'VCP'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(04) VALUE 'CONT'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(13) VALUE 'FOREIGN 5D'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(13) VALUE 'INST 5D'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(06) VALUE 'RETORNO'.
           05  FILLER               PIC X(29) VALUE SPACES.
       01  WKS-DETALLE-RANK.
           05  WKS-DR-POS           PIC ZZ9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-CODIGO        PIC X(06).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-NOMBRE        PIC X(20).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-RUEDA         PIC X(06).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-FINAL         PIC ZZZ9.9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-VCP           PIC ZZZ9.9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-CONTRACCION   PIC 9.99.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-FOREIGN       PIC Z(11)9-.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-INST          PIC Z(11)9-.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DR-RETORNO       PIC Z9.99-.
           05  FILLER               PIC X(20) VALUE SPACES.
       01  WKS-TOTALES-RANK.
           05  FILLER               PIC X(30) VALUE
               'TOTAL DE SENALES RANKEADAS:'.
           05  WKS-TR-TOTAL         PIC ZZ9.
           05  FILLER               PIC X(97) VALUE SPACES.
      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************
      * PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE RE-RANKING        *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 100-APERTURA-ARCHIVOS
                   THRU 100-APERTURA-ARCHIVOS-E
           PERFORM 200-FILTRAR-Y-ORDENAR
                   THRU 200-FILTRAR-Y-ORDENAR-E
           PERFORM 700-TOTALES-FINALES
                   THRU 700-TOTALES-FINALES-E
           PERFORM 900-CIERRA-ARCHIVOS
                   THRU 900-CIERRA-ARCHIVOS-E
           STOP RUN.
       000-MAIN-E. EXIT.
      ******************************************************************
      * APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
      ******************************************************************
       100-APERTURA-ARCHIVOS SECTION.
           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
           ACCEPT WKS-HORA-CORRIDA FROM TIME
           DISPLAY 'JBTRANK - INICIO A LAS : ' WKS-HORA-CORRIDA
                   UPON CONSOLE
           OPEN INPUT BITACORA
           IF FS-BITACORA NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'BITACORA' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-BITACORA,
                       FSE-BITACORA
               DISPLAY 'JBTRANK - ERROR AL ABRIR BITACORA'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF
           OPEN OUTPUT RANKING
           IF FS-RANKING NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'RANKING' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-RANKING,
                       FSE-RANKING
               DISPLAY 'JBTRANK - ERROR AL ABRIR RANKING'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF
           OPEN OUTPUT REPORTE
           IF FS-REPORTE NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
                       FSE-REPORTE
               DISPLAY 'JBTRANK - ERROR AL ABRIR REPORTE'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF
           PERFORM 105-MOSTRAR-PARAMETROS
                   THRU 105-MOSTRAR-PARAMETROS-E
               VARYING WKS-LEI FROM 1 BY 1
               UNTIL WKS-LEI > 2.
       100-APERTURA-ARCHIVOS-E. EXIT.
      *
      * ECO DE PARAMETROS DE ELEGIBILIDAD A CONSOLA PARA BITACORA      *
      * DE CORRIDA (JBT-0011)                                          *
       105-MOSTRAR-PARAMETROS SECTION.
           DISPLAY 'JBTRANK - LIMITE DE ELEGIBILIDAD: '
                   WKS-LIM-ELEGIBILIDAD(WKS-LEI) UPON CONSOLE.
       105-MOSTRAR-PARAMETROS-E. EXIT.
      ******************************************************************
      * FILTRO DE ELEGIBILIDAD, CALCULO DEL PUNTAJE COMPUESTO Y        *
      * ORDENAMIENTO DESCENDENTE POR PUNTAJE FINAL (JBT-0011,          *
      * JBT-0019)                                                      *
      ******************************************************************
       200-FILTRAR-Y-ORDENAR SECTION.
           SORT SD-RANKING
               DESCENDING KEY RK-FINAL-SCORE
               INPUT PROCEDURE IS 210-FILTRAR-Y-LIBERAR
               OUTPUT PROCEDURE IS 220-DEVOLVER-Y-ESCRIBIR.
       200-FILTRAR-Y-ORDENAR-E. EXIT.
      *
       210-FILTRAR-Y-LIBERAR SECTION.
           READ BITACORA
               AT END MOVE 97 TO FS-BITACORA
           END-READ
           PERFORM 212-EVALUAR-Y-LIBERAR
                   THRU 212-EVALUAR-Y-LIBERAR-E
               UNTIL FS-BITACORA EQUAL 97.
       210-FILTRAR-Y-LIBERAR-E. EXIT.
      *
       212-EVALUAR-Y-LIBERAR SECTION.
           PERFORM 300-VERIFICAR-ELEGIBLE
                   THRU 300-VERIFICAR-ELEGIBLE-E
           IF ELEGIBLE
               PERFORM 400-CALCULAR-PUNTAJE
                       THRU 400-CALCULAR-PUNTAJE-E
               RELEASE REG-SORT-RANK
           END-IF
           READ BITACORA
               AT END MOVE 97 TO FS-BITACORA
           END-READ.
       212-EVALUAR-Y-LIBERAR-E. EXIT.
      *
      * REGLAS DE ELEGIBILIDAD DE LA BITACORA (JBT-0011)               *
       300-VERIFICAR-ELEGIBLE SECTION.
           MOVE 'S' TO WKS-SW-ELEGIBLE
           IF SL-STATUS NOT EQUAL 'OPEN'
               MOVE 'N' TO WKS-SW-ELEGIBLE
           END-IF
           IF SL-SIGNAL-DATE > WKS-FECHA-CORRIDA
               MOVE 'N' TO WKS-SW-ELEGIBLE
           END-IF
           IF SL-CONTRACTION-RATIO > WKS-LIM-CONTRACCION
               MOVE 'N' TO WKS-SW-ELEGIBLE
           END-IF
           IF SL-FOREIGN-5D < 0 AND SL-INST-5D < 0
               MOVE 'N' TO WKS-SW-ELEGIBLE
           END-IF
           IF SL-VCP-SCORE < WKS-LIM-VCP-SCORE
               MOVE 'N' TO WKS-SW-ELEGIBLE
           END-IF.
       300-VERIFICAR-ELEGIBLE-E. EXIT.
      *
      * PUNTAJE COMPUESTO Y CAPAS DE DIAGNOSTICO (JBT-0011, JBT-0019,  *
      * JBT-0030, JBT-0068, JBT-0098)                                  *
       400-CALCULAR-PUNTAJE SECTION.
           MOVE SL-SIGNAL-DATE TO RK-SIGNAL-DATE
           MOVE SL-STOCK-CODE TO RK-STOCK-CODE
           MOVE SL-STOCK-NAME TO RK-STOCK-NAME
           MOVE SL-MARKET TO RK-MARKET
           MOVE SL-VCP-SCORE TO RK-VCP-SCORE
           MOVE SL-CONTRACTION-RATIO TO RK-CONTRACTION-RATIO
           MOVE SL-FOREIGN-5D TO RK-FOREIGN-5D
           MOVE SL-INST-5D TO RK-INST-5D
           MOVE SL-ENTRY-PRICE TO RK-ENTRY-PRICE
           MOVE SL-CURRENT-PRICE TO RK-CURRENT-PRICE
           MOVE SL-STATUS TO RK-STATUS
           COMPUTE WKS-CONTRACCION-SCORE ROUNDED =
              (1 - SL-CONTRACTION-RATIO) * 100
           COMPUTE WKS-OFERTA-SCORE ROUNDED =
              (SL-FOREIGN-5D + SL-INST-5D) / 100000
           IF WKS-OFERTA-SCORE > 30
               MOVE 30 TO WKS-OFERTA-SCORE
           END-IF
           IF SL-SIGNAL-DATE EQUAL WKS-FECHA-CORRIDA
               MOVE 10 TO WKS-BONO-DEL-DIA
           ELSE
               MOVE ZEROES TO WKS-BONO-DEL-DIA
           END-IF
           COMPUTE RK-FINAL-SCORE ROUNDED =
              (SL-VCP-SCORE * 0.4) + (WKS-CONTRACCION-SCORE * 0.3) +
              (WKS-OFERTA-SCORE * 0.2 * 10) + WKS-BONO-DEL-DIA
           PERFORM 410-CALCULAR-CAPAS
                   THRU 410-CALCULAR-CAPAS-E
           MOVE WKS-L1-TECNICO TO RK-L1-TECHNICAL
           MOVE WKS-L2-OFERTA TO RK-L2-SUPPLY
           MOVE WKS-L3-SENTIMIENTO TO RK-L3-SENTIMENT
           MOVE WKS-L4-MACRO TO RK-L4-MACRO
           MOVE WKS-L5-INSTITUCIONAL TO RK-L5-INSTITUTIONAL
           MOVE WKS-NICE-TOTAL TO RK-NICE-TOTAL
           MOVE ZEROES TO RK-STOP-LOSS RK-TP1 RK-TP2
           IF SL-ENTRY-PRICE > 0 AND SL-CURRENT-PRICE > 0
               COMPUTE RK-RETURN-PCT ROUNDED =
                  (SL-CURRENT-PRICE - SL-ENTRY-PRICE) /
                  SL-ENTRY-PRICE * 100
           ELSE
               MOVE ZEROES TO RK-RETURN-PCT
           END-IF.
       400-CALCULAR-PUNTAJE-E. EXIT.
      *
      * CAPAS L1..L5 Y NICE-TOTAL (JBT-0019, JBT-0068)                 *
       410-CALCULAR-CAPAS SECTION.
           MOVE SL-VCP-SCORE TO WKS-L1-TECNICO
           IF WKS-L1-TECNICO > 100
               MOVE 100 TO WKS-L1-TECNICO
           END-IF
           COMPUTE WKS-L2-OFERTA = (1 - SL-CONTRACTION-RATIO) * 30
           IF WKS-L2-OFERTA > 30
               MOVE 30 TO WKS-L2-OFERTA
           END-IF
           COMPUTE WKS-L5-SUMA-OFERTA = SL-FOREIGN-5D + SL-INST-5D
           COMPUTE WKS-L5-CRUDO = WKS-L5-SUMA-OFERTA / 100000000
           IF WKS-L5-CRUDO > 35
               MOVE 35 TO WKS-L5-CRUDO
           END-IF
           IF WKS-L5-CRUDO < 0
               MOVE ZEROES TO WKS-L5-CRUDO
           END-IF
           MOVE WKS-L5-CRUDO TO WKS-L5-INSTITUCIONAL
           MOVE ZEROES TO WKS-NICE-TOTAL
           PERFORM 411-SUMAR-CAPA
                   THRU 411-SUMAR-CAPA-E
               VARYING WKS-CAPA-IDX FROM 1 BY 1
               UNTIL WKS-CAPA-IDX > 5.
       410-CALCULAR-CAPAS-E. EXIT.
      *
       411-SUMAR-CAPA SECTION.
           ADD WKS-CAPAS-TABLA(WKS-CAPA-IDX) TO WKS-NICE-TOTAL.
       411-SUMAR-CAPA-E. EXIT.
      *
      * DEVOLUCION DEL SORT, ESCRITURA DEL ARCHIVO DE RANKING Y DEL    *
      * DETALLE DEL REPORTE, LIMITADA A LAS MEJORES 20 (JBT-0011)      *
       220-DEVOLVER-Y-ESCRIBIR SECTION.
           PERFORM 710-ENCABEZADO-RANK
                   THRU 710-ENCABEZADO-RANK-E
           MOVE ZEROES TO WKS-RANK-CONTADOR
           RETURN SD-RANKING
               AT END SET FIN-ORDENADOS TO TRUE
           END-RETURN
           PERFORM 221-ESCRIBIR-UN-RANKING
                   THRU 221-ESCRIBIR-UN-RANKING-E
               UNTIL FIN-ORDENADOS
                  OR WKS-RANK-CONTADOR EQUAL WKS-MAX-RANKING.
       220-DEVOLVER-Y-ESCRIBIR-E. EXIT.
      *
       221-ESCRIBIR-UN-RANKING SECTION.
           ADD 1 TO WKS-RANK-CONTADOR
           MOVE REG-SORT-RANK TO REG-JBRANKD
           WRITE REG-JBRANKD
           IF FS-RANKING NOT EQUAL 0
               MOVE 'WRITE' TO WKS-ACCION-ERROR
               MOVE 'RANKING' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-RANKING,
                       FSE-RANKING
               DISPLAY 'JBTRANK - ERROR AL ESCRIBIR RANKING'
                       UPON CONSOLE
               STOP RUN
           END-IF
           PERFORM 720-DETALLE-RANK
                   THRU 720-DETALLE-RANK-E
           RETURN SD-RANKING
               AT END SET FIN-ORDENADOS TO TRUE
           END-RETURN.
       221-ESCRIBIR-UN-RANKING-E. EXIT.
      ******************************************************************
      * REPORTE COLUMNAR DE RANKING (JBT-0011)                         *
      ******************************************************************
       710-ENCABEZADO-RANK SECTION.
           MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
           MOVE WKS-FC-MES TO WKS-ENC-MES
           MOVE WKS-FC-DIA TO WKS-ENC-DIA
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
               AFTER TOP-OF-FORM
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2
               AFTER 2 LINES.
       710-ENCABEZADO-RANK-E. EXIT.
      *
       720-DETALLE-RANK SECTION.
           MOVE WKS-RANK-CONTADOR TO WKS-DR-POS
           MOVE RS-STOCK-CODE TO WKS-DR-CODIGO
           MOVE RS-STOCK-NAME TO WKS-DR-NOMBRE
           MOVE RS-MARKET TO WKS-DR-RUEDA
           MOVE RS-FINAL-SCORE TO WKS-DR-FINAL
           MOVE RS-VCP-SCORE TO WKS-DR-VCP
           MOVE RS-CONTRACTION-RATIO TO WKS-DR-CONTRACCION
           MOVE RS-FOREIGN-5D TO WKS-DR-FOREIGN
           MOVE RS-INST-5D TO WKS-DR-INST
           MOVE RS-RETURN-PCT TO WKS-DR-RETORNO
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-DETALLE-RANK
               AFTER 1 LINE.
       720-DETALLE-RANK-E. EXIT.
      *
       700-TOTALES-FINALES SECTION.
           MOVE WKS-RANK-CONTADOR TO WKS-TR-TOTAL
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-TOTALES-RANK
               AFTER 2 LINES.
       700-TOTALES-FINALES-E. EXIT.
      ******************************************************************
      * CIERRE ORDENADO DE ARCHIVOS                                    *
      ******************************************************************
       900-CIERRA-ARCHIVOS SECTION.
           CLOSE BITACORA RANKING REPORTE.
       900-CIERRA-ARCHIVOS-E. EXIT.
      ******************************************************************
      * SALIDA ANORMAL POR ERROR DE APERTURA DE ARCHIVO                *
      ******************************************************************
       999-ERROR-ABEND SECTION.
           STOP RUN.
       999-ERROR-ABEND-E. EXIT.
