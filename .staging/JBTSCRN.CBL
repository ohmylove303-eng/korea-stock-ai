      ******************************************************************
      * FECHA       : 11/02/1991                                       *
      * PROGRAMADOR : R. DE LEON (RDCM)                                *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTSCRN                                          *
      * TIPO        : BATCH PRINCIPAL                                  *
      * DESCRIPCION : LEE LOS PRECIOS DE CIERRE DEL DIA, FILTRA LAS    *
      *             : ACCIONES CANDIDATAS POR MONTO NEGOCIADO, VARIA-  *
      *             : CION Y PRECIO, LAS ORDENA POR RUEDA Y VARIACION, *
      *             : CALIFICA LAS PRIMERAS 30 POR RUEDA (NOTICIAS,    *
      *             : PUNTAJE TECNICO Y TAMANO DE POSICION), DESCARTA  *
      *             : GRADO C, ORDENA POR GRADO Y PUNTAJE, LIMITA A    *
      *             : LAS MEJORES SENALES Y EMITE ARCHIVO DE SALIDA    *
      *             : Y REPORTE RESUMEN                                *
      * ARCHIVOS    : MERCADO (ENTRADA), GRAFICO (ENTRADA), OFERTA     *
      *             : (ENTRADA), NOTICIA (ENTRADA), SENAL (SALIDA),    *
      *             : REPORTE (SALIDA)                                 *
      * PROGRAMA(S) : LLAMA A JBTNEWS, JBTSCOR, JBTPSZR                *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTSCRN.
       AUTHOR.         R DE LEON.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   11/02/1991.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 11/02/1991  RDCM   N/A        VERSION ORIGINAL. CIERRE DIARIO  *
      *                                DE MORAS SOBRE CARTERA DE       *
      *                                PRESTAMOS PERSONALES (BAJA)     *
      * 30/07/1993  RDCM   SIS-0122   SE AGREGA REPORTE DE EXCEPCIONES *
      * 19/03/1996  LFVQ   SIS-0299   AJUSTE DE RANGOS DE MORA POR     *
      *                                NUEVA POLITICA DE COBROS        *
      * 24/09/1998  RDCM   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO AÑO 2000 - SIN CAMBIO  *
      * 11/01/1999  RDCM   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
      *                                DE VENTANA DE SIGLO CONFORMES   *
      * 02/06/2004  JECH   SIS-0602   PROGRAMA MARCADO EN MANTENIMIENTO*
      *                                CORRECTIVO SOLAMENTE            *
      * 15/11/2011  JECH   SIS-0799   PROGRAMA MARCADO INACTIVO        *
      * 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL          *
      * 02/04/2019  PDRZ   JBT-0002   ALTA DE FILTRO DE CANDIDATAS Y   *
      *                                ORDENAMIENTO POR RUEDA/VARIAC.  *
      * 19/05/2019  PDRZ   JBT-0009   SE AGREGA CADENA DE CALIFICACION *
      *                                (JBTNEWS/JBTSCOR/JBTPSZR)       *
      * 09/09/2019  PDRZ   JBT-0016   SE AGREGA LLAMADA A ENTRADA      *
      *                                JBTNEWS-RECO PARA RECOMENDACION *
      * 20/01/2020  PDRZ   JBT-0027   SE AGREGA REPORTE RESUMEN CON    *
      *                                QUIEBRE DE CONTROL POR GRADO    *
      * 07/07/2022  RSCH   SIS-1042   SE AJUSTA TOPE DE SENALES A 10   *
      *                                POR SOLICITUD DE MESA DE DINERO *
      * 18/02/2024  RSCH   SIS-1101   SE CORRIGE EXCLUSION DE ACCIONES *
      *                                PREFERENTES EN EL FILTRO        *
      * 30/05/2024  RSCH   JBT-0125   SE AGREGA ECO DE HORA DE INICIO  *
      *                                A CONSOLA (ESTANDAR DEL DEPTO.) *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCADO       ASSIGN TO MERCADO
                  FILE STATUS IS FS-MERCADO.
           SELECT GRAFICO       ASSIGN TO GRAFICO
                  FILE STATUS IS FS-GRAFICO.
           SELECT OFERTA        ASSIGN TO OFERTA
                  FILE STATUS IS FS-OFERTA.
           SELECT NOTICIA       ASSIGN TO NOTICIA
                  FILE STATUS IS FS-NOTICIA.
           SELECT SENAL         ASSIGN TO SENAL
                  FILE STATUS IS FS-SENAL.
           SELECT REPORTE       ASSIGN TO REPORTE
                  FILE STATUS IS FS-REPORTE.
           SELECT SD-CANDIDATOS ASSIGN TO SORTWK1.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCADO
           LABEL RECORDS ARE STANDARD.
           COPY JBPRICE.
       FD  GRAFICO
           LABEL RECORDS ARE STANDARD.
           COPY JBCHART.
       FD  OFERTA
           LABEL RECORDS ARE STANDARD.
           COPY JBSUPPL.
       FD  NOTICIA
           LABEL RECORDS ARE STANDARD.
           COPY JBNEWSR.
       FD  SENAL
           LABEL RECORDS ARE STANDARD.
           COPY JBSIGNL.
       FD  REPORTE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  LINEA-REPORTE               PIC X(132).
       SD  SD-CANDIDATOS.
       01  REG-SORT-CAND.
           05  SC-MARKET                PIC X(06).
           05  SC-CHANGE-PCT            PIC S9(03)V99.
           05  SC-STOCK-CODE            PIC X(06).
           05  SC-STOCK-NAME            PIC X(20).
           05  SC-OPEN-PRICE            PIC 9(09).
           05  SC-HIGH-PRICE            PIC 9(09).
           05  SC-LOW-PRICE             PIC 9(09).
           05  SC-CLOSE-PRICE           PIC 9(09).
           05  SC-VOLUME                PIC 9(12).
           05  SC-TRADING-VALUE         PIC 9(15).
           05  FILLER                   PIC X(04).
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      * MARCA DE HORA DE CORRIDA (ESTANDAR DEL DEPTO, VER JM47ADM)     *
      *----------------------------------------------------------------*
       77  WKS-HORA-CORRIDA             PIC 9(08).
      *----------------------------------------------------------------*
      * AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
      *----------------------------------------------------------------*
       01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTSCRN'.
       01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
       01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
       01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
       01  WKS-ESTADOS-ARCHIVO.
           05  FS-MERCADO               PIC 9(02) VALUE ZEROES.
           05  FSE-MERCADO.
               10  FSE-MER-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-MER-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-MER-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-GRAFICO               PIC 9(02) VALUE ZEROES.
           05  FSE-GRAFICO.
               10  FSE-GRA-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-GRA-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-GRA-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-OFERTA                PIC 9(02) VALUE ZEROES.
           05  FSE-OFERTA.
               10  FSE-OFE-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-OFE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-OFE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-NOTICIA               PIC 9(02) VALUE ZEROES.
           05  FSE-NOTICIA.
               10  FSE-NOT-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-NOT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-NOT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-SENAL                 PIC 9(02) VALUE ZEROES.
           05  FSE-SENAL.
               10  FSE-SEN-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-SEN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-SEN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
           05  FSE-REPORTE.
               10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
       01  WKS-INTERRUPTORES.
           05  WKS-SW-FIN-MERCADO       PIC X(01) VALUE 'N'.
               88  FIN-MERCADO                     VALUE 'S'.
           05  WKS-SW-FIN-ORDENADOS     PIC X(01) VALUE 'N'.
               88  FIN-ORDENADOS                   VALUE 'S'.
      *----------------------------------------------------------------*
      * PARAMETROS DEL FILTRO DE CANDIDATAS (SIS-1042, SIS-1101)       *
      *----------------------------------------------------------------*
       01  WKS-PARAMETROS-FILTRO.
           05  WKS-MIN-MONTO-NEGOCIADO  PIC 9(15) COMP
                                         VALUE 50000000000.
           05  WKS-RANGO-VARIACION.
               10  WKS-MIN-VARIACION    PIC S9(03)V99 VALUE +5.00.
               10  WKS-MAX-VARIACION    PIC S9(03)V99 VALUE +29.90.
           05  WKS-RANGO-VARIACION-R REDEFINES WKS-RANGO-VARIACION.
               10  WKS-LIMITE-VARIACION OCCURS 2 TIMES
                                        INDEXED BY WKS-LVI
                                        PIC S9(03)V99.
           05  WKS-MIN-PRECIO           PIC 9(09) COMP VALUE 1000.
           05  WKS-MAX-PRECIO           PIC 9(09) COMP VALUE 500000.
           05  WKS-TOPE-POR-RUEDA       PIC 9(02) COMP VALUE 30.
           05  WKS-MAX-SENALES          PIC 9(02) COMP VALUE 10.
           05  WKS-TOPE-TABLA-GRAF      PIC 9(02) COMP VALUE 60.
           05  WKS-TOPE-TABLA-NOTI      PIC 9(01) COMP VALUE 5.
           05  WKS-TOPE-TABLA-SEN       PIC 9(03) COMP VALUE 200.
       01  WKS-TALLY-EXCLUSION          PIC 9(03) COMP VALUE 0.
       01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
           05  WKS-FC-ANIO               PIC 9(04).
           05  WKS-FC-MES                PIC 9(02).
           05  WKS-FC-DIA                PIC 9(02).
      *----------------------------------------------------------------*
      * TABLA EN MEMORIA DEL HISTORICO DE PRECIOS (COPYBOOK JBCHART)   *
      *----------------------------------------------------------------*
       01  WKS-GR-CONTADOR              PIC 9(04) COMP VALUE 0.
       01  WKS-GRAFICO-MEMORIA.
           05  WKS-GR-FILA OCCURS 1 TO 3000 TIMES
                       DEPENDING ON WKS-GR-CONTADOR
                       INDEXED BY WKS-GI.
               10  WKS-GR-STOCK-CODE    PIC X(06).
               10  WKS-GR-OPEN          PIC 9(09).
               10  WKS-GR-HIGH          PIC 9(09).
               10  WKS-GR-LOW           PIC 9(09).
               10  WKS-GR-CLOSE         PIC 9(09).
               10  WKS-GR-VOLUME        PIC 9(12).
      *----------------------------------------------------------------*
      * TABLA EN MEMORIA DE OFERTA-DEMANDA (COPYBOOK JBSUPPL), ORDEN   *
      * ASCENDENTE POR CODIGO PARA PERMITIR BUSQUEDA BINARIA           *
      *----------------------------------------------------------------*
       01  WKS-OF-CONTADOR              PIC 9(04) COMP VALUE 0.
       01  WKS-OFERTA-MEMORIA.
           05  WKS-OF-FILA OCCURS 1 TO 1000 TIMES
                       DEPENDING ON WKS-OF-CONTADOR
                       ASCENDING KEY WKS-OF-STOCK-CODE
                       INDEXED BY WKS-OI.
               10  WKS-OF-STOCK-CODE    PIC X(06).
               10  WKS-OF-FOREIGN-5D    PIC S9(12).
               10  WKS-OF-INST-5D       PIC S9(12).
               10  WKS-OF-FOREIGN-20D   PIC S9(12).
               10  WKS-OF-INST-20D      PIC S9(12).
      *----------------------------------------------------------------*
      * TABLA EN MEMORIA DE NOTICIAS (COPYBOOK JBNEWSR)                *
      *----------------------------------------------------------------*
       01  WKS-NW-CONTADOR              PIC 9(04) COMP VALUE 0.
       01  WKS-NOTICIA-MEMORIA.
           05  WKS-NW-FILA OCCURS 1 TO 1000 TIMES
                       DEPENDING ON WKS-NW-CONTADOR
                       INDEXED BY WKS-NI.
               10  WKS-NW-STOCK-CODE    PIC X(06).
               10  WKS-NW-TITLE         PIC X(100).
      *----------------------------------------------------------------*
      * CANDIDATA ACTUAL, TOMADA DEL ARCHIVO DE PRECIOS O DEL SORT     *
      *----------------------------------------------------------------*
       01  WKS-CANDIDATA-ACTUAL.
           05  WKS-CA-STOCK-CODE        PIC X(06).
           05  WKS-CA-STOCK-NAME        PIC X(20).
           05  WKS-CA-MARKET            PIC X(06).
           05  WKS-CA-CLOSE-PRICE       PIC 9(09).
           05  WKS-CA-CHANGE-PCT        PIC S9(03)V99.
           05  WKS-CA-TRADING-VALUE     PIC 9(15).
       01  WKS-MERCADO-ANTERIOR         PIC X(06) VALUE SPACES.
       01  WKS-CONTADOR-POR-RUEDA       PIC 9(02) COMP VALUE 0.
      *----------------------------------------------------------------*
      * AREAS DE LINKAGE DE LOS SUBPROGRAMAS DE CALIFICACION           *
      *----------------------------------------------------------------*
       01  WKS-AREA-JBTNEWS.
           05  WKS-JN-NEWS-COUNT-IN     PIC 9(1) COMP.
           05  WKS-JN-NEWS-TABLA.
               10  WKS-JN-NEWS-FILA OCCURS 5 TIMES
                                    INDEXED BY WKS-JN-I.
                   15  WKS-JN-TITLE     PIC X(100).
           05  WKS-JN-NEWS-SCORE-OUT    PIC 9(1).
           05  WKS-JN-REASON-CODE-OUT   PIC X(30).
       01  WKS-AREA-JBTNEWS-RECO.
           05  WKS-JR-SCORE-TOTAL-IN    PIC 9(2).
           05  WKS-JR-RECOMENDACION     PIC X(04).
           05  WKS-JR-CONFIANZA         PIC 9(03).
       01  WKS-AREA-JBTSCOR.
           05  WKS-JS-CHART-COUNT       PIC 9(2) COMP.
           05  WKS-JS-CHART-TABLA.
               10  WKS-JS-CHART-FILA OCCURS 60 TIMES
                                     INDEXED BY WKS-JS-I.
                   15  WKS-JS-CH-OPEN   PIC 9(9).
                   15  WKS-JS-CH-HIGH   PIC 9(9).
                   15  WKS-JS-CH-LOW    PIC 9(9).
                   15  WKS-JS-CH-CLOSE  PIC 9(9).
                   15  WKS-JS-CH-VOLUME PIC 9(12).
           05  WKS-JS-TRADING-VALUE     PIC 9(15).
           05  WKS-JS-NEWS-SCORE-IN     PIC 9(1).
           05  WKS-JS-NEWS-COUNT-IN     PIC 9(1) COMP.
           05  WKS-JS-FOREIGN-5D        PIC S9(12).
           05  WKS-JS-INST-5D           PIC S9(12).
           05  WKS-JS-SCORE-NEWS        PIC 9(1).
           05  WKS-JS-SCORE-VOLUME      PIC 9(1).
           05  WKS-JS-SCORE-CHART       PIC 9(1).
           05  WKS-JS-SCORE-CANDLE      PIC 9(1).
           05  WKS-JS-SCORE-CONSOL      PIC 9(1).
           05  WKS-JS-SCORE-SUPPLY      PIC 9(1).
           05  WKS-JS-SCORE-TOTAL       PIC 9(2).
           05  WKS-JS-GRADE             PIC X(1).
           05  WKS-JS-FLAG-HAS-NEWS     PIC X(1).
           05  WKS-JS-FLAG-VOL-SURGE    PIC X(1).
           05  WKS-JS-FLAG-NEW-HIGH     PIC X(1).
           05  WKS-JS-FLAG-BREAKOUT     PIC X(1).
           05  WKS-JS-FLAG-SUPPLY-POS   PIC X(1).
       01  WKS-AREA-JBTPSZR.
           05  WKS-JP-CLOSE-PRICE       PIC 9(9).
           05  WKS-JP-GRADE-IN          PIC X(1).
           05  WKS-JP-PERDIDA-ACUM-DIA  PIC S9(15).
           05  WKS-JP-PERDIDA-ACUM-SEM  PIC S9(15).
           05  WKS-JP-ENTRY-PRICE       PIC 9(9).
           05  WKS-JP-STOP-PRICE        PIC 9(9).
           05  WKS-JP-TARGET-PRICE      PIC 9(9).
           05  WKS-JP-SHARE-COUNT       PIC 9(9).
           05  WKS-JP-POSITION-AMT      PIC 9(15).
           05  WKS-JP-RISK-AMT          PIC 9(12).
           05  WKS-JP-DIARIO-DETENIDO   PIC X(1).
           05  WKS-JP-SEMANAL-DETENIDO  PIC X(1).
      *----------------------------------------------------------------*
      * TABLA DE SENALES CALIFICADAS, ANTES DE ORDENAR Y LIMITAR       *
      * (WKS-SN-GRADE-RANGO REDEFINE ORDEN NUMERICO PARA ORDENAR:      *
      * S=1, A=2, B=3; SIRVE COMO LLAVE DE ORDENAMIENTO ASCENDENTE)    *
      *----------------------------------------------------------------*
       01  WKS-SENAL-CONTADOR            PIC 9(03) COMP VALUE 0.
       01  WKS-TABLA-SENALES.
           05  WKS-SENAL-FILA OCCURS 1 TO 200 TIMES
                       DEPENDING ON WKS-SENAL-CONTADOR
                       INDEXED BY WKS-SI.
               10  WKS-SN-STOCK-CODE     PIC X(06).
               10  WKS-SN-STOCK-NAME     PIC X(20).
               10  WKS-SN-MARKET         PIC X(06).
               10  WKS-SN-GRADE          PIC X(01).
               10  WKS-SN-GRADE-RANGO    PIC 9(01) COMP.
               10  WKS-SN-SCORE-NEWS     PIC 9(01).
               10  WKS-SN-SCORE-VOLUME   PIC 9(01).
               10  WKS-SN-SCORE-CHART    PIC 9(01).
               10  WKS-SN-SCORE-CANDLE   PIC 9(01).
               10  WKS-SN-SCORE-CONSOL   PIC 9(01).
               10  WKS-SN-SCORE-SUPPLY   PIC 9(01).
               10  WKS-SN-SCORE-TOTAL    PIC 9(02).
               10  WKS-SN-ENTRY-PRICE    PIC 9(09).
               10  WKS-SN-STOP-PRICE     PIC 9(09).
               10  WKS-SN-TARGET-PRICE   PIC 9(09).
               10  WKS-SN-CHANGE-PCT     PIC S9(03)V99.
               10  WKS-SN-TRADING-VALUE  PIC 9(15).
               10  WKS-SN-FOREIGN-5D     PIC S9(12).
               10  WKS-SN-INST-5D        PIC S9(12).
               10  WKS-SN-SHARE-COUNT    PIC 9(09).
               10  WKS-SN-POSITION-AMT   PIC 9(15).
               10  WKS-SN-RISK-AMT       PIC 9(12).
               10  WKS-SN-RECOMENDACION  PIC X(04).
               10  WKS-SN-CONFIANZA      PIC 9(03).
       01  WKS-SENAL-TEMPORAL.
           05  WKS-ST-STOCK-CODE         PIC X(06).
           05  WKS-ST-STOCK-NAME         PIC X(20).
           05  WKS-ST-MARKET             PIC X(06).
           05  WKS-ST-GRADE              PIC X(01).
           05  WKS-ST-GRADE-RANGO        PIC 9(01) COMP.
           05  WKS-ST-SCORE-NEWS         PIC 9(01).
           05  WKS-ST-SCORE-VOLUME       PIC 9(01).
           05  WKS-ST-SCORE-CHART        PIC 9(01).
           05  WKS-ST-SCORE-CANDLE       PIC 9(01).
           05  WKS-ST-SCORE-CONSOL       PIC 9(01).
           05  WKS-ST-SCORE-SUPPLY       PIC 9(01).
           05  WKS-ST-SCORE-TOTAL        PIC 9(02).
           05  WKS-ST-ENTRY-PRICE        PIC 9(09).
           05  WKS-ST-STOP-PRICE         PIC 9(09).
           05  WKS-ST-TARGET-PRICE       PIC 9(09).
           05  WKS-ST-CHANGE-PCT         PIC S9(03)V99.
           05  WKS-ST-TRADING-VALUE      PIC 9(15).
           05  WKS-ST-FOREIGN-5D         PIC S9(12).
           05  WKS-ST-INST-5D            PIC S9(12).
           05  WKS-ST-SHARE-COUNT        PIC 9(09).
           05  WKS-ST-POSITION-AMT       PIC 9(15).
           05  WKS-ST-RISK-AMT           PIC 9(12).
           05  WKS-ST-RECOMENDACION      PIC X(04).
           05  WKS-ST-CONFIANZA          PIC 9(03).
       01  WKS-SUB-ORDENA-I              PIC 9(03) COMP VALUE 0.
       01  WKS-SUB-ORDENA-J              PIC 9(03) COMP VALUE 0.
      *----------------------------------------------------------------*
      * LINEAS DE IMPRESION DEL REPORTE RESUMEN DEL SCREENER           *
      *----------------------------------------------------------------*
       01  WKS-ENCABEZADO-1.
           05  FILLER               PIC X(35) VALUE
               'BANCO INDUSTRIAL - PROYECTO JBT'.
           05  FILLER               PIC X(35) VALUE
               'REPORTE DE SENALES DEL SCREENER'.
           05  FILLER               PIC X(10) VALUE 'FECHA :'.
           05  WKS-ENC-ANIO         PIC 9(04).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-MES          PIC 9(02).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-DIA          PIC 9(02).
           05  FILLER               PIC X(42) VALUE SPACES.
       01  WKS-ENCABEZADO-2.
           05  FILLER               PIC X(06) VALUE 'CODIGO'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'NOMBRE'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(06) VALUE 'RUEDA'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(01) VALUE 'G'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(15) VALUE 'N V G V C O TOT'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(10) VALUE 'ENTRADA'.
           05  FILLER               PIC X(10) VALUE 'STOP'.
           05  FILLER               PIC X(10) VALUE 'OBJETIVO'.
           05  FILLER               PIC X(08) VALUE 'VARIAC.'.
           05  FILLER               PIC X(10) VALUE 'ACCIONES'.
           05  FILLER               PIC X(14) VALUE 'MONTO POSICION'.
           05  FILLER               PIC X(10) VALUE SPACES.
       01  WKS-DETALLE-SENAL.
           05  WKS-DET-CODIGO       PIC X(06).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-NOMBRE       PIC X(20).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-RUEDA        PIC X(06).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-GRADO        PIC X(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-NOTICIA      PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-VOLUMEN      PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-GRAFICO      PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-VELA         PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-CONSOL       PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-OFERTA       PIC 9(01).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-TOTAL        PIC Z9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-ENTRADA      PIC ZZZZZZZZ9.
           05  WKS-DET-STOP         PIC ZZZZZZZZ9.
           05  WKS-DET-OBJETIVO     PIC ZZZZZZZZ9.
           05  WKS-DET-VARIACION    PIC Z9.99-.
           05  WKS-DET-ACCIONES     PIC ZZZZZZZZ9.
           05  WKS-DET-MONTO        PIC ZZZZZZZZZZZZZZ9.
           05  WKS-DET-RECO         PIC X(04).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DET-CONFIANZA    PIC ZZ9.
       01  WKS-QUIEBRE-GRADO.
           05  FILLER               PIC X(20) VALUE
               'SUBTOTAL GRADO'.
           05  WKS-QG-GRADO         PIC X(01).
           05  FILLER               PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE
               'CANTIDAD DE SENALES:'.
           05  WKS-QG-CANTIDAD      PIC ZZ9.
           05  FILLER               PIC X(69) VALUE SPACES.
       01  WKS-TOTALES-FINALES-1.
           05  FILLER               PIC X(25) VALUE
               'TOTAL DE SENALES EMITIDAS'.
           05  WKS-TF-TOTAL-SENALES PIC ZZ9.
           05  FILLER               PIC X(10) VALUE SPACES.
           05  FILLER               PIC X(15) VALUE 'GRADO S:'.
           05  WKS-TF-CTR-S         PIC ZZ9.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(10) VALUE 'GRADO A:'.
           05  WKS-TF-CTR-A         PIC ZZ9.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(10) VALUE 'GRADO B:'.
           05  WKS-TF-CTR-B         PIC ZZ9.
           05  FILLER               PIC X(31) VALUE SPACES.
       01  WKS-TOTALES-FINALES-2.
           05  FILLER               PIC X(25) VALUE
               'SENALES POR RUEDA KOSPI:'.
           05  WKS-TF-CTR-KOSPI     PIC ZZ9.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(25) VALUE
               'SENALES POR RUEDA KOSDAQ:'.
           05  WKS-TF-CTR-KOSDAQ    PIC ZZ9.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE
               'PUNTAJE PROMEDIO:'.
           05  WKS-TF-PROMEDIO      PIC ZZ9.99.
           05  FILLER               PIC X(43) VALUE SPACES.
       01  WKS-NOMBRES-MERCADO-LIT.
           05  FILLER               PIC X(06) VALUE 'KOSPI '.
           05  FILLER               PIC X(06) VALUE 'KOSDAQ'.
       01  WKS-NOMBRES-MERCADO REDEFINES WKS-NOMBRES-MERCADO-LIT.
           05  WKS-NM-MERCADO OCCURS 2 TIMES
                              INDEXED BY WKS-MI PIC X(06).
       01  WKS-ACUM-REPORTE.
           05  WKS-AC-CTR-GRADO-ANT PIC X(01) VALUE SPACES.
           05  WKS-AC-CTR-GRADO     PIC 9(03) COMP VALUE 0.
           05  WKS-AC-CTR-S         PIC 9(03) COMP VALUE 0.
           05  WKS-AC-CTR-A         PIC 9(03) COMP VALUE 0.
           05  WKS-AC-CTR-B         PIC 9(03) COMP VALUE 0.
           05  WKS-AC-CTR-MERCADO OCCURS 2 TIMES
                              PIC 9(03) COMP VALUE 0.
           05  WKS-AC-SUMA-SCORE    PIC 9(05) COMP VALUE 0.
           05  WKS-AC-PROMEDIO      PIC 9(03)V99 VALUE 0.
      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************
      * PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE CIERRE            *
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 100-APERTURA-ARCHIVOS
                   THRU 100-APERTURA-ARCHIVOS-E
           PERFORM 200-CARGAR-TABLAS
                   THRU 200-CARGAR-TABLAS-E
           PERFORM 300-FILTRAR-Y-ORDENAR
                   THRU 300-FILTRAR-Y-ORDENAR-E
           PERFORM 500-ORDENAR-Y-LIMITAR
                   THRU 500-ORDENAR-Y-LIMITAR-E
           PERFORM 600-ESCRIBIR-SENALES
                   THRU 600-ESCRIBIR-SENALES-E
           PERFORM 700-REPORTE-RESUMEN
                   THRU 700-REPORTE-RESUMEN-E
           PERFORM 900-CIERRA-ARCHIVOS
                   THRU 900-CIERRA-ARCHIVOS-E
           STOP RUN.
      ******************************************************************
      * APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
      ******************************************************************
       100-APERTURA-ARCHIVOS SECTION.
           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
           ACCEPT WKS-HORA-CORRIDA FROM TIME
           DISPLAY 'JBTSCRN - INICIO A LAS : ' WKS-HORA-CORRIDA
                   UPON CONSOLE
           OPEN INPUT MERCADO
           IF FS-MERCADO NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
                       FSE-MERCADO
               DISPLAY 'JBTSCRN - ERROR AL ABRIR MERCADO' UPON CONSOLE
               STOP RUN
           END-IF
           OPEN INPUT GRAFICO
           IF FS-GRAFICO NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'GRAFICO' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-GRAFICO,
                       FSE-GRAFICO
               DISPLAY 'JBTSCRN - ERROR AL ABRIR GRAFICO' UPON CONSOLE
               STOP RUN
           END-IF
           OPEN INPUT OFERTA
           IF FS-OFERTA NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'OFERTA' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-OFERTA,
                       FSE-OFERTA
               DISPLAY 'JBTSCRN - ERROR AL ABRIR OFERTA' UPON CONSOLE
               STOP RUN
           END-IF
           OPEN INPUT NOTICIA
           IF FS-NOTICIA NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'NOTICIA' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-NOTICIA,
                       FSE-NOTICIA
               DISPLAY 'JBTSCRN - ERROR AL ABRIR NOTICIA' UPON CONSOLE
               STOP RUN
           END-IF
           OPEN OUTPUT SENAL
           IF FS-SENAL NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'SENAL' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENAL,
                       FSE-SENAL
               DISPLAY 'JBTSCRN - ERROR AL ABRIR SENAL' UPON CONSOLE
               STOP RUN
           END-IF
           OPEN OUTPUT REPORTE
           IF FS-REPORTE NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
                       FSE-REPORTE
               DISPLAY 'JBTSCRN - ERROR AL ABRIR REPORTE' UPON CONSOLE
               STOP RUN
           END-IF
           PERFORM 105-MOSTRAR-PARAMETROS THRU 105-MOSTRAR-PARAMETROS-E
               VARYING WKS-LVI FROM 1 BY 1
               UNTIL WKS-LVI > 2.
       100-APERTURA-ARCHIVOS-E. EXIT.
      *
      * ECO DE PARAMETROS DE FILTRO A CONSOLA PARA BITACORA DE CORRIDA *
       105-MOSTRAR-PARAMETROS SECTION.
           DISPLAY 'JBTSCRN - LIMITE DE VARIACION: '
                   WKS-LIMITE-VARIACION(WKS-LVI) UPON CONSOLE.
       105-MOSTRAR-PARAMETROS-E. EXIT.
      ******************************************************************
      * CARGA EN MEMORIA DE GRAFICO, OFERTA Y NOTICIA (JBT-0002)       *
      ******************************************************************
       200-CARGAR-TABLAS SECTION.
           PERFORM 210-CARGAR-GRAFICO
                   THRU 210-CARGAR-GRAFICO-E
           PERFORM 220-CARGAR-OFERTA
                   THRU 220-CARGAR-OFERTA-E
           PERFORM 230-CARGAR-NOTICIA
                   THRU 230-CARGAR-NOTICIA-E.
       200-CARGAR-TABLAS-E. EXIT.
      *
       210-CARGAR-GRAFICO SECTION.
           READ GRAFICO
               AT END MOVE 97 TO FS-GRAFICO
           END-READ
           PERFORM 211-AGREGAR-FILA-GRAFICO
                   THRU 211-AGREGAR-FILA-GRAFICO-E
               UNTIL FS-GRAFICO EQUAL 97.
       210-CARGAR-GRAFICO-E. EXIT.
      *
       211-AGREGAR-FILA-GRAFICO SECTION.
           IF WKS-GR-CONTADOR < 3000
               ADD 1 TO WKS-GR-CONTADOR
               MOVE CH-STOCK-CODE TO WKS-GR-STOCK-CODE(WKS-GR-CONTADOR)
               MOVE CH-OPEN-PRICE TO WKS-GR-OPEN(WKS-GR-CONTADOR)
               MOVE CH-HIGH-PRICE TO WKS-GR-HIGH(WKS-GR-CONTADOR)
               MOVE CH-LOW-PRICE  TO WKS-GR-LOW(WKS-GR-CONTADOR)
               MOVE CH-CLOSE-PRICE TO WKS-GR-CLOSE(WKS-GR-CONTADOR)
               MOVE CH-VOLUME TO WKS-GR-VOLUME(WKS-GR-CONTADOR)
           END-IF
           READ GRAFICO
               AT END MOVE 97 TO FS-GRAFICO
           END-READ.
       211-AGREGAR-FILA-GRAFICO-E. EXIT.
      *
       220-CARGAR-OFERTA SECTION.
           READ OFERTA
               AT END MOVE 97 TO FS-OFERTA
           END-READ
           PERFORM 221-AGREGAR-FILA-OFERTA
                   THRU 221-AGREGAR-FILA-OFERTA-E
               UNTIL FS-OFERTA EQUAL 97.
       220-CARGAR-OFERTA-E. EXIT.
      *
       221-AGREGAR-FILA-OFERTA SECTION.
           IF WKS-OF-CONTADOR < 1000
               ADD 1 TO WKS-OF-CONTADOR
               MOVE SU-STOCK-CODE TO WKS-OF-STOCK-CODE(WKS-OF-CONTADOR)
               MOVE SU-FOREIGN-5D TO WKS-OF-FOREIGN-5D(WKS-OF-CONTADOR)
               MOVE SU-INST-5D TO WKS-OF-INST-5D(WKS-OF-CONTADOR)
               MOVE SU-FOREIGN-20D TO
                       WKS-OF-FOREIGN-20D(WKS-OF-CONTADOR)
               MOVE SU-INST-20D TO WKS-OF-INST-20D(WKS-OF-CONTADOR)
           END-IF
           READ OFERTA
               AT END MOVE 97 TO FS-OFERTA
           END-READ.
       221-AGREGAR-FILA-OFERTA-E. EXIT.
      *
       230-CARGAR-NOTICIA SECTION.
           READ NOTICIA
               AT END MOVE 97 TO FS-NOTICIA
           END-READ
           PERFORM 231-AGREGAR-FILA-NOTICIA
                   THRU 231-AGREGAR-FILA-NOTICIA-E
               UNTIL FS-NOTICIA EQUAL 97.
       230-CARGAR-NOTICIA-E. EXIT.
      *
       231-AGREGAR-FILA-NOTICIA SECTION.
           IF WKS-NW-CONTADOR < 1000
               ADD 1 TO WKS-NW-CONTADOR
               MOVE NW-STOCK-CODE TO WKS-NW-STOCK-CODE(WKS-NW-CONTADOR)
               MOVE NW-NEWS-TITLE TO WKS-NW-TITLE(WKS-NW-CONTADOR)
           END-IF
           READ NOTICIA
               AT END MOVE 97 TO FS-NOTICIA
           END-READ.
       231-AGREGAR-FILA-NOTICIA-E. EXIT.
      ******************************************************************
      * FILTRO DE CANDIDATAS, ORDENAMIENTO POR RUEDA Y VARIACION Y     *
      * CALIFICACION DE LAS PRIMERAS 30 POR RUEDA (JBT-0002, JBT-0009) *
      ******************************************************************
       300-FILTRAR-Y-ORDENAR SECTION.
           SORT SD-CANDIDATOS
               ASCENDING KEY SC-MARKET
               DESCENDING KEY SC-CHANGE-PCT
               INPUT PROCEDURE IS 310-FILTRAR-Y-LIBERAR
               OUTPUT PROCEDURE IS 320-PROCESAR-ORDENADOS.
       300-FILTRAR-Y-ORDENAR-E. EXIT.
      *
       310-FILTRAR-Y-LIBERAR SECTION.
           READ MERCADO
               AT END SET FIN-MERCADO TO TRUE
           END-READ
           IF NOT FIN-MERCADO AND FS-MERCADO NOT EQUAL 0
               MOVE 'READ' TO WKS-ACCION-ERROR
               MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
                       FSE-MERCADO
               DISPLAY 'JBTSCRN - ERROR AL LEER MERCADO' UPON CONSOLE
               STOP RUN
           END-IF
           PERFORM 312-EVALUAR-Y-LIBERAR
                   THRU 312-EVALUAR-Y-LIBERAR-E
               UNTIL FIN-MERCADO.
       310-FILTRAR-Y-LIBERAR-E. EXIT.
      *
       312-EVALUAR-Y-LIBERAR SECTION.
           MOVE ZEROES TO WKS-TALLY-EXCLUSION
           INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
               FOR ALL 'SPAC'
           IF WKS-TALLY-EXCLUSION = 0
               INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
                   FOR ALL 'ETN'
           END-IF
           IF WKS-TALLY-EXCLUSION = 0
               INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
                   FOR ALL 'ETF'
           END-IF
           IF WKS-TALLY-EXCLUSION = 0
               INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
                   FOR ALL 'PFD'
           END-IF
           IF MP-TRADING-VALUE >= WKS-MIN-MONTO-NEGOCIADO
               AND MP-CHANGE-PCT >= WKS-MIN-VARIACION
               AND MP-CHANGE-PCT <= WKS-MAX-VARIACION
               AND MP-CLOSE-PRICE >= WKS-MIN-PRECIO
               AND MP-CLOSE-PRICE <= WKS-MAX-PRECIO
               AND WKS-TALLY-EXCLUSION = 0
               MOVE MP-MARKET TO SC-MARKET
               MOVE MP-CHANGE-PCT TO SC-CHANGE-PCT
               MOVE MP-STOCK-CODE TO SC-STOCK-CODE
               MOVE MP-STOCK-NAME TO SC-STOCK-NAME
               MOVE MP-OPEN-PRICE TO SC-OPEN-PRICE
               MOVE MP-HIGH-PRICE TO SC-HIGH-PRICE
               MOVE MP-LOW-PRICE TO SC-LOW-PRICE
               MOVE MP-CLOSE-PRICE TO SC-CLOSE-PRICE
               MOVE MP-VOLUME TO SC-VOLUME
               MOVE MP-TRADING-VALUE TO SC-TRADING-VALUE
               RELEASE REG-SORT-CAND
           END-IF
           READ MERCADO
               AT END SET FIN-MERCADO TO TRUE
           END-READ
           IF NOT FIN-MERCADO AND FS-MERCADO NOT EQUAL 0
               MOVE 'READ' TO WKS-ACCION-ERROR
               MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
                       FSE-MERCADO
               DISPLAY 'JBTSCRN - ERROR AL LEER MERCADO' UPON CONSOLE
               STOP RUN
           END-IF.
       312-EVALUAR-Y-LIBERAR-E. EXIT.
      *
       320-PROCESAR-ORDENADOS SECTION.
           MOVE SPACES TO WKS-MERCADO-ANTERIOR
           MOVE ZEROES TO WKS-CONTADOR-POR-RUEDA
           RETURN SD-CANDIDATOS
               AT END SET FIN-ORDENADOS TO TRUE
           END-RETURN
           PERFORM 321-DEVOLVER-Y-CALIFICAR
                   THRU 321-DEVOLVER-Y-CALIFICAR-E
               UNTIL FIN-ORDENADOS.
       320-PROCESAR-ORDENADOS-E. EXIT.
      *
       321-DEVOLVER-Y-CALIFICAR SECTION.
           IF SC-MARKET NOT EQUAL WKS-MERCADO-ANTERIOR
               MOVE SC-MARKET TO WKS-MERCADO-ANTERIOR
               MOVE ZEROES TO WKS-CONTADOR-POR-RUEDA
           END-IF
           ADD 1 TO WKS-CONTADOR-POR-RUEDA
           IF WKS-CONTADOR-POR-RUEDA <= WKS-TOPE-POR-RUEDA
               MOVE SC-STOCK-CODE TO WKS-CA-STOCK-CODE
               MOVE SC-STOCK-NAME TO WKS-CA-STOCK-NAME
               MOVE SC-MARKET TO WKS-CA-MARKET
               MOVE SC-CLOSE-PRICE TO WKS-CA-CLOSE-PRICE
               MOVE SC-CHANGE-PCT TO WKS-CA-CHANGE-PCT
               MOVE SC-TRADING-VALUE TO WKS-CA-TRADING-VALUE
               PERFORM 330-CARGAR-GRAFICO-CAND
                       THRU 330-CARGAR-GRAFICO-CAND-E
               PERFORM 340-BUSCAR-OFERTA-CAND
                       THRU 340-BUSCAR-OFERTA-CAND-E
               PERFORM 350-CARGAR-NOTICIA-CAND
                       THRU 350-CARGAR-NOTICIA-CAND-E
               PERFORM 360-CALIFICAR-CANDIDATA
                       THRU 360-CALIFICAR-CANDIDATA-E
           END-IF
           RETURN SD-CANDIDATOS
               AT END SET FIN-ORDENADOS TO TRUE
           END-RETURN.
       321-DEVOLVER-Y-CALIFICAR-E. EXIT.
      *
       330-CARGAR-GRAFICO-CAND SECTION.
           MOVE ZEROES TO WKS-JS-CHART-COUNT
           PERFORM 331-COPIAR-FILA-GRAFICO
                   THRU 331-COPIAR-FILA-GRAFICO-E
               VARYING WKS-GI FROM 1 BY 1
               UNTIL WKS-GI > WKS-GR-CONTADOR.
       330-CARGAR-GRAFICO-CAND-E. EXIT.
      *
       331-COPIAR-FILA-GRAFICO SECTION.
           IF WKS-GR-STOCK-CODE(WKS-GI) EQUAL WKS-CA-STOCK-CODE
               AND WKS-JS-CHART-COUNT < WKS-TOPE-TABLA-GRAF
               ADD 1 TO WKS-JS-CHART-COUNT
               MOVE WKS-GR-OPEN(WKS-GI) TO
                       WKS-JS-CH-OPEN(WKS-JS-CHART-COUNT)
               MOVE WKS-GR-HIGH(WKS-GI) TO
                       WKS-JS-CH-HIGH(WKS-JS-CHART-COUNT)
               MOVE WKS-GR-LOW(WKS-GI) TO
                       WKS-JS-CH-LOW(WKS-JS-CHART-COUNT)
               MOVE WKS-GR-CLOSE(WKS-GI) TO
                       WKS-JS-CH-CLOSE(WKS-JS-CHART-COUNT)
               MOVE WKS-GR-VOLUME(WKS-GI) TO
                       WKS-JS-CH-VOLUME(WKS-JS-CHART-COUNT)
           END-IF.
       331-COPIAR-FILA-GRAFICO-E. EXIT.
      *
       340-BUSCAR-OFERTA-CAND SECTION.
           MOVE ZEROES TO WKS-JS-FOREIGN-5D WKS-JS-INST-5D
           SET WKS-OI TO 1
           SEARCH ALL WKS-OF-FILA
               AT END
                   MOVE ZEROES TO WKS-JS-FOREIGN-5D WKS-JS-INST-5D
               WHEN WKS-OF-STOCK-CODE(WKS-OI) EQUAL WKS-CA-STOCK-CODE
                   MOVE WKS-OF-FOREIGN-5D(WKS-OI) TO WKS-JS-FOREIGN-5D
                   MOVE WKS-OF-INST-5D(WKS-OI) TO WKS-JS-INST-5D
           END-SEARCH.
       340-BUSCAR-OFERTA-CAND-E. EXIT.
      *
       350-CARGAR-NOTICIA-CAND SECTION.
           MOVE ZEROES TO WKS-JN-NEWS-COUNT-IN
           PERFORM 351-COPIAR-FILA-NOTICIA
                   THRU 351-COPIAR-FILA-NOTICIA-E
               VARYING WKS-NI FROM 1 BY 1
               UNTIL WKS-NI > WKS-NW-CONTADOR.
       350-CARGAR-NOTICIA-CAND-E. EXIT.
      *
       351-COPIAR-FILA-NOTICIA SECTION.
           IF WKS-NW-STOCK-CODE(WKS-NI) EQUAL WKS-CA-STOCK-CODE
               AND WKS-JN-NEWS-COUNT-IN < WKS-TOPE-TABLA-NOTI
               ADD 1 TO WKS-JN-NEWS-COUNT-IN
               MOVE WKS-NW-TITLE(WKS-NI) TO
                       WKS-JN-TITLE(WKS-JN-NEWS-COUNT-IN)
           END-IF.
       351-COPIAR-FILA-NOTICIA-E. EXIT.
      *
      ******************************************************************
      * CADENA DE CALIFICACION: JBTNEWS, JBTSCOR, JBTPSZR Y LA         *
      * RECOMENDACION DE JBTNEWS-RECO (JBT-0009, JBT-0016)             *
      ******************************************************************
       360-CALIFICAR-CANDIDATA SECTION.
           CALL 'JBTNEWS' USING WKS-AREA-JBTNEWS
           MOVE WKS-CA-TRADING-VALUE TO WKS-JS-TRADING-VALUE
           MOVE WKS-JN-NEWS-SCORE-OUT TO WKS-JS-NEWS-SCORE-IN
           MOVE WKS-JN-NEWS-COUNT-IN TO WKS-JS-NEWS-COUNT-IN
           CALL 'JBTSCOR' USING WKS-AREA-JBTSCOR
           IF WKS-JS-GRADE NOT EQUAL 'C'
               MOVE WKS-CA-CLOSE-PRICE TO WKS-JP-CLOSE-PRICE
               MOVE WKS-JS-GRADE TO WKS-JP-GRADE-IN
               MOVE ZEROES TO WKS-JP-PERDIDA-ACUM-DIA
               MOVE ZEROES TO WKS-JP-PERDIDA-ACUM-SEM
               CALL 'JBTPSZR' USING WKS-AREA-JBTPSZR
               MOVE WKS-JS-SCORE-TOTAL TO WKS-JR-SCORE-TOTAL-IN
               CALL 'JBTNEWS-RECO' USING WKS-AREA-JBTNEWS-RECO
               PERFORM 365-AGREGAR-A-TABLA
                       THRU 365-AGREGAR-A-TABLA-E
           END-IF.
       360-CALIFICAR-CANDIDATA-E. EXIT.
      *
       365-AGREGAR-A-TABLA SECTION.
           IF WKS-SENAL-CONTADOR < WKS-TOPE-TABLA-SEN
               ADD 1 TO WKS-SENAL-CONTADOR
               MOVE WKS-CA-STOCK-CODE TO
                       WKS-SN-STOCK-CODE(WKS-SENAL-CONTADOR)
               MOVE WKS-CA-STOCK-NAME TO
                       WKS-SN-STOCK-NAME(WKS-SENAL-CONTADOR)
               MOVE WKS-CA-MARKET TO
                       WKS-SN-MARKET(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-GRADE TO
                       WKS-SN-GRADE(WKS-SENAL-CONTADOR)
               EVALUATE WKS-JS-GRADE
                   WHEN 'S'
                       MOVE 1 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
                   WHEN 'A'
                       MOVE 2 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
                   WHEN OTHER
                       MOVE 3 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
               END-EVALUATE
               MOVE WKS-JS-SCORE-NEWS TO
                       WKS-SN-SCORE-NEWS(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-VOLUME TO
                       WKS-SN-SCORE-VOLUME(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-CHART TO
                       WKS-SN-SCORE-CHART(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-CANDLE TO
                       WKS-SN-SCORE-CANDLE(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-CONSOL TO
                       WKS-SN-SCORE-CONSOL(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-SUPPLY TO
                       WKS-SN-SCORE-SUPPLY(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-SCORE-TOTAL TO
                       WKS-SN-SCORE-TOTAL(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-ENTRY-PRICE TO
                       WKS-SN-ENTRY-PRICE(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-STOP-PRICE TO
                       WKS-SN-STOP-PRICE(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-TARGET-PRICE TO
                       WKS-SN-TARGET-PRICE(WKS-SENAL-CONTADOR)
               MOVE WKS-CA-CHANGE-PCT TO
                       WKS-SN-CHANGE-PCT(WKS-SENAL-CONTADOR)
               MOVE WKS-CA-TRADING-VALUE TO
                       WKS-SN-TRADING-VALUE(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-FOREIGN-5D TO
                       WKS-SN-FOREIGN-5D(WKS-SENAL-CONTADOR)
               MOVE WKS-JS-INST-5D TO
                       WKS-SN-INST-5D(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-SHARE-COUNT TO
                       WKS-SN-SHARE-COUNT(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-POSITION-AMT TO
                       WKS-SN-POSITION-AMT(WKS-SENAL-CONTADOR)
               MOVE WKS-JP-RISK-AMT TO
                       WKS-SN-RISK-AMT(WKS-SENAL-CONTADOR)
               MOVE WKS-JR-RECOMENDACION TO
                       WKS-SN-RECOMENDACION(WKS-SENAL-CONTADOR)
               MOVE WKS-JR-CONFIANZA TO
                       WKS-SN-CONFIANZA(WKS-SENAL-CONTADOR)
           END-IF.
       365-AGREGAR-A-TABLA-E. EXIT.
      ******************************************************************
      * ORDENAMIENTO POR GRADO Y PUNTAJE Y LIMITE DE SENALES (SIS-1042)*
      ******************************************************************
       500-ORDENAR-Y-LIMITAR SECTION.
           IF WKS-SENAL-CONTADOR > 1
               PERFORM 510-PASADA-ORDENAMIENTO
                       THRU 510-PASADA-ORDENAMIENTO-E
                   VARYING WKS-SUB-ORDENA-I FROM 1 BY 1
                   UNTIL WKS-SUB-ORDENA-I > WKS-SENAL-CONTADOR - 1
           END-IF
           IF WKS-SENAL-CONTADOR > WKS-MAX-SENALES
               MOVE WKS-MAX-SENALES TO WKS-SENAL-CONTADOR
           END-IF.
       500-ORDENAR-Y-LIMITAR-E. EXIT.
      *
       510-PASADA-ORDENAMIENTO SECTION.
           PERFORM 520-COMPARAR-E-INTERCAMBIAR
                   THRU 520-COMPARAR-E-INTERCAMBIAR-E
               VARYING WKS-SUB-ORDENA-J FROM 1 BY 1
               UNTIL WKS-SUB-ORDENA-J >
                       WKS-SENAL-CONTADOR - WKS-SUB-ORDENA-I.
       510-PASADA-ORDENAMIENTO-E. EXIT.
      *
       520-COMPARAR-E-INTERCAMBIAR SECTION.
           IF WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J) >
                   WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J + 1)
               OR (WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J) EQUAL
                   WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J + 1)
                   AND WKS-SN-SCORE-TOTAL(WKS-SUB-ORDENA-J) <
                       WKS-SN-SCORE-TOTAL(WKS-SUB-ORDENA-J + 1))
               MOVE WKS-SENAL-FILA(WKS-SUB-ORDENA-J) TO
                       WKS-SENAL-TEMPORAL
               MOVE WKS-SENAL-FILA(WKS-SUB-ORDENA-J + 1) TO
                       WKS-SENAL-FILA(WKS-SUB-ORDENA-J)
               MOVE WKS-SENAL-TEMPORAL TO
                       WKS-SENAL-FILA(WKS-SUB-ORDENA-J + 1)
           END-IF.
       520-COMPARAR-E-INTERCAMBIAR-E. EXIT.
      ******************************************************************
      * ESCRITURA DEL ARCHIVO DE SENALES (COPYBOOK JBSIGNL)            *
      ******************************************************************
       600-ESCRIBIR-SENALES SECTION.
           IF WKS-SENAL-CONTADOR > 0
               PERFORM 610-ESCRIBIR-UNA-SENAL
                       THRU 610-ESCRIBIR-UNA-SENAL-E
                   VARYING WKS-SI FROM 1 BY 1
                   UNTIL WKS-SI > WKS-SENAL-CONTADOR
           END-IF.
       600-ESCRIBIR-SENALES-E. EXIT.
      *
       610-ESCRIBIR-UNA-SENAL SECTION.
           MOVE SPACES TO REG-JBSIGNL
           MOVE WKS-SN-STOCK-CODE(WKS-SI) TO SG-STOCK-CODE
           MOVE WKS-SN-STOCK-NAME(WKS-SI) TO SG-STOCK-NAME
           MOVE WKS-SN-MARKET(WKS-SI) TO SG-MARKET
           MOVE WKS-SN-GRADE(WKS-SI) TO SG-GRADE
           MOVE WKS-SN-SCORE-NEWS(WKS-SI) TO SG-SCORE-NEWS
           MOVE WKS-SN-SCORE-VOLUME(WKS-SI) TO SG-SCORE-VOLUME
           MOVE WKS-SN-SCORE-CHART(WKS-SI) TO SG-SCORE-CHART
           MOVE WKS-SN-SCORE-CANDLE(WKS-SI) TO SG-SCORE-CANDLE
           MOVE WKS-SN-SCORE-CONSOL(WKS-SI) TO SG-SCORE-CONSOL
           MOVE WKS-SN-SCORE-SUPPLY(WKS-SI) TO SG-SCORE-SUPPLY
           MOVE WKS-SN-SCORE-TOTAL(WKS-SI) TO SG-SCORE-TOTAL
           MOVE WKS-SN-ENTRY-PRICE(WKS-SI) TO SG-ENTRY-PRICE
           MOVE WKS-SN-STOP-PRICE(WKS-SI) TO SG-STOP-PRICE
           MOVE WKS-SN-TARGET-PRICE(WKS-SI) TO SG-TARGET-PRICE
           MOVE WKS-SN-CHANGE-PCT(WKS-SI) TO SG-CHANGE-PCT
           MOVE WKS-SN-TRADING-VALUE(WKS-SI) TO SG-TRADING-VALUE
           MOVE WKS-SN-FOREIGN-5D(WKS-SI) TO SG-FOREIGN-5D
           MOVE WKS-SN-INST-5D(WKS-SI) TO SG-INST-5D
           MOVE WKS-SN-SHARE-COUNT(WKS-SI) TO SG-SHARE-COUNT
           MOVE WKS-SN-POSITION-AMT(WKS-SI) TO SG-POSITION-AMT
           MOVE WKS-SN-RISK-AMT(WKS-SI) TO SG-RISK-AMT
           MOVE WKS-FECHA-CORRIDA TO SG-SIGNAL-DATE
           MOVE 'OPEN' TO SG-STATUS
           WRITE REG-JBSIGNL
           IF FS-SENAL NOT EQUAL 0
               MOVE 'WRITE' TO WKS-ACCION-ERROR
               MOVE 'SENAL' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENAL,
                       FSE-SENAL
               DISPLAY 'JBTSCRN - ERROR AL ESCRIBIR SENAL'
                       UPON CONSOLE
               STOP RUN
           END-IF.
       610-ESCRIBIR-UNA-SENAL-E. EXIT.
      ******************************************************************
      * REPORTE RESUMEN DEL SCREENER CON QUIEBRE POR GRADO (JBT-0027)  *
      ******************************************************************
       700-REPORTE-RESUMEN SECTION.
           PERFORM 710-ENCABEZADO-REPORTE
                   THRU 710-ENCABEZADO-REPORTE-E
           IF WKS-SENAL-CONTADOR > 0
               PERFORM 720-DETALLE-SENAL
                       THRU 720-DETALLE-SENAL-E
                   VARYING WKS-SI FROM 1 BY 1
                   UNTIL WKS-SI > WKS-SENAL-CONTADOR
               PERFORM 730-QUIEBRE-DE-GRADO
                       THRU 730-QUIEBRE-DE-GRADO-E
           END-IF
           PERFORM 740-TOTALES-FINALES
                   THRU 740-TOTALES-FINALES-E.
       700-REPORTE-RESUMEN-E. EXIT.
      *
       710-ENCABEZADO-REPORTE SECTION.
           MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
           MOVE WKS-FC-MES TO WKS-ENC-MES
           MOVE WKS-FC-DIA TO WKS-ENC-DIA
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1 AFTER TOP-OF-FORM
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2 AFTER 2 LINES.
       710-ENCABEZADO-REPORTE-E. EXIT.
      *
       720-DETALLE-SENAL SECTION.
           IF WKS-SN-GRADE(WKS-SI) NOT EQUAL WKS-AC-CTR-GRADO-ANT
               IF WKS-AC-CTR-GRADO-ANT NOT EQUAL SPACES
                   PERFORM 730-QUIEBRE-DE-GRADO
                           THRU 730-QUIEBRE-DE-GRADO-E
               END-IF
               MOVE WKS-SN-GRADE(WKS-SI) TO WKS-AC-CTR-GRADO-ANT
               MOVE ZEROES TO WKS-AC-CTR-GRADO
           END-IF
           ADD 1 TO WKS-AC-CTR-GRADO
           EVALUATE WKS-SN-GRADE(WKS-SI)
               WHEN 'S' ADD 1 TO WKS-AC-CTR-S
               WHEN 'A' ADD 1 TO WKS-AC-CTR-A
               WHEN 'B' ADD 1 TO WKS-AC-CTR-B
           END-EVALUATE
           SET WKS-MI TO 1
           SEARCH WKS-NM-MERCADO
               AT END
                   SET WKS-MI TO 2
               WHEN WKS-NM-MERCADO(WKS-MI) EQUAL WKS-SN-MARKET(WKS-SI)
                   CONTINUE
           END-SEARCH
           ADD 1 TO WKS-AC-CTR-MERCADO(WKS-MI)
           ADD WKS-SN-SCORE-TOTAL(WKS-SI) TO WKS-AC-SUMA-SCORE
           MOVE WKS-SN-STOCK-CODE(WKS-SI) TO WKS-DET-CODIGO
           MOVE WKS-SN-STOCK-NAME(WKS-SI) TO WKS-DET-NOMBRE
           MOVE WKS-SN-MARKET(WKS-SI) TO WKS-DET-RUEDA
           MOVE WKS-SN-GRADE(WKS-SI) TO WKS-DET-GRADO
           MOVE WKS-SN-SCORE-NEWS(WKS-SI) TO WKS-DET-NOTICIA
           MOVE WKS-SN-SCORE-VOLUME(WKS-SI) TO WKS-DET-VOLUMEN
           MOVE WKS-SN-SCORE-CHART(WKS-SI) TO WKS-DET-GRAFICO
           MOVE WKS-SN-SCORE-CANDLE(WKS-SI) TO WKS-DET-VELA
           MOVE WKS-SN-SCORE-CONSOL(WKS-SI) TO WKS-DET-CONSOL
           MOVE WKS-SN-SCORE-SUPPLY(WKS-SI) TO WKS-DET-OFERTA
           MOVE WKS-SN-SCORE-TOTAL(WKS-SI) TO WKS-DET-TOTAL
           MOVE WKS-SN-ENTRY-PRICE(WKS-SI) TO WKS-DET-ENTRADA
           MOVE WKS-SN-STOP-PRICE(WKS-SI) TO WKS-DET-STOP
           MOVE WKS-SN-TARGET-PRICE(WKS-SI) TO WKS-DET-OBJETIVO
           MOVE WKS-SN-CHANGE-PCT(WKS-SI) TO WKS-DET-VARIACION
           MOVE WKS-SN-SHARE-COUNT(WKS-SI) TO WKS-DET-ACCIONES
           MOVE WKS-SN-POSITION-AMT(WKS-SI) TO WKS-DET-MONTO
           MOVE WKS-SN-RECOMENDACION(WKS-SI) TO WKS-DET-RECO
           MOVE WKS-SN-CONFIANZA(WKS-SI) TO WKS-DET-CONFIANZA
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-DETALLE-SENAL AFTER 1 LINE.
       720-DETALLE-SENAL-E. EXIT.
      *
       730-QUIEBRE-DE-GRADO SECTION.
           MOVE WKS-AC-CTR-GRADO-ANT TO WKS-QG-GRADO
           MOVE WKS-AC-CTR-GRADO TO WKS-QG-CANTIDAD
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-QUIEBRE-GRADO AFTER 2 LINES.
       730-QUIEBRE-DE-GRADO-E. EXIT.
      *
       740-TOTALES-FINALES SECTION.
           IF WKS-SENAL-CONTADOR > 0
               COMPUTE WKS-AC-PROMEDIO ROUNDED =
                       WKS-AC-SUMA-SCORE / WKS-SENAL-CONTADOR
           ELSE
               MOVE ZEROES TO WKS-AC-PROMEDIO
           END-IF
           MOVE WKS-SENAL-CONTADOR TO WKS-TF-TOTAL-SENALES
           MOVE WKS-AC-CTR-S TO WKS-TF-CTR-S
           MOVE WKS-AC-CTR-A TO WKS-TF-CTR-A
           MOVE WKS-AC-CTR-B TO WKS-TF-CTR-B
           MOVE WKS-AC-CTR-MERCADO(1) TO WKS-TF-CTR-KOSPI
           MOVE WKS-AC-CTR-MERCADO(2) TO WKS-TF-CTR-KOSDAQ
           MOVE WKS-AC-PROMEDIO TO WKS-TF-PROMEDIO
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-TOTALES-FINALES-1
                   AFTER 2 LINES
           WRITE LINEA-REPORTE FROM WKS-TOTALES-FINALES-2
                   AFTER 1 LINE.
       740-TOTALES-FINALES-E. EXIT.
      ******************************************************************
      * CIERRE ORDENADO DE ARCHIVOS                                    *
      ******************************************************************
       900-CIERRA-ARCHIVOS SECTION.
           CLOSE MERCADO GRAFICO OFERTA NOTICIA SENAL REPORTE.
       900-CIERRA-ARCHIVOS-E. EXIT.
