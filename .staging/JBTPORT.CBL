      ******************************************************************
      * FECHA       : 03/11/1997                                       *
      * PROGRAMADOR : M. TOBAR (MTOB)                                  *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTPORT                                          *
      * TIPO        : BATCH PRINCIPAL                                  *
      * DESCRIPCION : CALCULA EL RETORNO PORCENTUAL DE CADA POSICION   *
      *             : ABIERTA EN LA BITACORA DE SENALES, ACUMULA       *
      *             : GANADORAS, PERDEDORAS, RETORNO PROMEDIO Y TASA   *
      *             : DE GANANCIA DEL PORTAFOLIO, CUENTA POR SEPARADO  *
      *             : LAS SENALES EMITIDAS POR GRADO (S/A/B/C) Y EMITE *
      *             : EL REPORTE DE RESULTADOS DEL PORTAFOLIO          *
      * ARCHIVOS    : BITACORA (ENTRADA), SENALES (ENTRADA), REPORTE   *
      *             : (SALIDA)                                         *
      * PROGRAMA(S) : NO LLAMA SUBPROGRAMAS                            *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTPORT.
       AUTHOR.         M TOBAR.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   03/11/1997.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 03/11/1997  MTOB   N/A        VERSION ORIGINAL. REPORTE DE     *
      *                                CONSULTA DE MOROSIDAD POR       *
      *                                CICLO Y MONEDA (DADA DE BAJA)   *
      * 17/06/1998  MTOB   SIS-0244   SE AGREGA SUBTOTAL POR MONEDA    *
      * 08/10/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO ANO 2000 - SIN CAMBIO  *
      *                                DE LONGITUD, SOLO VALIDACION    *
      * 04/02/1999  MTOB   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
      *                                DE VENTANA DE SIGLO CONFORMES   *
      * 27/03/2006  JECH   SIS-0602   PROGRAMA MARCADO EN MANTENIMIENTO*
      *                                CORRECTIVO SOLAMENTE            *
      * 14/07/2016  JECH   SIS-0788   PROGRAMA MARCADO INACTIVO        *
      * 21/03/2019  PDRZ   JBT-0002   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL. TODA LA *
      *                                LOGICA ANTERIOR SE ELIMINA      *
      * 12/10/2019  PDRZ   JBT-0024   ALTA DE CALCULO DE RETORNO POR   *
      *                                POSICION Y ACUMULADO DE         *
      *                                GANADORAS/PERDEDORAS            *
      * 20/01/2020  PDRZ   JBT-0031   SE AGREGA CONTEO DE SENALES POR  *
      *                                GRADO TOMADO DEL ARCHIVO DE     *
      *                                SENALES                         *
      * 07/08/2022  RSCH   JBT-0084   SE CORRIGE TASA DE GANANCIA      *
      *                                CUANDO NO HAY POSICIONES        *
      *                                (DIVISION POR CERO)             *
      * 22/02/2024  PDRZ   JBT-0117   REVISION ANUAL, SIN HALLAZGOS    *
      * 30/05/2024  RSCH   JBT-0121   SE AGREGA MEDICION DE TIEMPO DE  *
      *                                PROCESO Y SALIDA POR GO TO A    *
      *                                RUTINA DE ABEND EN APERTURA DE  *
      *                                ARCHIVOS (ESTANDAR DEL DEPTO.)  *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT BITACORA     ASSIGN TO BITACORA
                  FILE STATUS IS FS-BITACORA.
           SELECT SENALES      ASSIGN TO SENALES
                  FILE STATUS IS FS-SENALES.
           SELECT REPORTE      ASSIGN TO REPORTE
                  FILE STATUS IS FS-REPORTE.
       DATA DIVISION.
       FILE SECTION.
       FD  BITACORA
           LABEL RECORDS ARE STANDARD.
           COPY JBSGLOG.
       FD  SENALES
           LABEL RECORDS ARE STANDARD.
           COPY JBSIGNL.
       FD  REPORTE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F.
       01  LINEA-REPORTE               PIC X(132).
       WORKING-STORAGE SECTION.
      *----------------------------------------------------------------*
      * MARCAS DE HORA DEL PROCESO (ESTANDAR DEL DEPTO, VER JM47ADM)   *
      *----------------------------------------------------------------*
       77  WKS-HORA-INICIO              PIC 9(08).
       77  WKS-HORA-FIN                 PIC 9(08).
       77  WKS-TIEMPO-PROCESO           COMP-3 PIC S9(15) VALUE 0.
      *----------------------------------------------------------------*
      * AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
      *----------------------------------------------------------------*
       01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTPORT'.
       01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
       01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
       01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
       01  WKS-ESTADOS-ARCHIVO.
           05  FS-BITACORA              PIC 9(02) VALUE ZEROES.
           05  FSE-BITACORA.
               10  FSE-BIT-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-BIT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-BIT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-SENALES               PIC 9(02) VALUE ZEROES.
           05  FSE-SENALES.
               10  FSE-SEN-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-SEN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-SEN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
           05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
           05  FSE-REPORTE.
               10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
               10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
       01  WKS-SW-ELEGIBLE-POS          PIC X(01) VALUE 'S'.
           88  POSICION-ELEGIBLE                  VALUE 'S'.
      *----------------------------------------------------------------*
      * FECHA DE CORRIDA (SOLO PARA EL ENCABEZADO DEL REPORTE)         *
      *----------------------------------------------------------------*
       01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
       01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
           05  WKS-FC-ANIO              PIC 9(04).
           05  WKS-FC-MES               PIC 9(02).
           05  WKS-FC-DIA               PIC 9(02).
      *----------------------------------------------------------------*
      * ACUMULADORES DE RETORNO DEL PORTAFOLIO (JBT-0024)              *
      *----------------------------------------------------------------*
       01  WKS-ACUM-RESULTADOS.
           05  WKS-POSICIONES           PIC 9(05) COMP VALUE 0.
           05  WKS-GANADORAS            PIC 9(05) COMP VALUE 0.
           05  WKS-PERDEDORAS           PIC 9(05) COMP VALUE 0.
       01  WKS-ACUM-RESULTADOS-R REDEFINES WKS-ACUM-RESULTADOS.
      *        VISTA EN TABLA, USADA PARA EL ECO DE CIERRE A CONSOLA
           05  WKS-ACUM-TABLA OCCURS 3 TIMES PIC 9(05) COMP.
       01  WKS-ACUM-IDX                 PIC 9(01) COMP VALUE 0.
       01  WKS-ETIQUETAS-ACUM.
           05  FILLER PIC X(20) VALUE 'POSICIONES        :'.
           05  FILLER PIC X(20) VALUE 'GANADORAS         :'.
           05  FILLER PIC X(20) VALUE 'PERDEDORAS        :'.
       01  WKS-ETIQUETAS-ACUM-R REDEFINES WKS-ETIQUETAS-ACUM.
           05  WKS-ETIQUETA-TABLA OCCURS 3 TIMES PIC X(20).
       01  WKS-SUMA-RETORNO             PIC S9(07)V99 COMP VALUE 0.
       01  WKS-RETORNO-POSICION         PIC S9(03)V99 COMP VALUE 0.
       01  WKS-RETORNO-PROMEDIO         PIC S9(03)V99 COMP VALUE 0.
       01  WKS-TASA-GANANCIA            PIC 9(03)V9 COMP VALUE 0.
      *----------------------------------------------------------------*
      * CONTEO DE SENALES POR GRADO, TOMADO DEL ARCHIVO SENALES        *
      * (JBT-0031)                                                     *
      *----------------------------------------------------------------*
       01  WKS-CONTADORES-GRADO.
           05  WKS-CONT-GRADO-S         PIC 9(05) COMP VALUE 0.
           05  WKS-CONT-GRADO-A         PIC 9(05) COMP VALUE 0.
           05  WKS-CONT-GRADO-B         PIC 9(05) COMP VALUE 0.
           05  WKS-CONT-GRADO-C         PIC 9(05) COMP VALUE 0.
       01  WKS-CONTADORES-GRADO-R REDEFINES WKS-CONTADORES-GRADO.
           05  WKS-CONT-GRADO-TABLA OCCURS 4 TIMES
                                    INDEXED BY WKS-CGI
                                    PIC 9(05) COMP.
       01  WKS-TABLA-LETRAS-GRADO.
           05  FILLER               PIC X(01) VALUE 'S'.
           05  FILLER               PIC X(01) VALUE 'A'.
           05  FILLER               PIC X(01) VALUE 'B'.
           05  FILLER               PIC X(01) VALUE 'C'.
       01  WKS-TABLA-LETRAS-GRADO-R REDEFINES WKS-TABLA-LETRAS-GRADO.
           05  WKS-LETRA-GRADO OCCURS 4 TIMES
                               INDEXED BY WKS-LGI
                               PIC X(01).
      *----------------------------------------------------------------*
      * LINEAS DE REPORTE                                              *
      *----------------------------------------------------------------*
       01  WKS-ENCABEZADO-1.
           05  FILLER               PIC X(35) VALUE
               'BANCO INDUSTRIAL - PROYECTO JBT'.
           05  FILLER               PIC X(35) VALUE
               'REPORTE DE RESULTADOS DE PORTAFOLIO'.
           05  FILLER               PIC X(10) VALUE 'FECHA :'.
           05  WKS-ENC-ANIO         PIC 9(04).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-MES          PIC 9(02).
           05  FILLER               PIC X(01) VALUE '/'.
           05  WKS-ENC-DIA          PIC 9(02).
           05  FILLER               PIC X(42) VALUE SPACES.
       01  WKS-ENCABEZADO-2.
           05  FILLER               PIC X(06) VALUE 'CODIGO'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'NOMBRE'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(12) VALUE 'ENTRADA'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(12) VALUE 'ACTUAL'.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  FILLER               PIC X(08) VALUE 'RETORNO'.
           05  FILLER               PIC X(71) VALUE SPACES.
       01  WKS-DETALLE-PORT.
           05  WKS-DP-CODIGO        PIC X(06).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DP-NOMBRE        PIC X(20).
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DP-ENTRADA       PIC Z(08)9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DP-ACTUAL        PIC Z(08)9.
           05  FILLER               PIC X(01) VALUE SPACES.
           05  WKS-DP-RETORNO       PIC Z9.99-.
           05  FILLER               PIC X(72) VALUE SPACES.
       01  WKS-TOTALES-PORT-1.
           05  FILLER               PIC X(20) VALUE 'POSICIONES:'.
           05  WKS-TP-POSICIONES    PIC ZZ,ZZ9.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'GANADORAS:'.
           05  WKS-TP-GANADORAS     PIC ZZ,ZZ9.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'PERDEDORAS:'.
           05  WKS-TP-PERDEDORAS    PIC ZZ,ZZ9.
           05  FILLER               PIC X(45) VALUE SPACES.
       01  WKS-TOTALES-PORT-2.
           05  FILLER               PIC X(20) VALUE 'TASA DE GANANCIA:'.
           05  WKS-TP-TASA          PIC ZZ9.9.
           05  FILLER               PIC X(01) VALUE '%'.
           05  FILLER               PIC X(05) VALUE SPACES.
           05  FILLER               PIC X(20) VALUE 'RETORNO PROMEDIO:'.
           05  WKS-TP-RETORNO-PROM  PIC Z9.99-.
           05  FILLER               PIC X(01) VALUE '%'.
           05  FILLER               PIC X(76) VALUE SPACES.
       01  WKS-TOTALES-PORT-3.
           05  FILLER               PIC X(20) VALUE 'SENALES GRADO S:'.
           05  WKS-TP-GRADO-S       PIC ZZ,ZZ9.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(16) VALUE 'GRADO A:'.
           05  WKS-TP-GRADO-A       PIC ZZ,ZZ9.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(16) VALUE 'GRADO B:'.
           05  WKS-TP-GRADO-B       PIC ZZ,ZZ9.
           05  FILLER               PIC X(02) VALUE SPACES.
           05  FILLER               PIC X(16) VALUE 'GRADO C:'.
           05  WKS-TP-GRADO-C       PIC ZZ,ZZ9.
           05  FILLER               PIC X(22) VALUE SPACES.
      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************
      * PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE RESULTADOS        *
      ******************************************************************
       000-MAIN SECTION.
           ACCEPT WKS-HORA-INICIO FROM TIME
           PERFORM 100-APERTURA-ARCHIVOS
                   THRU 100-APERTURA-ARCHIVOS-E
           PERFORM 200-CALCULAR-RETORNOS
                   THRU 200-CALCULAR-RETORNOS-E
           PERFORM 300-CONTAR-GRADOS
                   THRU 300-CONTAR-GRADOS-E
           PERFORM 400-REPORTE
                   THRU 400-REPORTE-E
           PERFORM 900-CIERRA-ARCHIVOS
                   THRU 900-CIERRA-ARCHIVOS-E
           ACCEPT WKS-HORA-FIN FROM TIME
           COMPUTE WKS-TIEMPO-PROCESO = WKS-HORA-FIN - WKS-HORA-INICIO
           DISPLAY 'JBTPORT - TIEMPO DE PROCESO : ' WKS-TIEMPO-PROCESO
                   UPON CONSOLE
           STOP RUN.
       000-MAIN-E. EXIT.
      ******************************************************************
      * APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
      ******************************************************************
       100-APERTURA-ARCHIVOS SECTION.
           ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
           OPEN INPUT BITACORA
           IF FS-BITACORA NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'BITACORA' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-BITACORA,
                       FSE-BITACORA
               DISPLAY 'JBTPORT - ERROR AL ABRIR BITACORA'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF
           OPEN INPUT SENALES
           IF FS-SENALES NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'SENALES' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENALES,
                       FSE-SENALES
               DISPLAY 'JBTPORT - ERROR AL ABRIR SENALES'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF
           OPEN OUTPUT REPORTE
           IF FS-REPORTE NOT EQUAL 0
               MOVE 'OPEN' TO WKS-ACCION-ERROR
               MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
               CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
                       WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
                       FSE-REPORTE
               DISPLAY 'JBTPORT - ERROR AL ABRIR REPORTE'
                       UPON CONSOLE
               GO TO 999-ERROR-ABEND
           END-IF.
       100-APERTURA-ARCHIVOS-E. EXIT.
      ******************************************************************
      * CALCULO DE RETORNO POR POSICION Y ACUMULADO DE GANADORAS/      *
      * PERDEDORAS (JBT-0024)                                          *
      ******************************************************************
       200-CALCULAR-RETORNOS SECTION.
           PERFORM 710-ENCABEZADO-PORT
                   THRU 710-ENCABEZADO-PORT-E
           READ BITACORA
               AT END MOVE 97 TO FS-BITACORA
           END-READ
           PERFORM 210-EVALUAR-POSICION
                   THRU 210-EVALUAR-POSICION-E
               UNTIL FS-BITACORA EQUAL 97.
       200-CALCULAR-RETORNOS-E. EXIT.
      *
       210-EVALUAR-POSICION SECTION.
           MOVE 'S' TO WKS-SW-ELEGIBLE-POS
           IF SL-STATUS NOT EQUAL 'OPEN'
               MOVE 'N' TO WKS-SW-ELEGIBLE-POS
           END-IF
           IF SL-ENTRY-PRICE NOT GREATER THAN 0
               MOVE 'N' TO WKS-SW-ELEGIBLE-POS
           END-IF
           IF SL-CURRENT-PRICE NOT GREATER THAN 0
               MOVE 'N' TO WKS-SW-ELEGIBLE-POS
           END-IF
           IF POSICION-ELEGIBLE
               PERFORM 220-PROCESAR-POSICION
                       THRU 220-PROCESAR-POSICION-E
           END-IF
           READ BITACORA
               AT END MOVE 97 TO FS-BITACORA
           END-READ.
       210-EVALUAR-POSICION-E. EXIT.
      *
       220-PROCESAR-POSICION SECTION.
           ADD 1 TO WKS-POSICIONES
           COMPUTE WKS-RETORNO-POSICION ROUNDED =
              (SL-CURRENT-PRICE - SL-ENTRY-PRICE) / SL-ENTRY-PRICE
              * 100
           IF WKS-RETORNO-POSICION > 0
               ADD 1 TO WKS-GANADORAS
           ELSE
               ADD 1 TO WKS-PERDEDORAS
           END-IF
           ADD WKS-RETORNO-POSICION TO WKS-SUMA-RETORNO
           PERFORM 720-DETALLE-PORT
                   THRU 720-DETALLE-PORT-E.
       220-PROCESAR-POSICION-E. EXIT.
      ******************************************************************
      * CONTEO DE SENALES EMITIDAS POR GRADO (JBT-0031)                *
      ******************************************************************
       300-CONTAR-GRADOS SECTION.
           READ SENALES
               AT END MOVE 97 TO FS-SENALES
           END-READ
           PERFORM 310-CLASIFICAR-GRADO
                   THRU 310-CLASIFICAR-GRADO-E
               UNTIL FS-SENALES EQUAL 97.
       300-CONTAR-GRADOS-E. EXIT.
      *
       310-CLASIFICAR-GRADO SECTION.
           SET WKS-LGI TO 1
           SEARCH WKS-LETRA-GRADO
               AT END
                   CONTINUE
               WHEN WKS-LETRA-GRADO(WKS-LGI) EQUAL SG-GRADE
                   SET WKS-CGI TO WKS-LGI
                   ADD 1 TO WKS-CONT-GRADO-TABLA(WKS-CGI)
           END-SEARCH
           READ SENALES
               AT END MOVE 97 TO FS-SENALES
           END-READ.
       310-CLASIFICAR-GRADO-E. EXIT.
      ******************************************************************
      * REPORTE DE RESULTADOS DEL PORTAFOLIO (JBT-0024, JBT-0031,      *
      * JBT-0084)                                                      *
      ******************************************************************
       400-REPORTE SECTION.
           IF WKS-POSICIONES EQUAL 0
               MOVE ZEROES TO WKS-RETORNO-PROMEDIO
               MOVE ZEROES TO WKS-TASA-GANANCIA
           ELSE
               COMPUTE WKS-RETORNO-PROMEDIO ROUNDED =
                  WKS-SUMA-RETORNO / WKS-POSICIONES
               COMPUTE WKS-TASA-GANANCIA ROUNDED =
                  WKS-GANADORAS * 100 / WKS-POSICIONES
           END-IF
           PERFORM 410-MOSTRAR-ACUMULADOS
                   THRU 410-MOSTRAR-ACUMULADOS-E
                       VARYING WKS-ACUM-IDX FROM 1 BY 1
                       UNTIL WKS-ACUM-IDX > 3
           PERFORM 730-TOTALES-PORT
                   THRU 730-TOTALES-PORT-E.
       400-REPORTE-E. EXIT.
      *
      * ECO A CONSOLA DE LOS ACUMULADOS ANTES DE ESCRIBIR EL REPORTE   *
       410-MOSTRAR-ACUMULADOS SECTION.
           DISPLAY 'JBTPORT - ' WKS-ETIQUETA-TABLA(WKS-ACUM-IDX)
                   WKS-ACUM-TABLA(WKS-ACUM-IDX) UPON CONSOLE.
       410-MOSTRAR-ACUMULADOS-E. EXIT.
      *
       710-ENCABEZADO-PORT SECTION.
           MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
           MOVE WKS-FC-MES TO WKS-ENC-MES
           MOVE WKS-FC-DIA TO WKS-ENC-DIA
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
               AFTER TOP-OF-FORM
           WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2
               AFTER 2 LINES.
       710-ENCABEZADO-PORT-E. EXIT.
      *
       720-DETALLE-PORT SECTION.
           MOVE SL-STOCK-CODE TO WKS-DP-CODIGO
           MOVE SL-STOCK-NAME TO WKS-DP-NOMBRE
           MOVE SL-ENTRY-PRICE TO WKS-DP-ENTRADA
           MOVE SL-CURRENT-PRICE TO WKS-DP-ACTUAL
           MOVE WKS-RETORNO-POSICION TO WKS-DP-RETORNO
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-DETALLE-PORT
               AFTER 1 LINE.
       720-DETALLE-PORT-E. EXIT.
      *
       730-TOTALES-PORT SECTION.
           MOVE WKS-POSICIONES TO WKS-TP-POSICIONES
           MOVE WKS-GANADORAS TO WKS-TP-GANADORAS
           MOVE WKS-PERDEDORAS TO WKS-TP-PERDEDORAS
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-1
               AFTER 2 LINES
           MOVE WKS-TASA-GANANCIA TO WKS-TP-TASA
           MOVE WKS-RETORNO-PROMEDIO TO WKS-TP-RETORNO-PROM
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-2
               AFTER 1 LINE
           MOVE WKS-CONT-GRADO-S TO WKS-TP-GRADO-S
           MOVE WKS-CONT-GRADO-A TO WKS-TP-GRADO-A
           MOVE WKS-CONT-GRADO-B TO WKS-TP-GRADO-B
           MOVE WKS-CONT-GRADO-C TO WKS-TP-GRADO-C
           MOVE SPACES TO LINEA-REPORTE
           WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-3
               AFTER 1 LINE.
       730-TOTALES-PORT-E. EXIT.
      ******************************************************************
      * CIERRE ORDENADO DE ARCHIVOS                                    *
      ******************************************************************
       900-CIERRA-ARCHIVOS SECTION.
           CLOSE BITACORA SENALES REPORTE.
       900-CIERRA-ARCHIVOS-E. EXIT.
      ******************************************************************
      * SALIDA ANORMAL POR ERROR DE APERTURA DE ARCHIVO                *
      ******************************************************************
       999-ERROR-ABEND SECTION.
           STOP RUN.
       999-ERROR-ABEND-E. EXIT.
