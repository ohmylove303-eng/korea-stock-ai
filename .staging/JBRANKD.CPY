      ******************************************************************
      *  COPY JBRANKD                                                  *
      *  LAYOUT DE SENAL RE-RANKEADA (JBRANKD), SALIDA DE JBTRANK      *
      *  CAMPOS DE JBSGLOG MAS EL PUNTAJE COMPUESTO Y CAPAS L1..L5     *
      *  MANTTO  : 2024-03-05 PEDR  ALTA INICIAL COPY JBRANKD          *
      ******************************************************************
       01  REG-JBRANKD.
           05  RS-SIGNAL-DATE         PIC 9(08).
           05  RS-STOCK-CODE          PIC X(06).
           05  RS-STOCK-NAME          PIC X(20).
           05  RS-MARKET              PIC X(06).
           05  RS-VCP-SCORE           PIC 9(03)V9.
           05  RS-CONTRACTION-RATIO   PIC 9(01)V99.
           05  RS-FOREIGN-5D          PIC S9(12).
           05  RS-INST-5D             PIC S9(12).
           05  RS-ENTRY-PRICE         PIC 9(09).
           05  RS-CURRENT-PRICE       PIC 9(09).
           05  RS-STATUS              PIC X(10).
           05  RS-FINAL-SCORE         PIC 9(03)V9.
           05  RS-L1-TECHNICAL        PIC 9(03).
           05  RS-L2-SUPPLY           PIC 9(02).
           05  RS-L3-SENTIMENT        PIC 9(02).
           05  RS-L4-MACRO            PIC 9(02).
           05  RS-L5-INSTITUTIONAL    PIC 9(02).
           05  RS-NICE-TOTAL          PIC 9(03).
           05  RS-STOP-LOSS           PIC 9(09).
           05  RS-TP1                 PIC 9(09).
           05  RS-TP2                 PIC 9(09).
           05  RS-RETURN-PCT          PIC S9(03)V99.
           05  FILLER                 PIC X(06).
