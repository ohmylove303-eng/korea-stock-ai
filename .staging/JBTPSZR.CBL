      ******************************************************************
      * FECHA       : 09/06/1995                                       *
      * PROGRAMADOR : M. TOBAR (MTOB)                                  *
      * APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
      * PROGRAMA    : JBTPSZR                                          *
      * TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE)               *
      * DESCRIPCION : CALCULA PRECIOS DE ENTRADA/STOP/OBJETIVO, EL     *
      *             : RIESGO POR ACCION, EL NUMERO DE ACCIONES A       *
      *             : COMPRAR SEGUN EL GRADO Y VERIFICA LOS LIMITES    *
      *             : DE PERDIDA DIARIA Y SEMANAL                      *
      * ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
      * PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     JBTPSZR.
       AUTHOR.         M TOBAR.
       INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
       DATE-WRITTEN.   09/06/1995.
       DATE-COMPILED.
       SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
      ******************************************************************
      *                    B I T A C O R A   D E   C A M B I O S       *
      *----------------------------------------------------------------*
      * FECHA       INIC   TICKET     DESCRIPCION                      *
      * 09/06/1995  MTOB   N/A        VERSION ORIGINAL. CALCULO DE     *
      *                                CUOTA MAXIMA DE PRESTAMO SOBRE  *
      *                                GARANTIA HIPOTECARIA (BAJA)     *
      * 14/02/1997  MTOB   SIS-0378   SE AJUSTA REDONDEO DE CUOTA      *
      * 21/09/1998  RDCM   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
      *                                PROYECTO AÑO 2000 - SIN CAMBIO  *
      * 08/01/1999  RDCM   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
      *                                DE VENTANA DE SIGLO CONFORMES   *
      * 17/05/2005  JECH   SIS-0655   SE ELIMINA TABLA DE TASAS FIJAS  *
      *                                POR CAMBIO DE POLITICA          *
      * 03/12/2013  JECH   SIS-0811   PROGRAMA MARCADO INACTIVO        *
      * 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
      *                                EL PROGRAMA-ID PARA EL PROYECTO *
      *                                JBT DE CIERRE BURSATIL          *
      * 16/08/2019  PDRZ   JBT-0018   SE AGREGA CALCULO DE ENTRADA,    *
      *                                STOP Y OBJETIVO POR TRUNCAMIENTO*
      * 30/08/2019  PDRZ   JBT-0019   SE AGREGA TAMANO DE POSICION POR *
      *                                UNIDAD DE RIESGO (R) Y TABLA DE *
      *                                MULTIPLICADORES POR GRADO       *
      * 11/02/2020  RSCH   JBT-0035   SE AGREGA VERIFICACION DE LIMITE *
      *                                DE PERDIDA DIARIA Y SEMANAL     *
      * 07/07/2022  RSCH   JBT-0091   SE PARAMETRIZA EL CAPITAL BASE   *
      *                                EN WORKING-STORAGE              *
      * 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
      * 30/05/2024  RSCH   JBT-0124   SE AGREGA CONTADOR DE LLAMADAS Y *
      *                                CONDICIONES DIARIO/SEMANAL-     *
      *                                DETENIDO PARA LOS LIMITES DE    *
      *                                PERDIDA                         *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
      *                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
       77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
      *------------------->   PARAMETROS DEL MODELO (JBT-0018/19/35)
       01  WKS-PARAMETROS.
           05  WKS-CAPITAL-BASE       PIC 9(11) COMP
                                       VALUE 50000000.
           05  WKS-R-RATIO            PIC S9V9(4) COMP VALUE 0.0050.
           05  WKS-LIMITE-DIARIO-MULT PIC 9(2) COMP VALUE 2.
           05  WKS-LIMITE-SEMAN-MULT  PIC 9(2) COMP VALUE 5.
      *------------------->   PORCENTAJES DE STOP/OBJETIVO, VISTA
      *        PAREADA USADA PARA EL ECO DE ARRANQUE A CONSOLA
       01  WKS-PARAMETROS-PCT.
           05  WKS-STOP-LOSS-PCT      PIC S9V9(4) COMP VALUE 0.0300.
           05  WKS-TAKE-PROFIT-PCT    PIC S9V9(4) COMP VALUE 0.0500.
       01  WKS-PARAMETROS-PCT-R REDEFINES WKS-PARAMETROS-PCT.
           05  WKS-PARAMETRO-PCT OCCURS 2 TIMES
                               INDEXED BY WKS-PPI PIC S9V9(4) COMP.
      *------------------->   TABLA DE MULTIPLICADORES POR GRADO
       01  WKS-TABLA-MULT-LIT.
           05  FILLER PIC X(01) VALUE 'S'.
           05  FILLER PIC S9V99 COMP VALUE 2.00.
           05  FILLER PIC X(01) VALUE 'A'.
           05  FILLER PIC S9V99 COMP VALUE 1.50.
           05  FILLER PIC X(01) VALUE 'B'.
           05  FILLER PIC S9V99 COMP VALUE 1.00.
           05  FILLER PIC X(01) VALUE 'C'.
           05  FILLER PIC S9V99 COMP VALUE 0.50.
       01  WKS-TABLA-MULT REDEFINES WKS-TABLA-MULT-LIT.
           05  WKS-MULT-FILA OCCURS 4 TIMES.
               10  WKS-MULT-GRADO     PIC X(01).
               10  WKS-MULT-VALOR     PIC S9V99 COMP.
       01  WKS-IDX-GRADO              PIC 9(1) COMP.
       01  WKS-MULT-APLICABLE         PIC S9V99 COMP.
      *------------------->   AREA DE TRABAJO DE CALCULO
       01  WKS-CALCULO.
           05  WKS-RIESGO-POR-ACCION  PIC S9(9) COMP.
           05  WKS-MONTO-R            PIC S9(11)V9(4) COMP.
           05  WKS-ACCIONES-BASE      PIC S9(11) COMP.
           05  WKS-ACCIONES-BASE-DEC  PIC S9(11)V9(4) COMP.
      *------------------->   LIMITES DE PERDIDA, VISTA PAREADA
       01  WKS-LIMITES-GRUPO.
           05  WKS-LIMITE-DIARIO-TOPE  PIC S9(15)V9(4) COMP.
           05  WKS-LIMITE-SEMAN-TOPE   PIC S9(15)V9(4) COMP.
       01  WKS-LIMITES-GRUPO-R REDEFINES WKS-LIMITES-GRUPO.
      *        VISTA EN TABLA, USADA SOLO PARA INICIALIZAR EN CERO
      *        AMBOS TOPES DE PERDIDA EN UN SOLO PERFORM
           05  WKS-LIMITE-TOPE OCCURS 2 TIMES
                               PIC S9(15)V9(4) COMP.
       LINKAGE SECTION.
       01  LK-JBTPSZR-DATOS.
           05  LK-CLOSE-PRICE         PIC 9(9).
           05  LK-GRADE-IN            PIC X(1).
           05  LK-PERDIDA-ACUM-DIARIA PIC S9(15).
           05  LK-PERDIDA-ACUM-SEMAN  PIC S9(15).
           05  LK-ENTRY-PRICE-OUT     PIC 9(9).
           05  LK-STOP-PRICE-OUT      PIC 9(9).
           05  LK-TARGET-PRICE-OUT    PIC 9(9).
           05  LK-SHARE-COUNT-OUT     PIC 9(9).
           05  LK-POSITION-AMT-OUT    PIC 9(15).
           05  LK-RISK-AMT-OUT        PIC 9(12).
           05  LK-DIARIO-DETENIDO     PIC X(1).
               88  DIARIO-DETENIDO           VALUE 'S'.
           05  LK-SEMANAL-DETENIDO    PIC X(1).
               88  SEMANAL-DETENIDO          VALUE 'S'.
       PROCEDURE DIVISION USING LK-JBTPSZR-DATOS.
       000-PRINCIPAL SECTION.
           ADD 1 TO WKS-CONTADOR-LLAMADAS
           PERFORM 050-INICIALIZAR THRU 050-INICIALIZAR-E
           PERFORM 105-MOSTRAR-PARAMETROS
                                THRU 105-MOSTRAR-PARAMETROS-E
              VARYING WKS-PPI FROM 1 BY 1 UNTIL WKS-PPI > 2
           PERFORM 100-PRECIOS-ENTRADA-SALIDA
                                THRU 100-PRECIOS-ENTRADA-SALIDA-E
           PERFORM 200-RIESGO-POR-ACCION THRU 200-RIESGO-POR-ACCION-E
           PERFORM 300-TAMANO-POSICION THRU 300-TAMANO-POSICION-E
           PERFORM 400-LIMITES-PERDIDA THRU 400-LIMITES-PERDIDA-E
           GOBACK.
       000-PRINCIPAL-E. EXIT.

       050-INICIALIZAR SECTION.
           MOVE ZEROS TO LK-ENTRY-PRICE-OUT LK-STOP-PRICE-OUT
                         LK-TARGET-PRICE-OUT LK-SHARE-COUNT-OUT
                         LK-POSITION-AMT-OUT LK-RISK-AMT-OUT
           MOVE 'N' TO LK-DIARIO-DETENIDO LK-SEMANAL-DETENIDO.
       050-INICIALIZAR-E. EXIT.

      *------------------->   ECO DE ARRANQUE, PARAMETROS DE MODELO
       105-MOSTRAR-PARAMETROS SECTION.
           DISPLAY 'JBTPSZR - PARAMETRO PCT: '
                   WKS-PARAMETRO-PCT(WKS-PPI) UPON CONSOLE.
       105-MOSTRAR-PARAMETROS-E. EXIT.

      *------------------->   ENTRADA, STOP Y OBJETIVO (TRUNCADOS)
       100-PRECIOS-ENTRADA-SALIDA SECTION.
           MOVE LK-CLOSE-PRICE TO LK-ENTRY-PRICE-OUT
           COMPUTE LK-STOP-PRICE-OUT =
              LK-ENTRY-PRICE-OUT * (1 - WKS-STOP-LOSS-PCT)
           COMPUTE LK-TARGET-PRICE-OUT =
              LK-ENTRY-PRICE-OUT * (1 + WKS-TAKE-PROFIT-PCT).
       100-PRECIOS-ENTRADA-SALIDA-E. EXIT.

      *------------------->   RIESGO POR ACCION
       200-RIESGO-POR-ACCION SECTION.
           COMPUTE WKS-RIESGO-POR-ACCION =
              LK-ENTRY-PRICE-OUT - LK-STOP-PRICE-OUT
           IF WKS-RIESGO-POR-ACCION <= 0
              COMPUTE WKS-RIESGO-POR-ACCION =
                 LK-ENTRY-PRICE-OUT * WKS-STOP-LOSS-PCT
           END-IF.
       200-RIESGO-POR-ACCION-E. EXIT.

      *------------------->   TAMANO DE LA POSICION (UNIDAD DE RIESGO)
       300-TAMANO-POSICION SECTION.
           COMPUTE WKS-MONTO-R ROUNDED =
              WKS-CAPITAL-BASE * WKS-R-RATIO
           IF WKS-RIESGO-POR-ACCION <= 0
              MOVE ZEROS TO WKS-ACCIONES-BASE
           ELSE
              COMPUTE WKS-ACCIONES-BASE =
                 WKS-MONTO-R / WKS-RIESGO-POR-ACCION
           END-IF
           MOVE ZEROS TO WKS-MULT-APLICABLE
           PERFORM 310-BUSCAR-MULTIPLICADOR
                                THRU 310-BUSCAR-MULTIPLICADOR-E
              VARYING WKS-IDX-GRADO FROM 1 BY 1
              UNTIL WKS-IDX-GRADO > 4
                 OR WKS-MULT-APLICABLE NOT = 0
           COMPUTE WKS-ACCIONES-BASE-DEC =
              WKS-ACCIONES-BASE * WKS-MULT-APLICABLE
           MOVE WKS-ACCIONES-BASE-DEC TO LK-SHARE-COUNT-OUT
           COMPUTE LK-POSITION-AMT-OUT =
              LK-SHARE-COUNT-OUT * LK-ENTRY-PRICE-OUT
           COMPUTE LK-RISK-AMT-OUT =
              LK-SHARE-COUNT-OUT * WKS-RIESGO-POR-ACCION.
       300-TAMANO-POSICION-E. EXIT.

       310-BUSCAR-MULTIPLICADOR SECTION.
           IF WKS-MULT-GRADO(WKS-IDX-GRADO) = LK-GRADE-IN
              MOVE WKS-MULT-VALOR(WKS-IDX-GRADO) TO WKS-MULT-APLICABLE
           END-IF.
       310-BUSCAR-MULTIPLICADOR-E. EXIT.

      *------------------->   LIMITES DE PERDIDA DIARIA Y SEMANAL
       400-LIMITES-PERDIDA SECTION.
           MOVE ZEROS TO WKS-LIMITE-TOPE(1) WKS-LIMITE-TOPE(2)
           COMPUTE WKS-LIMITE-DIARIO-TOPE ROUNDED =
              WKS-MONTO-R * WKS-LIMITE-DIARIO-MULT
           COMPUTE WKS-LIMITE-SEMAN-TOPE ROUNDED =
              WKS-MONTO-R * WKS-LIMITE-SEMAN-MULT
           IF LK-PERDIDA-ACUM-DIARIA >= WKS-LIMITE-DIARIO-TOPE
              SET DIARIO-DETENIDO TO TRUE
           END-IF
           IF LK-PERDIDA-ACUM-SEMAN >= WKS-LIMITE-SEMAN-TOPE
              SET SEMANAL-DETENIDO TO TRUE
           END-IF.
       400-LIMITES-PERDIDA-E. EXIT.
