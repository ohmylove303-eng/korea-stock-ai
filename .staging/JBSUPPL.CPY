      ******************************************************************
      *  COPY JBSUPPL                                                  *
      *  LAYOUT DE OFERTA-DEMANDA POR INVERSIONISTA (JBSUPPL)          *
      *  UN REGISTRO POR ACCION, ORDENADO POR CODIGO                   *
      *  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBSUPPL          *
      ******************************************************************
       01  REG-JBSUPPL.
           05  SU-STOCK-CODE          PIC X(06).
           05  SU-FOREIGN-5D          PIC S9(12).
           05  SU-INST-5D             PIC S9(12).
           05  SU-FOREIGN-20D         PIC S9(12).
           05  SU-INST-20D            PIC S9(12).
           05  FILLER                 PIC X(04).
