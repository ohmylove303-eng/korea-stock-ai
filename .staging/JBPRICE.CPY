      ******************************************************************
      *  COPY JBPRICE                                                  *
      *  LAYOUT DEL ARCHIVO DE PRECIOS DIARIOS (JBPRICE)                *
      *  UN REGISTRO POR ACCION POR DIA, AMBAS RUEDAS (KOSPI/KOSDAQ)   *
      *  ORIGEN  : CIERRE DE RUEDA, CARGA DIARIA SIN ORDEN GARANTIZADO *
      *  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBPRICE          *
      *          : 2024-06-03 PEDR  SE AGREGA MP-CHANGE-PCT SIGNED     *
      ******************************************************************
       01  REG-JBPRICE.
           05  MP-STOCK-CODE          PIC X(06).
           05  MP-STOCK-NAME          PIC X(20).
           05  MP-MARKET              PIC X(06).
           05  MP-OPEN-PRICE          PIC 9(09).
           05  MP-HIGH-PRICE          PIC 9(09).
           05  MP-LOW-PRICE           PIC 9(09).
           05  MP-CLOSE-PRICE         PIC 9(09).
           05  MP-VOLUME              PIC 9(12).
           05  MP-TRADING-VALUE       PIC 9(15).
           05  MP-CHANGE-PCT          PIC S9(03)V99.
           05  FILLER                 PIC X(05).
