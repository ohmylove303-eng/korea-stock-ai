000100******************************************************************
000200*  COPY JBSIGNL                                                  *
000300*  LAYOUT DE SENAL DE COMPRA GENERADA POR EL SCREENER (JBTSCRN)  *
000400*  ES ADEMAS ENTRADA DEL CONTEO DE GRADOS EN PORTAFOLIO (JBTPORT)*
000500*  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBSIGNL          *
000600*          : 2024-09-30 PEDR  SE AGREGA SG-STATUS PARA CIERRE    *
000700******************************************************************
000800 01  REG-JBSIGNL.
000900     05  SG-STOCK-CODE          PIC X(06).
001000     05  SG-STOCK-NAME          PIC X(20).
001100     05  SG-MARKET              PIC X(06).
001200     05  SG-GRADE               PIC X(01).
001300     05  SG-SCORE-NEWS          PIC 9(01).
001400     05  SG-SCORE-VOLUME        PIC 9(01).
001500     05  SG-SCORE-CHART         PIC 9(01).
001600     05  SG-SCORE-CANDLE        PIC 9(01).
001700     05  SG-SCORE-CONSOL        PIC 9(01).
001800     05  SG-SCORE-SUPPLY        PIC 9(01).
001900     05  SG-SCORE-TOTAL         PIC 9(02).
002000     05  SG-ENTRY-PRICE         PIC 9(09).
002100     05  SG-STOP-PRICE          PIC 9(09).
002200     05  SG-TARGET-PRICE        PIC 9(09).
002300     05  SG-CHANGE-PCT          PIC S9(03)V99.
002400     05  SG-TRADING-VALUE       PIC 9(15).
002500     05  SG-FOREIGN-5D          PIC S9(12).
002600     05  SG-INST-5D             PIC S9(12).
002700     05  SG-SHARE-COUNT         PIC 9(09).
002800     05  SG-POSITION-AMT        PIC 9(15).
002900     05  SG-RISK-AMT            PIC 9(12).
003000     05  SG-SIGNAL-DATE         PIC 9(08).
003100     05  SG-STATUS              PIC X(10).
003200     05  FILLER                 PIC X(14).
