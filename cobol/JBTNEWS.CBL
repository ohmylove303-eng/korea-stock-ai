000100******************************************************************
000200* FECHA       : 22/11/1993                                       *
000300* PROGRAMADOR : L. VELASQUEZ (LFVQ)                              *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTNEWS                                          *
000600* TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE, DOS ENTRADAS) *
000700* DESCRIPCION : CALIFICA LOS TITULARES DE NOTICIA DE UNA ACCION  *
000800*             : POR COINCIDENCIA DE PALABRAS CLAVE (0-3) Y, EN   *
000900*             : UNA SEGUNDA ENTRADA, DETERMINA LA RECOMENDACION  *
001000*             : DE COMPRA (BUY/HOLD) SEGUN EL PUNTAJE TOTAL      *
001100* ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
001200* PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     JBTNEWS.
001600 AUTHOR.         L VELASQUEZ.
001700 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
001800 DATE-WRITTEN.   22/11/1993.
001900 DATE-COMPILED.
002000 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300*----------------------------------------------------------------*
002400* FECHA       INIC   TICKET     DESCRIPCION                      *
002500* 22/11/1993  LFVQ   N/A        VERSION ORIGINAL. BUSQUEDA DE    *
002600*                                PALABRAS PROHIBIDAS EN GLOSAS   *
002700*                                DE CHEQUES (DADA DE BAJA)       *
002800* 05/04/1995  LFVQ   SIS-0299   SE AMPLIA TABLA DE PALABRAS DE   *
002900*                                8 A 12 ENTRADAS                 *
003000* 19/08/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003100*                                PROYECTO AÑO 2000 - SIN CAMBIO  *
003200* 11/01/1999  MTOB   Y2K-0007   PRUEBAS DE VENTANA DE SIGLO      *
003300*                                CONFORMES, CIERRE DE PROYECTO   *
003400* 30/03/2004  JECH   SIS-0632   SE ELIMINA DEPENDENCIA DE        *
003500*                                COPY DE GLOSAS DE CHEQUES       *
003600* 12/06/2010  JECH   SIS-0777   PROGRAMA MARCADO INACTIVO,       *
003700*                                PENDIENTE DE REASIGNACION       *
003800* 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
003900*                                EL PROGRAMA-ID PARA EL PROYECTO *
004000*                                JBT DE CIERRE BURSATIL          *
004100* 09/07/2019  PDRZ   JBT-0015   SE AGREGA BUSQUEDA DE PALABRAS   *
004200*                                POSITIVAS Y NEGATIVAS SOBRE     *
004300*                                TITULARES DE NOTICIA            *
004400* 28/07/2019  PDRZ   JBT-0016   SE AGREGA SEGUNDO PUNTO DE       *
004500*                                ENTRADA JBTNEWS-RECO PARA LA    *
004600*                                RECOMENDACION BASADA EN EL      *
004700*                                PUNTAJE TOTAL DEL SCORER        *
004800* 15/02/2020  RSCH   JBT-0034   SE AMPLIA TABLA POSITIVA DE 15   *
004900*                                A 18 TERMINOS                   *
005000* 03/11/2022  RSCH   JBT-0090   SE CONVIERTE EL TEXTO A          *
005100*                                MAYUSCULAS ANTES DE BUSCAR      *
005200* 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
005300* 30/05/2024  RSCH   JBT-0123   SE AGREGA CONTADOR DE LLAMADAS Y *
005400*                                CONDICION ENCONTRADA PARA LA    *
005500*                                BUSQUEDA DE PALABRAS CLAVE      *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
006400*                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
006500 77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
006600*------------------->   TABLA DE PALABRAS CLAVE POSITIVAS (18)
006700 01  WKS-TABLA-POSITIVAS-LIT.
006800     05  FILLER PIC X(30) VALUE 'TURNAROUND TO PROFIT'.
006900     05  FILLER PIC X(30) VALUE 'RECORD EARNINGS'.
007000     05  FILLER PIC X(30) VALUE 'ORDER WIN'.
007100     05  FILLER PIC X(30) VALUE 'SUPPLY CONTRACT'.
007200     05  FILLER PIC X(30) VALUE 'MOU'.
007300     05  FILLER PIC X(30) VALUE 'NEW DRUG'.
007400     05  FILLER PIC X(30) VALUE 'CLINICAL TRIAL'.
007500     05  FILLER PIC X(30) VALUE 'FDA'.
007600     05  FILLER PIC X(30) VALUE 'APPROVAL'.
007700     05  FILLER PIC X(30) VALUE 'PATENT'.
007800     05  FILLER PIC X(30) VALUE 'TECHNOLOGY TRANSFER'.
007900     05  FILLER PIC X(30) VALUE 'COMMERCIALIZATION'.
008000     05  FILLER PIC X(30) VALUE 'FOREIGN BUYING'.
008100     05  FILLER PIC X(30) VALUE 'INSTITUTIONAL BUYING'.
008200     05  FILLER PIC X(30) VALUE 'LIMIT-UP'.
008300     05  FILLER PIC X(30) VALUE 'EARNINGS SURPRISE'.
008400     05  FILLER PIC X(30) VALUE 'STOCK BUYBACK'.
008500     05  FILLER PIC X(30) VALUE 'DIVIDEND INCREASE'.
008600 01  WKS-TABLA-POSITIVAS REDEFINES WKS-TABLA-POSITIVAS-LIT.
008700     05  WKS-POS-PALABRA OCCURS 18 TIMES PIC X(30).
008800*------------------->   TABLA DE PALABRAS CLAVE NEGATIVAS (10)
008900 01  WKS-TABLA-NEGATIVAS-LIT.
009000     05  FILLER PIC X(30) VALUE 'LOSS'.
009100     05  FILLER PIC X(30) VALUE 'DECLINE'.
009200     05  FILLER PIC X(30) VALUE 'SCANDAL'.
009300     05  FILLER PIC X(30) VALUE 'INVESTIGATION'.
009400     05  FILLER PIC X(30) VALUE 'EMBEZZLEMENT'.
009500     05  FILLER PIC X(30) VALUE 'DELISTING'.
009600     05  FILLER PIC X(30) VALUE 'ADMINISTRATIVE ISSUE'.
009700     05  FILLER PIC X(30) VALUE 'AUDIT OPINION REFUSED'.
009800     05  FILLER PIC X(30) VALUE 'LAWSUIT'.
009900     05  FILLER PIC X(30) VALUE 'BANKRUPTCY'.
010000 01  WKS-TABLA-NEGATIVAS REDEFINES WKS-TABLA-NEGATIVAS-LIT.
010100     05  WKS-NEG-PALABRA OCCURS 10 TIMES PIC X(30).
010200*------------------->   TEXTO CONCATENADO DE TITULARES (5*100)
010300 01  WKS-TEXTO-GRUPO.
010400     05  WKS-TEXTO-CONCAT      PIC X(500).
010500 01  WKS-TEXTO-GRUPO-R REDEFINES WKS-TEXTO-GRUPO.
010600*        VISTA POR TITULAR, USADA SOLO AL ARMAR EL TEXTO
010700     05  WKS-TEXTO-SEGMENTO    OCCURS 5 TIMES PIC X(100).
010800*------------------->   CONTADORES Y VARIABLES DE TRABAJO
010900 01  WKS-CONTADORES.
011000     05  WKS-CTR-POS           PIC 9(2) COMP.
011100     05  WKS-CTR-NEG           PIC 9(2) COMP.
011200     05  WKS-IDX-TITULAR       PIC 9(1) COMP.
011300     05  WKS-IDX-PALABRA       PIC 9(2) COMP.
011400 01  WKS-BUSQUEDA.
011500     05  WKS-PALABRA           PIC X(30).
011600     05  WKS-PAL-LON           PIC 9(2) COMP.
011700     05  WKS-POS-BUSCA         PIC 9(3) COMP.
011800     05  WKS-POS-MAX           PIC 9(3) COMP.
011900     05  WKS-ENCONTRADO        PIC X(01).
012000         88  ENCONTRADO                VALUE 'S'.
012100 LINKAGE SECTION.
012200 01  LK-JBTNEWS-DATOS.
012300     05  LK-NEWS-COUNT-IN      PIC 9(1) COMP.
012400     05  LK-NEWS-TABLA.
012500         10  LK-NEWS-FILA OCCURS 5 TIMES.
012600             15  LK-NW-TITLE   PIC X(100).
012700     05  LK-NEWS-SCORE-OUT     PIC 9(1).
012800     05  LK-REASON-CODE-OUT    PIC X(30).
012900 01  LK-RECO-DATOS.
013000     05  LK-SCORE-TOTAL-IN     PIC 9(2).
013100     05  LK-RECOMENDACION-OUT  PIC X(04).
013200     05  LK-CONFIANZA-OUT      PIC 9(03).
013300 PROCEDURE DIVISION USING LK-JBTNEWS-DATOS.
013400 000-PRINCIPAL SECTION.
013500     ADD 1 TO WKS-CONTADOR-LLAMADAS
013600     PERFORM 050-INICIALIZAR THRU 050-INICIALIZAR-E
013700     PERFORM 090-ARMAR-TEXTO THRU 090-ARMAR-TEXTO-E
013800     IF LK-NEWS-COUNT-IN > 0
013900        PERFORM 100-BUSCAR-POSITIVAS THRU 100-BUSCAR-POSITIVAS-E
014000        PERFORM 200-BUSCAR-NEGATIVAS THRU 200-BUSCAR-NEGATIVAS-E
014100     END-IF
014200     PERFORM 300-CALIFICAR THRU 300-CALIFICAR-E
014300     GOBACK.
014400 000-PRINCIPAL-E. EXIT.
014500
014600 050-INICIALIZAR SECTION.
014700     MOVE ZEROS TO WKS-CTR-POS WKS-CTR-NEG
014800     MOVE SPACES TO WKS-TEXTO-CONCAT.
014900 050-INICIALIZAR-E. EXIT.
015000
015100*        ARMA UN SOLO TEXTO CON LOS TITULARES RECIBIDOS Y LO
015200*        CONVIERTE A MAYUSCULAS PARA LA BUSQUEDA DE PALABRAS
015300 090-ARMAR-TEXTO SECTION.
015400     IF LK-NEWS-COUNT-IN > 0
015500        PERFORM 091-COPIAR-TITULAR THRU 091-COPIAR-TITULAR-E
015600           VARYING WKS-IDX-TITULAR FROM 1 BY 1
015700           UNTIL WKS-IDX-TITULAR > LK-NEWS-COUNT-IN
015800        INSPECT WKS-TEXTO-CONCAT CONVERTING
015900           'abcdefghijklmnopqrstuvwxyz'
016000           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016100     END-IF.
016200 090-ARMAR-TEXTO-E. EXIT.
016300
016400 091-COPIAR-TITULAR SECTION.
016500     MOVE LK-NW-TITLE(WKS-IDX-TITULAR)
016600        TO WKS-TEXTO-SEGMENTO(WKS-IDX-TITULAR).
016700 091-COPIAR-TITULAR-E. EXIT.
016800
016900*------------------->   BUSCA COINCIDENCIAS POSITIVAS
017000 100-BUSCAR-POSITIVAS SECTION.
017100     PERFORM 110-EVALUAR-POSITIVA THRU 110-EVALUAR-POSITIVA-E
017200        VARYING WKS-IDX-PALABRA FROM 1 BY 1
017300        UNTIL WKS-IDX-PALABRA > 18.
017400 100-BUSCAR-POSITIVAS-E. EXIT.
017500
017600 110-EVALUAR-POSITIVA SECTION.
017700     MOVE WKS-POS-PALABRA(WKS-IDX-PALABRA) TO WKS-PALABRA
017800     PERFORM 800-LONGITUD-PALABRA THRU 800-LONGITUD-PALABRA-E
017900     PERFORM 850-BUSCAR-EN-TEXTO THRU 850-BUSCAR-EN-TEXTO-E
018000     IF ENCONTRADO
018100        ADD 1 TO WKS-CTR-POS
018200     END-IF.
018300 110-EVALUAR-POSITIVA-E. EXIT.
018400
018500*------------------->   BUSCA COINCIDENCIAS NEGATIVAS
018600 200-BUSCAR-NEGATIVAS SECTION.
018700     PERFORM 210-EVALUAR-NEGATIVA THRU 210-EVALUAR-NEGATIVA-E
018800        VARYING WKS-IDX-PALABRA FROM 1 BY 1
018900        UNTIL WKS-IDX-PALABRA > 10.
019000 200-BUSCAR-NEGATIVAS-E. EXIT.
019100
019200 210-EVALUAR-NEGATIVA SECTION.
019300     MOVE WKS-NEG-PALABRA(WKS-IDX-PALABRA) TO WKS-PALABRA
019400     PERFORM 800-LONGITUD-PALABRA THRU 800-LONGITUD-PALABRA-E
019500     PERFORM 850-BUSCAR-EN-TEXTO THRU 850-BUSCAR-EN-TEXTO-E
019600     IF ENCONTRADO
019700        ADD 1 TO WKS-CTR-NEG
019800     END-IF.
019900 210-EVALUAR-NEGATIVA-E. EXIT.
020000
020100*------------------->   CALIFICACION FINAL DE NOTICIA (0-3)
020200 300-CALIFICAR SECTION.
020300     EVALUATE TRUE
020400         WHEN LK-NEWS-COUNT-IN = 0
020500              MOVE 0 TO LK-NEWS-SCORE-OUT
020600              MOVE 'NO NEWS' TO LK-REASON-CODE-OUT
020700         WHEN WKS-CTR-NEG >= 2
020800              MOVE 0 TO LK-NEWS-SCORE-OUT
020900              MOVE 'MANY NEGATIVE KEYWORDS'
021000                 TO LK-REASON-CODE-OUT
021100         WHEN WKS-CTR-POS >= 3
021200              MOVE 3 TO LK-NEWS-SCORE-OUT
021300              MOVE 'THREE OR MORE POSITIVE'
021400                 TO LK-REASON-CODE-OUT
021500         WHEN WKS-CTR-POS = 2
021600              MOVE 2 TO LK-NEWS-SCORE-OUT
021700              MOVE 'TWO POSITIVE KEYWORDS'
021800                 TO LK-REASON-CODE-OUT
021900         WHEN WKS-CTR-POS = 1
022000              MOVE 1 TO LK-NEWS-SCORE-OUT
022100              MOVE 'ONE POSITIVE KEYWORD'
022200                 TO LK-REASON-CODE-OUT
022300         WHEN OTHER
022400              MOVE 0 TO LK-NEWS-SCORE-OUT
022500              MOVE 'NO POSITIVE KEYWORDS'
022600                 TO LK-REASON-CODE-OUT
022700     END-EVALUATE.
022800 300-CALIFICAR-E. EXIT.
022900
023000*------------------->   LARGO REAL DE LA PALABRA (SIN ESPACIOS)
023100 800-LONGITUD-PALABRA SECTION.
023200     PERFORM 810-RECORTAR THRU 810-RECORTAR-E
023300        VARYING WKS-PAL-LON FROM 30 BY -1
023400        UNTIL WKS-PAL-LON = 0 OR
023500              WKS-PALABRA(WKS-PAL-LON:1) NOT = SPACE.
023600 800-LONGITUD-PALABRA-E. EXIT.
023700
023800 810-RECORTAR SECTION.
023900     CONTINUE.
024000 810-RECORTAR-E. EXIT.
024100
024200*------------------->   BUSQUEDA DE SUBCADENA EN EL TEXTO
024300 850-BUSCAR-EN-TEXTO SECTION.
024400     MOVE 'N' TO WKS-ENCONTRADO
024500     IF WKS-PAL-LON > 0
024600        COMPUTE WKS-POS-MAX = 500 - WKS-PAL-LON + 1
024700        PERFORM 851-COMPARAR-POSICION
024800                             THRU 851-COMPARAR-POSICION-E
024900           VARYING WKS-POS-BUSCA FROM 1 BY 1
025000           UNTIL WKS-POS-BUSCA > WKS-POS-MAX
025100              OR ENCONTRADO
025200     END-IF.
025300 850-BUSCAR-EN-TEXTO-E. EXIT.
025400
025500 851-COMPARAR-POSICION SECTION.
025600     IF WKS-TEXTO-CONCAT(WKS-POS-BUSCA:WKS-PAL-LON) =
025700        WKS-PALABRA(1:WKS-PAL-LON)
025800        SET ENCONTRADO TO TRUE
025900     END-IF.
026000 851-COMPARAR-POSICION-E. EXIT.
026100
026200******************************************************************
026300* SEGUNDO PUNTO DE ENTRADA: RECOMENDACION SEGUN PUNTAJE TOTAL    *
026400* SE LLAMA DESPUES DE JBTSCOR, CUANDO YA SE CONOCE EL PUNTAJE    *
026500* TOTAL (SEIS CATEGORIAS) DE LA ACCION CANDIDATA (JBT-0016)      *
026600******************************************************************
026700 ENTRY 'JBTNEWS-RECO' USING LK-RECO-DATOS.
026800 400-RECOMENDACION SECTION.
026900     EVALUATE TRUE
027000         WHEN LK-SCORE-TOTAL-IN >= 8
027100              MOVE 'BUY ' TO LK-RECOMENDACION-OUT
027200              MOVE 80 TO LK-CONFIANZA-OUT
027300         WHEN LK-SCORE-TOTAL-IN >= 6
027400              MOVE 'HOLD' TO LK-RECOMENDACION-OUT
027500              MOVE 60 TO LK-CONFIANZA-OUT
027600         WHEN OTHER
027700              MOVE 'HOLD' TO LK-RECOMENDACION-OUT
027800              MOVE 50 TO LK-CONFIANZA-OUT
027900     END-EVALUATE
028000     GOBACK.
028100 400-RECOMENDACION-E. EXIT.
