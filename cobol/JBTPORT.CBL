000100******************************************************************
000200* FECHA       : 03/11/1997                                       *
000300* PROGRAMADOR : M. TOBAR (MTOB)                                  *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTPORT                                          *
000600* TIPO        : BATCH PRINCIPAL                                  *
000700* DESCRIPCION : CALCULA EL RETORNO PORCENTUAL DE CADA POSICION   *
000800*             : ABIERTA EN LA BITACORA DE SENALES, ACUMULA       *
000900*             : GANADORAS, PERDEDORAS, RETORNO PROMEDIO Y TASA   *
001000*             : DE GANANCIA DEL PORTAFOLIO, CUENTA POR SEPARADO  *
001100*             : LAS SENALES EMITIDAS POR GRADO (S/A/B/C) Y EMITE *
001200*             : EL REPORTE DE RESULTADOS DEL PORTAFOLIO          *
001300* ARCHIVOS    : BITACORA (ENTRADA), SENALES (ENTRADA), REPORTE   *
001400*             : (SALIDA)                                         *
001500* PROGRAMA(S) : NO LLAMA SUBPROGRAMAS                            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     JBTPORT.
001900 AUTHOR.         M TOBAR.
002000 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
002100 DATE-WRITTEN.   03/11/1997.
002200 DATE-COMPILED.
002300 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600*----------------------------------------------------------------*
002700* FECHA       INIC   TICKET     DESCRIPCION                      *
002800* 03/11/1997  MTOB   N/A        VERSION ORIGINAL. REPORTE DE     *
002900*                                CONSULTA DE MOROSIDAD POR       *
003000*                                CICLO Y MONEDA (DADA DE BAJA)   *
003100* 17/06/1998  MTOB   SIS-0244   SE AGREGA SUBTOTAL POR MONEDA    *
003200* 08/10/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003300*                                PROYECTO ANO 2000 - SIN CAMBIO  *
003400*                                DE LONGITUD, SOLO VALIDACION    *
003500* 04/02/1999  MTOB   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
003600*                                DE VENTANA DE SIGLO CONFORMES   *
003700* 27/03/2006  JECH   SIS-0602   PROGRAMA MARCADO EN MANTENIMIENTO*
003800*                                CORRECTIVO SOLAMENTE            *
003900* 14/07/2016  JECH   SIS-0788   PROGRAMA MARCADO INACTIVO        *
004000* 21/03/2019  PDRZ   JBT-0002   REESCRITURA TOTAL: SE REUTILIZA  *
004100*                                EL PROGRAMA-ID PARA EL PROYECTO *
004200*                                JBT DE CIERRE BURSATIL. TODA LA *
004300*                                LOGICA ANTERIOR SE ELIMINA      *
004400* 12/10/2019  PDRZ   JBT-0024   ALTA DE CALCULO DE RETORNO POR   *
004500*                                POSICION Y ACUMULADO DE         *
004600*                                GANADORAS/PERDEDORAS            *
004700* 20/01/2020  PDRZ   JBT-0031   SE AGREGA CONTEO DE SENALES POR  *
004800*                                GRADO TOMADO DEL ARCHIVO DE     *
004900*                                SENALES                         *
005000* 07/08/2022  RSCH   JBT-0084   SE CORRIGE TASA DE GANANCIA      *
005100*                                CUANDO NO HAY POSICIONES        *
005200*                                (DIVISION POR CERO)             *
005300* 22/02/2024  PDRZ   JBT-0117   REVISION ANUAL, SIN HALLAZGOS    *
005400* 30/05/2024  RSCH   JBT-0121   SE AGREGA MEDICION DE TIEMPO DE  *
005500*                                PROCESO Y SALIDA POR GO TO A    *
005600*                                RUTINA DE ABEND EN APERTURA DE  *
005700*                                ARCHIVOS (ESTANDAR DEL DEPTO.)  *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BITACORA     ASSIGN TO BITACORA
006600            FILE STATUS IS FS-BITACORA.
006700     SELECT SENALES      ASSIGN TO SENALES
006800            FILE STATUS IS FS-SENALES.
006900     SELECT REPORTE      ASSIGN TO REPORTE
007000            FILE STATUS IS FS-REPORTE.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  BITACORA
007400     LABEL RECORDS ARE STANDARD.
007500     COPY JBSGLOG.
007600 FD  SENALES
007700     LABEL RECORDS ARE STANDARD.
007800     COPY JBSIGNL.
007900 FD  REPORTE
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200 01  LINEA-REPORTE               PIC X(132).
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------*
008500* MARCAS DE HORA DEL PROCESO (ESTANDAR DEL DEPTO, VER JM47ADM)   *
008600*----------------------------------------------------------------*
008700 77  WKS-HORA-INICIO              PIC 9(08).
008800 77  WKS-HORA-FIN                 PIC 9(08).
008900 77  WKS-TIEMPO-PROCESO           COMP-3 PIC S9(15) VALUE 0.
009000*----------------------------------------------------------------*
009100* AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
009200*----------------------------------------------------------------*
009300 01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTPORT'.
009400 01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
009500 01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
009600 01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
009700 01  WKS-ESTADOS-ARCHIVO.
009800     05  FS-BITACORA              PIC 9(02) VALUE ZEROES.
009900     05  FSE-BITACORA.
010000         10  FSE-BIT-RETURN       PIC S9(4) COMP-5 VALUE 0.
010100         10  FSE-BIT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010200         10  FSE-BIT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010300     05  FS-SENALES               PIC 9(02) VALUE ZEROES.
010400     05  FSE-SENALES.
010500         10  FSE-SEN-RETURN       PIC S9(4) COMP-5 VALUE 0.
010600         10  FSE-SEN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
010700         10  FSE-SEN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
010800     05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
010900     05  FSE-REPORTE.
011000         10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
011100         10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
011200         10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
011300 01  WKS-SW-ELEGIBLE-POS          PIC X(01) VALUE 'S'.
011400     88  POSICION-ELEGIBLE                  VALUE 'S'.
011500*----------------------------------------------------------------*
011600* FECHA DE CORRIDA (SOLO PARA EL ENCABEZADO DEL REPORTE)         *
011700*----------------------------------------------------------------*
011800 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
011900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012000     05  WKS-FC-ANIO              PIC 9(04).
012100     05  WKS-FC-MES               PIC 9(02).
012200     05  WKS-FC-DIA               PIC 9(02).
012300*----------------------------------------------------------------*
012400* ACUMULADORES DE RETORNO DEL PORTAFOLIO (JBT-0024)              *
012500*----------------------------------------------------------------*
012600 01  WKS-ACUM-RESULTADOS.
012700     05  WKS-POSICIONES           PIC 9(05) COMP VALUE 0.
012800     05  WKS-GANADORAS            PIC 9(05) COMP VALUE 0.
012900     05  WKS-PERDEDORAS           PIC 9(05) COMP VALUE 0.
013000 01  WKS-ACUM-RESULTADOS-R REDEFINES WKS-ACUM-RESULTADOS.
013100*        VISTA EN TABLA, USADA PARA EL ECO DE CIERRE A CONSOLA
013200     05  WKS-ACUM-TABLA OCCURS 3 TIMES PIC 9(05) COMP.
013300 01  WKS-ACUM-IDX                 PIC 9(01) COMP VALUE 0.
013400 01  WKS-ETIQUETAS-ACUM.
013500     05  FILLER PIC X(20) VALUE 'POSICIONES        :'.
013600     05  FILLER PIC X(20) VALUE 'GANADORAS         :'.
013700     05  FILLER PIC X(20) VALUE 'PERDEDORAS        :'.
013800 01  WKS-ETIQUETAS-ACUM-R REDEFINES WKS-ETIQUETAS-ACUM.
013900     05  WKS-ETIQUETA-TABLA OCCURS 3 TIMES PIC X(20).
014000 01  WKS-SUMA-RETORNO             PIC S9(07)V99 COMP VALUE 0.
014100 01  WKS-RETORNO-POSICION         PIC S9(03)V99 COMP VALUE 0.
014200 01  WKS-RETORNO-PROMEDIO         PIC S9(03)V99 COMP VALUE 0.
014300 01  WKS-TASA-GANANCIA            PIC 9(03)V9 COMP VALUE 0.
014400*----------------------------------------------------------------*
014500* CONTEO DE SENALES POR GRADO, TOMADO DEL ARCHIVO SENALES        *
014600* (JBT-0031)                                                     *
014700*----------------------------------------------------------------*
014800 01  WKS-CONTADORES-GRADO.
014900     05  WKS-CONT-GRADO-S         PIC 9(05) COMP VALUE 0.
015000     05  WKS-CONT-GRADO-A         PIC 9(05) COMP VALUE 0.
015100     05  WKS-CONT-GRADO-B         PIC 9(05) COMP VALUE 0.
015200     05  WKS-CONT-GRADO-C         PIC 9(05) COMP VALUE 0.
015300 01  WKS-CONTADORES-GRADO-R REDEFINES WKS-CONTADORES-GRADO.
015400     05  WKS-CONT-GRADO-TABLA OCCURS 4 TIMES
015500                              INDEXED BY WKS-CGI
015600                              PIC 9(05) COMP.
015700 01  WKS-TABLA-LETRAS-GRADO.
015800     05  FILLER               PIC X(01) VALUE 'S'.
015900     05  FILLER               PIC X(01) VALUE 'A'.
016000     05  FILLER               PIC X(01) VALUE 'B'.
016100     05  FILLER               PIC X(01) VALUE 'C'.
016200 01  WKS-TABLA-LETRAS-GRADO-R REDEFINES WKS-TABLA-LETRAS-GRADO.
016300     05  WKS-LETRA-GRADO OCCURS 4 TIMES
016400                         INDEXED BY WKS-LGI
016500                         PIC X(01).
016600*----------------------------------------------------------------*
016700* LINEAS DE REPORTE                                              *
016800*----------------------------------------------------------------*
016900 01  WKS-ENCABEZADO-1.
017000     05  FILLER               PIC X(35) VALUE
017100         'BANCO INDUSTRIAL - PROYECTO JBT'.
017200     05  FILLER               PIC X(35) VALUE
017300         'REPORTE DE RESULTADOS DE PORTAFOLIO'.
017400     05  FILLER               PIC X(10) VALUE 'FECHA :'.
017500     05  WKS-ENC-ANIO         PIC 9(04).
017600     05  FILLER               PIC X(01) VALUE '/'.
017700     05  WKS-ENC-MES          PIC 9(02).
017800     05  FILLER               PIC X(01) VALUE '/'.
017900     05  WKS-ENC-DIA          PIC 9(02).
018000     05  FILLER               PIC X(42) VALUE SPACES.
018100 01  WKS-ENCABEZADO-2.
018200     05  FILLER               PIC X(06) VALUE 'CODIGO'.
018300     05  FILLER               PIC X(01) VALUE SPACES.
018400     05  FILLER               PIC X(20) VALUE 'NOMBRE'.
018500     05  FILLER               PIC X(01) VALUE SPACES.
018600     05  FILLER               PIC X(12) VALUE 'ENTRADA'.
018700     05  FILLER               PIC X(01) VALUE SPACES.
018800     05  FILLER               PIC X(12) VALUE 'ACTUAL'.
018900     05  FILLER               PIC X(01) VALUE SPACES.
019000     05  FILLER               PIC X(08) VALUE 'RETORNO'.
019100     05  FILLER               PIC X(71) VALUE SPACES.
019200 01  WKS-DETALLE-PORT.
019300     05  WKS-DP-CODIGO        PIC X(06).
019400     05  FILLER               PIC X(01) VALUE SPACES.
019500     05  WKS-DP-NOMBRE        PIC X(20).
019600     05  FILLER               PIC X(01) VALUE SPACES.
019700     05  WKS-DP-ENTRADA       PIC Z(08)9.
019800     05  FILLER               PIC X(01) VALUE SPACES.
019900     05  WKS-DP-ACTUAL        PIC Z(08)9.
020000     05  FILLER               PIC X(01) VALUE SPACES.
020100     05  WKS-DP-RETORNO       PIC Z9.99-.
020200     05  FILLER               PIC X(72) VALUE SPACES.
020300 01  WKS-TOTALES-PORT-1.
020400     05  FILLER               PIC X(20) VALUE 'POSICIONES:'.
020500     05  WKS-TP-POSICIONES    PIC ZZ,ZZ9.
020600     05  FILLER               PIC X(05) VALUE SPACES.
020700     05  FILLER               PIC X(20) VALUE 'GANADORAS:'.
020800     05  WKS-TP-GANADORAS     PIC ZZ,ZZ9.
020900     05  FILLER               PIC X(05) VALUE SPACES.
021000     05  FILLER               PIC X(20) VALUE 'PERDEDORAS:'.
021100     05  WKS-TP-PERDEDORAS    PIC ZZ,ZZ9.
021200     05  FILLER               PIC X(45) VALUE SPACES.
021300 01  WKS-TOTALES-PORT-2.
021400     05  FILLER               PIC X(20) VALUE 'TASA DE GANANCIA:'.
021500     05  WKS-TP-TASA          PIC ZZ9.9.
021600     05  FILLER               PIC X(01) VALUE '%'.
021700     05  FILLER               PIC X(05) VALUE SPACES.
021800     05  FILLER               PIC X(20) VALUE 'RETORNO PROMEDIO:'.
021900     05  WKS-TP-RETORNO-PROM  PIC Z9.99-.
022000     05  FILLER               PIC X(01) VALUE '%'.
022100     05  FILLER               PIC X(76) VALUE SPACES.
022200 01  WKS-TOTALES-PORT-3.
022300     05  FILLER               PIC X(20) VALUE 'SENALES GRADO S:'.
022400     05  WKS-TP-GRADO-S       PIC ZZ,ZZ9.
022500     05  FILLER               PIC X(02) VALUE SPACES.
022600     05  FILLER               PIC X(16) VALUE 'GRADO A:'.
022700     05  WKS-TP-GRADO-A       PIC ZZ,ZZ9.
022800     05  FILLER               PIC X(02) VALUE SPACES.
022900     05  FILLER               PIC X(16) VALUE 'GRADO B:'.
023000     05  WKS-TP-GRADO-B       PIC ZZ,ZZ9.
023100     05  FILLER               PIC X(02) VALUE SPACES.
023200     05  FILLER               PIC X(16) VALUE 'GRADO C:'.
023300     05  WKS-TP-GRADO-C       PIC ZZ,ZZ9.
023400     05  FILLER               PIC X(22) VALUE SPACES.
023500******************************************************************
023600 PROCEDURE DIVISION.
023700******************************************************************
023800* PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE RESULTADOS        *
023900******************************************************************
024000 000-MAIN SECTION.
024100     ACCEPT WKS-HORA-INICIO FROM TIME
024200     PERFORM 100-APERTURA-ARCHIVOS
024300             THRU 100-APERTURA-ARCHIVOS-E
024400     PERFORM 200-CALCULAR-RETORNOS
024500             THRU 200-CALCULAR-RETORNOS-E
024600     PERFORM 300-CONTAR-GRADOS
024700             THRU 300-CONTAR-GRADOS-E
024800     PERFORM 400-REPORTE
024900             THRU 400-REPORTE-E
025000     PERFORM 900-CIERRA-ARCHIVOS
025100             THRU 900-CIERRA-ARCHIVOS-E
025200     ACCEPT WKS-HORA-FIN FROM TIME
025300     COMPUTE WKS-TIEMPO-PROCESO = WKS-HORA-FIN - WKS-HORA-INICIO
025400     DISPLAY 'JBTPORT - TIEMPO DE PROCESO : ' WKS-TIEMPO-PROCESO
025500             UPON CONSOLE
025600     STOP RUN.
025700 000-MAIN-E. EXIT.
025800******************************************************************
025900* APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
026000******************************************************************
026100 100-APERTURA-ARCHIVOS SECTION.
026200     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026300     OPEN INPUT BITACORA
026400     IF FS-BITACORA NOT EQUAL 0
026500         MOVE 'OPEN' TO WKS-ACCION-ERROR
026600         MOVE 'BITACORA' TO WKS-ARCHIVO-ERROR
026700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
026800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-BITACORA,
026900                 FSE-BITACORA
027000         DISPLAY 'JBTPORT - ERROR AL ABRIR BITACORA'
027100                 UPON CONSOLE
027200         GO TO 999-ERROR-ABEND
027300     END-IF
027400     OPEN INPUT SENALES
027500     IF FS-SENALES NOT EQUAL 0
027600         MOVE 'OPEN' TO WKS-ACCION-ERROR
027700         MOVE 'SENALES' TO WKS-ARCHIVO-ERROR
027800         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
027900                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENALES,
028000                 FSE-SENALES
028100         DISPLAY 'JBTPORT - ERROR AL ABRIR SENALES'
028200                 UPON CONSOLE
028300         GO TO 999-ERROR-ABEND
028400     END-IF
028500     OPEN OUTPUT REPORTE
028600     IF FS-REPORTE NOT EQUAL 0
028700         MOVE 'OPEN' TO WKS-ACCION-ERROR
028800         MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
028900         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
029000                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
029100                 FSE-REPORTE
029200         DISPLAY 'JBTPORT - ERROR AL ABRIR REPORTE'
029300                 UPON CONSOLE
029400         GO TO 999-ERROR-ABEND
029500     END-IF.
029600 100-APERTURA-ARCHIVOS-E. EXIT.
029700******************************************************************
029800* CALCULO DE RETORNO POR POSICION Y ACUMULADO DE GANADORAS/      *
029900* PERDEDORAS (JBT-0024)                                          *
030000******************************************************************
030100 200-CALCULAR-RETORNOS SECTION.
030200     PERFORM 710-ENCABEZADO-PORT
030300             THRU 710-ENCABEZADO-PORT-E
030400     READ BITACORA
030500         AT END MOVE 97 TO FS-BITACORA
030600     END-READ
030700     PERFORM 210-EVALUAR-POSICION
030800             THRU 210-EVALUAR-POSICION-E
030900         UNTIL FS-BITACORA EQUAL 97.
031000 200-CALCULAR-RETORNOS-E. EXIT.
031100*
031200 210-EVALUAR-POSICION SECTION.
031300     MOVE 'S' TO WKS-SW-ELEGIBLE-POS
031400     IF SL-STATUS NOT EQUAL 'OPEN'
031500         MOVE 'N' TO WKS-SW-ELEGIBLE-POS
031600     END-IF
031700     IF SL-ENTRY-PRICE NOT GREATER THAN 0
031800         MOVE 'N' TO WKS-SW-ELEGIBLE-POS
031900     END-IF
032000     IF SL-CURRENT-PRICE NOT GREATER THAN 0
032100         MOVE 'N' TO WKS-SW-ELEGIBLE-POS
032200     END-IF
032300     IF POSICION-ELEGIBLE
032400         PERFORM 220-PROCESAR-POSICION
032500                 THRU 220-PROCESAR-POSICION-E
032600     END-IF
032700     READ BITACORA
032800         AT END MOVE 97 TO FS-BITACORA
032900     END-READ.
033000 210-EVALUAR-POSICION-E. EXIT.
033100*
033200 220-PROCESAR-POSICION SECTION.
033300     ADD 1 TO WKS-POSICIONES
033400     COMPUTE WKS-RETORNO-POSICION ROUNDED =
033500        (SL-CURRENT-PRICE - SL-ENTRY-PRICE) / SL-ENTRY-PRICE
033600        * 100
033700     IF WKS-RETORNO-POSICION > 0
033800         ADD 1 TO WKS-GANADORAS
033900     ELSE
034000         ADD 1 TO WKS-PERDEDORAS
034100     END-IF
034200     ADD WKS-RETORNO-POSICION TO WKS-SUMA-RETORNO
034300     PERFORM 720-DETALLE-PORT
034400             THRU 720-DETALLE-PORT-E.
034500 220-PROCESAR-POSICION-E. EXIT.
034600******************************************************************
034700* CONTEO DE SENALES EMITIDAS POR GRADO (JBT-0031)                *
034800******************************************************************
034900 300-CONTAR-GRADOS SECTION.
035000     READ SENALES
035100         AT END MOVE 97 TO FS-SENALES
035200     END-READ
035300     PERFORM 310-CLASIFICAR-GRADO
035400             THRU 310-CLASIFICAR-GRADO-E
035500         UNTIL FS-SENALES EQUAL 97.
035600 300-CONTAR-GRADOS-E. EXIT.
035700*
035800 310-CLASIFICAR-GRADO SECTION.
035900     SET WKS-LGI TO 1
036000     SEARCH WKS-LETRA-GRADO
036100         AT END
036200             CONTINUE
036300         WHEN WKS-LETRA-GRADO(WKS-LGI) EQUAL SG-GRADE
036400             SET WKS-CGI TO WKS-LGI
036500             ADD 1 TO WKS-CONT-GRADO-TABLA(WKS-CGI)
036600     END-SEARCH
036700     READ SENALES
036800         AT END MOVE 97 TO FS-SENALES
036900     END-READ.
037000 310-CLASIFICAR-GRADO-E. EXIT.
037100******************************************************************
037200* REPORTE DE RESULTADOS DEL PORTAFOLIO (JBT-0024, JBT-0031,      *
037300* JBT-0084)                                                      *
037400******************************************************************
037500 400-REPORTE SECTION.
037600     IF WKS-POSICIONES EQUAL 0
037700         MOVE ZEROES TO WKS-RETORNO-PROMEDIO
037800         MOVE ZEROES TO WKS-TASA-GANANCIA
037900     ELSE
038000         COMPUTE WKS-RETORNO-PROMEDIO ROUNDED =
038100            WKS-SUMA-RETORNO / WKS-POSICIONES
038200         COMPUTE WKS-TASA-GANANCIA ROUNDED =
038300            WKS-GANADORAS * 100 / WKS-POSICIONES
038400     END-IF
038500     PERFORM 410-MOSTRAR-ACUMULADOS
038600             THRU 410-MOSTRAR-ACUMULADOS-E
038700                 VARYING WKS-ACUM-IDX FROM 1 BY 1
038800                 UNTIL WKS-ACUM-IDX > 3
038900     PERFORM 730-TOTALES-PORT
039000             THRU 730-TOTALES-PORT-E.
039100 400-REPORTE-E. EXIT.
039200*
039300* ECO A CONSOLA DE LOS ACUMULADOS ANTES DE ESCRIBIR EL REPORTE   *
039400 410-MOSTRAR-ACUMULADOS SECTION.
039500     DISPLAY 'JBTPORT - ' WKS-ETIQUETA-TABLA(WKS-ACUM-IDX)
039600             WKS-ACUM-TABLA(WKS-ACUM-IDX) UPON CONSOLE.
039700 410-MOSTRAR-ACUMULADOS-E. EXIT.
039800*
039900 710-ENCABEZADO-PORT SECTION.
040000     MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
040100     MOVE WKS-FC-MES TO WKS-ENC-MES
040200     MOVE WKS-FC-DIA TO WKS-ENC-DIA
040300     MOVE SPACES TO LINEA-REPORTE
040400     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
040500         AFTER TOP-OF-FORM
040600     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2
040700         AFTER 2 LINES.
040800 710-ENCABEZADO-PORT-E. EXIT.
040900*
041000 720-DETALLE-PORT SECTION.
041100     MOVE SL-STOCK-CODE TO WKS-DP-CODIGO
041200     MOVE SL-STOCK-NAME TO WKS-DP-NOMBRE
041300     MOVE SL-ENTRY-PRICE TO WKS-DP-ENTRADA
041400     MOVE SL-CURRENT-PRICE TO WKS-DP-ACTUAL
041500     MOVE WKS-RETORNO-POSICION TO WKS-DP-RETORNO
041600     MOVE SPACES TO LINEA-REPORTE
041700     WRITE LINEA-REPORTE FROM WKS-DETALLE-PORT
041800         AFTER 1 LINE.
041900 720-DETALLE-PORT-E. EXIT.
042000*
042100 730-TOTALES-PORT SECTION.
042200     MOVE WKS-POSICIONES TO WKS-TP-POSICIONES
042300     MOVE WKS-GANADORAS TO WKS-TP-GANADORAS
042400     MOVE WKS-PERDEDORAS TO WKS-TP-PERDEDORAS
042500     MOVE SPACES TO LINEA-REPORTE
042600     WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-1
042700         AFTER 2 LINES
042800     MOVE WKS-TASA-GANANCIA TO WKS-TP-TASA
042900     MOVE WKS-RETORNO-PROMEDIO TO WKS-TP-RETORNO-PROM
043000     MOVE SPACES TO LINEA-REPORTE
043100     WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-2
043200         AFTER 1 LINE
043300     MOVE WKS-CONT-GRADO-S TO WKS-TP-GRADO-S
043400     MOVE WKS-CONT-GRADO-A TO WKS-TP-GRADO-A
043500     MOVE WKS-CONT-GRADO-B TO WKS-TP-GRADO-B
043600     MOVE WKS-CONT-GRADO-C TO WKS-TP-GRADO-C
043700     MOVE SPACES TO LINEA-REPORTE
043800     WRITE LINEA-REPORTE FROM WKS-TOTALES-PORT-3
043900         AFTER 1 LINE.
044000 730-TOTALES-PORT-E. EXIT.
044100******************************************************************
044200* CIERRE ORDENADO DE ARCHIVOS                                    *
044300******************************************************************
044400 900-CIERRA-ARCHIVOS SECTION.
044500     CLOSE BITACORA SENALES REPORTE.
044600 900-CIERRA-ARCHIVOS-E. EXIT.
044700******************************************************************
044800* SALIDA ANORMAL POR ERROR DE APERTURA DE ARCHIVO                *
044900******************************************************************
045000 999-ERROR-ABEND SECTION.
045100     STOP RUN.
045200 999-ERROR-ABEND-E. EXIT.
