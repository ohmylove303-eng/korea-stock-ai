000100******************************************************************
000200*  COPY JBRANKD                                                  *
000300*  LAYOUT DE SENAL RE-RANKEADA (JBRANKD), SALIDA DE JBTRANK      *
000400*  CAMPOS DE JBSGLOG MAS EL PUNTAJE COMPUESTO Y CAPAS L1..L5     *
000500*  MANTTO  : 2024-03-05 PEDR  ALTA INICIAL COPY JBRANKD          *
000600******************************************************************
000700 01  REG-JBRANKD.
000800     05  RS-SIGNAL-DATE         PIC 9(08).
000900     05  RS-STOCK-CODE          PIC X(06).
001000     05  RS-STOCK-NAME          PIC X(20).
001100     05  RS-MARKET              PIC X(06).
001200     05  RS-VCP-SCORE           PIC 9(03)V9.
001300     05  RS-CONTRACTION-RATIO   PIC 9(01)V99.
001400     05  RS-FOREIGN-5D          PIC S9(12).
001500     05  RS-INST-5D             PIC S9(12).
001600     05  RS-ENTRY-PRICE         PIC 9(09).
001700     05  RS-CURRENT-PRICE       PIC 9(09).
001800     05  RS-STATUS              PIC X(10).
001900     05  RS-FINAL-SCORE         PIC 9(03)V9.
002000     05  RS-L1-TECHNICAL        PIC 9(03).
002100     05  RS-L2-SUPPLY           PIC 9(02).
002200     05  RS-L3-SENTIMENT        PIC 9(02).
002300     05  RS-L4-MACRO            PIC 9(02).
002400     05  RS-L5-INSTITUTIONAL    PIC 9(02).
002500     05  RS-NICE-TOTAL          PIC 9(03).
002600     05  RS-STOP-LOSS           PIC 9(09).
002700     05  RS-TP1                 PIC 9(09).
002800     05  RS-TP2                 PIC 9(09).
002900     05  RS-RETURN-PCT          PIC S9(03)V99.
003000     05  FILLER                 PIC X(06).
