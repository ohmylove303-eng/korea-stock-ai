000100******************************************************************
000200*  COPY JBSGLOG                                                  *
000300*  LAYOUT DE LA BITACORA HISTORICA DE SENALES (JBSGLOG), ENTRADA *
000400*  DE JBTRANK Y JBTPORT.  CUALQUIER ORDEN, NO NECESARIAMENTE POR *
000500*  CODIGO NI POR FECHA                                            *
000600*  MANTTO  : 2024-03-05 PEDR  ALTA INICIAL COPY JBSGLOG          *
000700******************************************************************
000800 01  REG-JBSGLOG.
000900     05  SL-SIGNAL-DATE         PIC 9(08).
001000     05  SL-STOCK-CODE          PIC X(06).
001100     05  SL-STOCK-NAME          PIC X(20).
001200     05  SL-MARKET              PIC X(06).
001300     05  SL-VCP-SCORE           PIC 9(03)V9.
001400     05  SL-CONTRACTION-RATIO   PIC 9(01)V99.
001500     05  SL-FOREIGN-5D          PIC S9(12).
001600     05  SL-INST-5D             PIC S9(12).
001700     05  SL-ENTRY-PRICE         PIC 9(09).
001800     05  SL-CURRENT-PRICE       PIC 9(09).
001900     05  SL-STATUS              PIC X(10).
002000     05  FILLER                 PIC X(11).
