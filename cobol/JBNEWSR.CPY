000100******************************************************************
000200*  COPY JBNEWSR                                                  *
000300*  LAYOUT DE NOTICIAS POR ACCION (JBNEWSR) - HASTA 5 POR ACCION, *
000400*  AGRUPADAS POR CODIGO.  EL ANALISIS DE PALABRAS CLAVE OPERA    *
000500*  SOBRE NW-NEWS-TITLE (VER JBTNEWS)                             *
000600*  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBNEWSR          *
000700******************************************************************
000800 01  REG-JBNEWSR.
000900     05  NW-STOCK-CODE          PIC X(06).
001000     05  NW-NEWS-SOURCE         PIC X(20).
001100     05  NW-NEWS-TITLE          PIC X(100).
001200     05  FILLER                 PIC X(04).
