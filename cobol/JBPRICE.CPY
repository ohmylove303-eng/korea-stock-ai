000100******************************************************************
000200*  COPY JBPRICE                                                  *
000300*  LAYOUT DEL ARCHIVO DE PRECIOS DIARIOS (JBPRICE)                *
000400*  UN REGISTRO POR ACCION POR DIA, AMBAS RUEDAS (KOSPI/KOSDAQ)   *
000500*  ORIGEN  : CIERRE DE RUEDA, CARGA DIARIA SIN ORDEN GARANTIZADO *
000600*  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBPRICE          *
000700*          : 2024-06-03 PEDR  SE AGREGA MP-CHANGE-PCT SIGNED     *
000800******************************************************************
000900 01  REG-JBPRICE.
001000     05  MP-STOCK-CODE          PIC X(06).
001100     05  MP-STOCK-NAME          PIC X(20).
001200     05  MP-MARKET              PIC X(06).
001300     05  MP-OPEN-PRICE          PIC 9(09).
001400     05  MP-HIGH-PRICE          PIC 9(09).
001500     05  MP-LOW-PRICE           PIC 9(09).
001600     05  MP-CLOSE-PRICE         PIC 9(09).
001700     05  MP-VOLUME              PIC 9(12).
001800     05  MP-TRADING-VALUE       PIC 9(15).
001900     05  MP-CHANGE-PCT          PIC S9(03)V99.
002000     05  FILLER                 PIC X(05).
