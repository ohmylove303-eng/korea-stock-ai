000100******************************************************************
000200* FECHA       : 18/03/1994                                       *
000300* PROGRAMADOR : R. DE LEON (RDCM)                                *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTSCOR                                          *
000600* TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE)               *
000700* DESCRIPCION : CALIFICA UNA ACCION CANDIDATA EN SEIS CATEGORIAS *
000800*             : (NOTICIA, VOLUMEN, GRAFICO, VELA, CONSOLIDACION, *
000900*             : OFERTA) Y DETERMINA EL GRADO S/A/B/C SEGUN EL    *
001000*             : PUNTAJE TOTAL Y EL MONTO NEGOCIADO               *
001100* ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
001200* PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     JBTSCOR.
001600 AUTHOR.         R DE LEON.
001700 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
001800 DATE-WRITTEN.   18/03/1994.
001900 DATE-COMPILED.
002000 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300*----------------------------------------------------------------*
002400* FECHA       INIC   TICKET     DESCRIPCION                      *
002500* 18/03/1994  RDCM   N/A        VERSION ORIGINAL. RUTINA DE      *
002600*                                CALIFICACION PARA CARTERA DE    *
002700*                                AHORRO PROGRAMADO (DADA DE BAJA)*
002800* 02/09/1994  RDCM   SIS-0231   SE CORRIGE TRUNCAMIENTO EN       *
002900*                                PROMEDIOS MOVILES              *
003000* 11/01/1996  LFVQ   SIS-0350   SE AGREGA SEGUNDA CATEGORIA DE   *
003100*                                PUNTAJE (ANTES SOLO UNA)        *
003200* 27/06/1997  LFVQ   SIS-0402   AJUSTE DE REDONDEO EN DESVIACION *
003300* 14/09/1998  MTOB   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003400*                                PROYECTO AÑO 2000 - SIN CAMBIO  *
003500*                                DE LONGITUD, SOLO VALIDACION    *
003600* 03/02/1999  MTOB   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
003700*                                DE VENTANA DE SIGLO CONFORMES   *
003800* 19/11/2001  MTOB   SIS-0511   LIMPIEZA DE RUTINAS MUERTAS DE   *
003900*                                LA CARTERA DE AHORRO PROGRAMADO *
004000* 22/05/2007  JECH   SIS-0699   REVISION GENERAL, SIN HALLAZGOS  *
004100* 10/08/2015  JECH   SIS-0844   PROGRAMA MARCADO PARA POSIBLE    *
004200*                                REUTILIZACION - SIN CAMBIOS     *
004300* 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
004400*                                EL PROGRAMA-ID PARA EL PROYECTO *
004500*                                JBT DE CIERRE BURSATIL. TODA LA *
004600*                                LOGICA ANTERIOR SE ELIMINA      *
004700* 02/07/2019  PDRZ   JBT-0014   SE AGREGAN LAS SEIS CATEGORIAS   *
004800*                                DE PUNTAJE Y LA RUTINA DE RAIZ  *
004900*                                CUADRADA POR NEWTON-RAPHSON     *
005000* 21/01/2020  PDRZ   JBT-0033   SE AJUSTA VENTANA DE QUIEBRE     *
005100*                                (IS-BREAKOUT) A 5 FILAS MINIMO  *
005200* 09/09/2021  RSCH   JBT-0077   SE CORRIGE EMA60 CUANDO HAY      *
005300*                                MENOS DE 60 FILAS DE HISTORICO  *
005400* 30/04/2023  RSCH   JBT-0102   SE AGREGA BANDERA IS-NEW-HIGH    *
005500*                                INDEPENDIENTE DEL PUNTAJE       *
005600* 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
005700* 30/05/2024  RSCH   JBT-0122   SE AGREGA CONTADOR DE LLAMADAS Y *
005800*                                CONDICION BANDA-VALIDA PARA LA  *
005900*                                BANDA DE CONSOLIDACION          *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
006800*                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
006900 77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
007000*------------------->   UMBRALES DE VOLUMEN Y GRADO (JBT-0014)
007100 01  WKS-PARAMETROS-PUNTAJE.
007200     05  WKS-TURNO-GRADO-S      PIC 9(15) COMP
007300                                 VALUE 1000000000000.
007400     05  WKS-TURNO-GRADO-A      PIC 9(15) COMP
007500                                 VALUE 500000000000.
007600     05  WKS-TURNO-GRADO-B      PIC 9(15) COMP
007700                                 VALUE 100000000000.
007800*------------------->   PROMEDIOS MOVILES EXPONENCIALES (EMA)
007900 01  WKS-EMA-GRUPO.
008000     05  WKS-EMA5               PIC S9(9)V9(4) COMP.
008100     05  WKS-EMA20              PIC S9(9)V9(4) COMP.
008200     05  WKS-EMA60              PIC S9(9)V9(4) COMP.
008300 01  WKS-EMA-GRUPO-R REDEFINES WKS-EMA-GRUPO.
008400*        VISTA EN TABLA PARA RUTINA GENERICA DE COMPARACION
008500     05  WKS-EMA-TABLA OCCURS 3 TIMES PIC S9(9)V9(4) COMP.
008600 01  WKS-K5                     PIC S9V9(6) COMP VALUE 0.333333.
008700 01  WKS-K20                    PIC S9V9(6) COMP VALUE 0.095238.
008800 01  WKS-K60                    PIC S9V9(6) COMP VALUE 0.032787.
008900 01  WKS-EMA-IDX                PIC 9(2) COMP.
009000*------------------->   MAXIMO DE 20 DIAS Y VENTANAS DE VOLUMEN
009100 01  WKS-VENTANAS.
009200     05  WKS-MAX-HIGH           PIC 9(9) COMP.
009300     05  WKS-VENT-N             PIC 9(2) COMP.
009400     05  WKS-VENT-INICIO        PIC 9(2) COMP.
009500     05  WKS-VENT-IDX           PIC 9(2) COMP.
009600     05  WKS-UMBRAL-98          PIC S9(9)V9(4) COMP.
009700 01  WKS-VOLUMEN-VENTANA.
009800     05  WKS-SUMA-VOL           PIC S9(14)V9(4) COMP.
009900     05  WKS-PROMEDIO-VOL       PIC S9(12)V9(4) COMP.
010000     05  WKS-DOBLE-PROMEDIO     PIC S9(12)V9(4) COMP.
010100*------------------->   VELA (CANDLESTICK) DE LA ULTIMA FILA
010200 01  WKS-VELA.
010300     05  WKS-VELA-CUERPO        PIC S9(9) COMP.
010400     05  WKS-VELA-MECHA         PIC S9(9) COMP.
010500     05  WKS-VELA-LIMITE        PIC S9(9)V9(4) COMP.
010600*------------------->   BANDA DE CONSOLIDACION (SMA20 + DESVEST)
010700 01  WKS-BANDA-PARAMS.
010800     05  WKS-BANDA-FILA         PIC 9(2) COMP.
010900     05  WKS-BANDA-VALIDA       PIC X(01).
011000         88  BANDA-VALIDA               VALUE 'S'.
011100     05  WKS-BANDA-RESULTADO    PIC S9(3)V9(6) COMP.
011200     05  WKS-BANDA-SMA          PIC S9(9)V9(4) COMP.
011300     05  WKS-BANDA-VAR          PIC S9(9)V9(4) COMP.
011400     05  WKS-BANDA-DESV         PIC S9(9)V9(4) COMP.
011500     05  WKS-BANDA-DIF          PIC S9(9)V9(4) COMP.
011600     05  WKS-BANDA-SUB-IDX      PIC 9(2) COMP.
011700 01  WKS-BANDA-ACUM.
011800     05  WKS-BANDA-SUMA         PIC S9(13)V9(4) COMP.
011900     05  WKS-BANDA-SUMA-CUAD    PIC S9(17)V9(4) COMP.
012000 01  WKS-BANDA-ACUM-R REDEFINES WKS-BANDA-ACUM.
012100*        VISTA UNIFORME PARA PONER AMBOS ACUMULADORES EN CERO
012200     05  WKS-BANDA-ACUM-CAMPOS  OCCURS 2 TIMES
012300                                 PIC S9(17)V9(4) COMP.
012400 01  WKS-CONSOL-MEDIAS.
012500     05  WKS-MEAN-RECIENTE      PIC S9(3)V9(6) COMP.
012600     05  WKS-MEAN-ANTERIOR      PIC S9(3)V9(6) COMP.
012700     05  WKS-SUMA-RECIENTE      PIC S9(5)V9(6) COMP.
012800     05  WKS-SUMA-ANTERIOR      PIC S9(5)V9(6) COMP.
012900     05  WKS-CTR-RECIENTE       PIC 9(2) COMP.
013000     05  WKS-CTR-ANTERIOR       PIC 9(2) COMP.
013100     05  WKS-UMBRAL-70          PIC S9(3)V9(6) COMP.
013200*------------------->   UTILITARIO DE RAIZ CUADRADA (NEWTON)
013300 01  WKS-RAIZ-GRUPO.
013400     05  WKS-RAIZ-ENTRADA       PIC S9(9)V9(4) COMP.
013500     05  WKS-RAIZ-X             PIC S9(9)V9(4) COMP.
013600 01  WKS-RAIZ-GRUPO-R REDEFINES WKS-RAIZ-GRUPO.
013700*        VISTA PAREADA, USADA POR LA RUTINA DE ITERACION
013800     05  WKS-RAIZ-PAR           OCCURS 2 TIMES
013900                                 PIC S9(9)V9(4) COMP.
014000 01  WKS-RAIZ-SALIDA            PIC S9(9)V9(4) COMP.
014100 01  WKS-RAIZ-CICLO             PIC 9(2) COMP.
014200 LINKAGE SECTION.
014300 01  LK-JBTSCOR-DATOS.
014400     05  LK-CHART-COUNT         PIC 9(2) COMP.
014500     05  LK-CHART-TABLA.
014600         10  LK-CHART-FILA OCCURS 60 TIMES INDEXED BY LK-CI.
014700             15  LK-CH-OPEN     PIC 9(9).
014800             15  LK-CH-HIGH     PIC 9(9).
014900             15  LK-CH-LOW      PIC 9(9).
015000             15  LK-CH-CLOSE    PIC 9(9).
015100             15  LK-CH-VOLUME   PIC 9(12).
015200     05  LK-TRADING-VALUE       PIC 9(15).
015300     05  LK-NEWS-SCORE-IN       PIC 9(1).
015400     05  LK-NEWS-COUNT-IN       PIC 9(1) COMP.
015500     05  LK-FOREIGN-5D          PIC S9(12).
015600     05  LK-INST-5D             PIC S9(12).
015700     05  LK-SCORE-NEWS          PIC 9(1).
015800     05  LK-SCORE-VOLUME        PIC 9(1).
015900     05  LK-SCORE-CHART         PIC 9(1).
016000     05  LK-SCORE-CANDLE        PIC 9(1).
016100     05  LK-SCORE-CONSOL        PIC 9(1).
016200     05  LK-SCORE-SUPPLY        PIC 9(1).
016300     05  LK-SCORE-TOTAL         PIC 9(2).
016400     05  LK-GRADE               PIC X(1).
016500     05  LK-FLAG-HAS-NEWS       PIC X(1).
016600     05  LK-FLAG-VOLUME-SURGE   PIC X(1).
016700     05  LK-FLAG-NEW-HIGH       PIC X(1).
016800     05  LK-FLAG-BREAKOUT       PIC X(1).
016900     05  LK-FLAG-SUPPLY-POS     PIC X(1).
017000 PROCEDURE DIVISION USING LK-JBTSCOR-DATOS.
017100 000-PRINCIPAL SECTION.
017200     ADD 1 TO WKS-CONTADOR-LLAMADAS
017300     PERFORM 050-INICIALIZAR-SALIDA THRU 050-INICIALIZAR-SALIDA-E
017400     PERFORM 100-PUNTAJE-NOTICIA THRU 100-PUNTAJE-NOTICIA-E
017500     PERFORM 200-PUNTAJE-VOLUMEN THRU 200-PUNTAJE-VOLUMEN-E
017600     PERFORM 300-PUNTAJE-GRAFICO THRU 300-PUNTAJE-GRAFICO-E
017700     PERFORM 400-PUNTAJE-VELA THRU 400-PUNTAJE-VELA-E
017800     PERFORM 500-PUNTAJE-CONSOLIDACION
017900                          THRU 500-PUNTAJE-CONSOLIDACION-E
018000     PERFORM 600-PUNTAJE-OFERTA THRU 600-PUNTAJE-OFERTA-E
018100     PERFORM 700-TOTAL-Y-GRADO THRU 700-TOTAL-Y-GRADO-E
018200     GOBACK.
018300 000-PRINCIPAL-E. EXIT.
018400
018500 050-INICIALIZAR-SALIDA SECTION.
018600     MOVE ZEROS TO LK-SCORE-NEWS LK-SCORE-VOLUME LK-SCORE-CHART
018700                   LK-SCORE-CANDLE LK-SCORE-CONSOL
018800                   LK-SCORE-SUPPLY LK-SCORE-TOTAL
018900     MOVE SPACES TO LK-GRADE
019000     MOVE 'N' TO LK-FLAG-HAS-NEWS LK-FLAG-VOLUME-SURGE
019100                 LK-FLAG-NEW-HIGH LK-FLAG-BREAKOUT
019200                 LK-FLAG-SUPPLY-POS.
019300 050-INICIALIZAR-SALIDA-E. EXIT.
019400
019500*------------------->   CATEGORIA 1: NOTICIA (0-3)
019600 100-PUNTAJE-NOTICIA SECTION.
019700     IF LK-NEWS-COUNT-IN > 0
019800        MOVE 'S' TO LK-FLAG-HAS-NEWS
019900     END-IF
020000     IF LK-NEWS-SCORE-IN > 3
020100        MOVE 3 TO LK-SCORE-NEWS
020200     ELSE
020300        MOVE LK-NEWS-SCORE-IN TO LK-SCORE-NEWS
020400     END-IF.
020500 100-PUNTAJE-NOTICIA-E. EXIT.
020600
020700*------------------->   CATEGORIA 2: VOLUMEN NEGOCIADO (0-3)
020800 200-PUNTAJE-VOLUMEN SECTION.
020900     EVALUATE TRUE
021000         WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-S
021100              MOVE 3 TO LK-SCORE-VOLUME
021200         WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
021300              MOVE 2 TO LK-SCORE-VOLUME
021400         WHEN LK-TRADING-VALUE >= WKS-TURNO-GRADO-B
021500              MOVE 1 TO LK-SCORE-VOLUME
021600         WHEN OTHER
021700              MOVE 0 TO LK-SCORE-VOLUME
021800     END-EVALUATE
021900     IF LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
022000        MOVE 'S' TO LK-FLAG-VOLUME-SURGE
022100     END-IF.
022200 200-PUNTAJE-VOLUMEN-E. EXIT.
022300
022400*------------------->   CATEGORIA 3: PATRON DE GRAFICO (0-2)
022500 300-PUNTAJE-GRAFICO SECTION.
022600     IF LK-CHART-COUNT >= 20
022700        PERFORM 310-CALCULAR-EMAS THRU 310-CALCULAR-EMAS-E
022800        PERFORM 320-VERIFICAR-TENDENCIA
022900                             THRU 320-VERIFICAR-TENDENCIA-E
023000        PERFORM 330-VERIFICAR-MAXIMO THRU 330-VERIFICAR-MAXIMO-E
023100     END-IF
023200     IF LK-CHART-COUNT >= 5
023300        PERFORM 340-VERIFICAR-QUIEBRE
023400                             THRU 340-VERIFICAR-QUIEBRE-E
023500     END-IF.
023600 300-PUNTAJE-GRAFICO-E. EXIT.
023700
023800 310-CALCULAR-EMAS SECTION.
023900     MOVE LK-CH-CLOSE(1) TO WKS-EMA5
024000     MOVE LK-CH-CLOSE(1) TO WKS-EMA20
024100     MOVE LK-CH-CLOSE(1) TO WKS-EMA60
024200     PERFORM 311-ACUMULAR-EMA THRU 311-ACUMULAR-EMA-E
024300        VARYING WKS-EMA-IDX FROM 2 BY 1
024400        UNTIL WKS-EMA-IDX > LK-CHART-COUNT
024500     IF LK-CHART-COUNT < 60
024600        MOVE WKS-EMA20 TO WKS-EMA60
024700     END-IF.
024800 310-CALCULAR-EMAS-E. EXIT.
024900
025000 311-ACUMULAR-EMA SECTION.
025100     COMPUTE WKS-EMA5 ROUNDED =
025200        (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K5) +
025300        (WKS-EMA5 * (1 - WKS-K5))
025400     COMPUTE WKS-EMA20 ROUNDED =
025500        (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K20) +
025600        (WKS-EMA20 * (1 - WKS-K20))
025700     IF LK-CHART-COUNT >= 60
025800        COMPUTE WKS-EMA60 ROUNDED =
025900           (LK-CH-CLOSE(WKS-EMA-IDX) * WKS-K60) +
026000           (WKS-EMA60 * (1 - WKS-K60))
026100     END-IF.
026200 311-ACUMULAR-EMA-E. EXIT.
026300
026400 320-VERIFICAR-TENDENCIA SECTION.
026500     IF WKS-EMA-TABLA(1) > WKS-EMA-TABLA(2) AND
026600        WKS-EMA-TABLA(2) > WKS-EMA-TABLA(3)
026700        ADD 1 TO LK-SCORE-CHART
026800     END-IF.
026900 320-VERIFICAR-TENDENCIA-E. EXIT.
027000
027100 330-VERIFICAR-MAXIMO SECTION.
027200     MOVE ZEROS TO WKS-MAX-HIGH
027300     COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 19
027400     PERFORM 331-BUSCAR-MAXIMO THRU 331-BUSCAR-MAXIMO-E
027500        VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
027600        UNTIL WKS-VENT-IDX > LK-CHART-COUNT
027700     COMPUTE WKS-UMBRAL-98 ROUNDED = WKS-MAX-HIGH * 0.98
027800     IF LK-CH-CLOSE(LK-CHART-COUNT) >= WKS-UMBRAL-98
027900        MOVE 'S' TO LK-FLAG-NEW-HIGH
028000        IF LK-SCORE-CHART < 2
028100           ADD 1 TO LK-SCORE-CHART
028200        END-IF
028300     END-IF.
028400 330-VERIFICAR-MAXIMO-E. EXIT.
028500
028600 331-BUSCAR-MAXIMO SECTION.
028700     IF LK-CH-HIGH(WKS-VENT-IDX) > WKS-MAX-HIGH
028800        MOVE LK-CH-HIGH(WKS-VENT-IDX) TO WKS-MAX-HIGH
028900     END-IF.
029000 331-BUSCAR-MAXIMO-E. EXIT.
029100
029200 340-VERIFICAR-QUIEBRE SECTION.
029300     IF LK-CHART-COUNT < 20
029400        MOVE LK-CHART-COUNT TO WKS-VENT-N
029500     ELSE
029600        MOVE 20 TO WKS-VENT-N
029700     END-IF
029800     COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - WKS-VENT-N + 1
029900     MOVE ZEROS TO WKS-SUMA-VOL
030000     PERFORM 341-SUMAR-VOLUMEN THRU 341-SUMAR-VOLUMEN-E
030100        VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
030200        UNTIL WKS-VENT-IDX > LK-CHART-COUNT
030300     COMPUTE WKS-PROMEDIO-VOL ROUNDED = WKS-SUMA-VOL / WKS-VENT-N
030400     COMPUTE WKS-DOBLE-PROMEDIO ROUNDED = WKS-PROMEDIO-VOL * 2
030500     IF LK-CH-VOLUME(LK-CHART-COUNT) >= WKS-DOBLE-PROMEDIO
030600        MOVE 'S' TO LK-FLAG-BREAKOUT
030700     END-IF.
030800 340-VERIFICAR-QUIEBRE-E. EXIT.
030900
031000 341-SUMAR-VOLUMEN SECTION.
031100     ADD LK-CH-VOLUME(WKS-VENT-IDX) TO WKS-SUMA-VOL.
031200 341-SUMAR-VOLUMEN-E. EXIT.
031300
031400*------------------->   CATEGORIA 4: VELA DE LA ULTIMA FILA (0-1)
031500 400-PUNTAJE-VELA SECTION.
031600     IF LK-CHART-COUNT >= 1
031700        COMPUTE WKS-VELA-CUERPO =
031800           LK-CH-CLOSE(LK-CHART-COUNT) - LK-CH-OPEN(LK-CHART-COUNT)
031900        IF WKS-VELA-CUERPO > 0
032000           IF LK-CH-HIGH(LK-CHART-COUNT) >
032100              LK-CH-CLOSE(LK-CHART-COUNT)
032200              COMPUTE WKS-VELA-MECHA =
032300                 LK-CH-HIGH(LK-CHART-COUNT) -
032400                 LK-CH-CLOSE(LK-CHART-COUNT)
032500           ELSE
032600              MOVE ZEROS TO WKS-VELA-MECHA
032700           END-IF
032800           COMPUTE WKS-VELA-LIMITE ROUNDED =
032900              WKS-VELA-CUERPO * 0.30
033000           IF WKS-VELA-MECHA < WKS-VELA-LIMITE
033100              MOVE 1 TO LK-SCORE-CANDLE
033200           END-IF
033300        END-IF
033400     END-IF.
033500 400-PUNTAJE-VELA-E. EXIT.
033600
033700*------------------->   CATEGORIA 5: CONSOLIDACION (0-1)
033800 500-PUNTAJE-CONSOLIDACION SECTION.
033900     IF LK-CHART-COUNT >= 20
034000        MOVE ZEROS TO WKS-BANDA-ACUM-R
034100        MOVE ZEROS TO WKS-CTR-RECIENTE WKS-CTR-ANTERIOR
034200        COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 4
034300        PERFORM 510-ACUM-RECIENTE THRU 510-ACUM-RECIENTE-E
034400           VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
034500           UNTIL WKS-VENT-IDX > LK-CHART-COUNT
034600        COMPUTE WKS-VENT-INICIO = LK-CHART-COUNT - 19
034700        PERFORM 520-ACUM-ANTERIOR THRU 520-ACUM-ANTERIOR-E
034800           VARYING WKS-VENT-IDX FROM WKS-VENT-INICIO BY 1
034900           UNTIL WKS-VENT-IDX > LK-CHART-COUNT - 5
035000        IF WKS-CTR-RECIENTE > 0
035100           COMPUTE WKS-MEAN-RECIENTE ROUNDED =
035200              WKS-SUMA-RECIENTE / WKS-CTR-RECIENTE
035300        ELSE
035400           MOVE ZEROS TO WKS-MEAN-RECIENTE
035500        END-IF
035600        IF WKS-CTR-ANTERIOR > 0
035700           COMPUTE WKS-MEAN-ANTERIOR ROUNDED =
035800              WKS-SUMA-ANTERIOR / WKS-CTR-ANTERIOR
035900        ELSE
036000           MOVE ZEROS TO WKS-MEAN-ANTERIOR
036100        END-IF
036200        IF WKS-MEAN-ANTERIOR > 0
036300           COMPUTE WKS-UMBRAL-70 ROUNDED =
036400              WKS-MEAN-ANTERIOR * 0.70
036500           IF WKS-MEAN-RECIENTE < WKS-UMBRAL-70
036600              MOVE 1 TO LK-SCORE-CONSOL
036700           END-IF
036800        END-IF
036900     END-IF.
037000 500-PUNTAJE-CONSOLIDACION-E. EXIT.
037100
037200 510-ACUM-RECIENTE SECTION.
037300     MOVE WKS-VENT-IDX TO WKS-BANDA-FILA
037400     PERFORM 550-BANDA-DE-FILA THRU 550-BANDA-DE-FILA-E
037500     IF BANDA-VALIDA
037600        ADD WKS-BANDA-RESULTADO TO WKS-SUMA-RECIENTE
037700        ADD 1 TO WKS-CTR-RECIENTE
037800     END-IF.
037900 510-ACUM-RECIENTE-E. EXIT.
038000
038100 520-ACUM-ANTERIOR SECTION.
038200     MOVE WKS-VENT-IDX TO WKS-BANDA-FILA
038300     PERFORM 550-BANDA-DE-FILA THRU 550-BANDA-DE-FILA-E
038400     IF BANDA-VALIDA
038500        ADD WKS-BANDA-RESULTADO TO WKS-SUMA-ANTERIOR
038600        ADD 1 TO WKS-CTR-ANTERIOR
038700     END-IF.
038800 520-ACUM-ANTERIOR-E. EXIT.
038900
039000*        CALCULA EL ANCHO DE BANDA (DESVEST/SMA) DE LA VENTANA
039100*        DE 20 FILAS QUE TERMINA EN WKS-BANDA-FILA
039200 550-BANDA-DE-FILA SECTION.
039300     MOVE 'N' TO WKS-BANDA-VALIDA
039400     MOVE ZEROS TO WKS-BANDA-RESULTADO
039500     IF WKS-BANDA-FILA >= 20
039600        COMPUTE WKS-BANDA-SUB-IDX = WKS-BANDA-FILA - 19
039700        MOVE ZEROS TO WKS-BANDA-SUMA
039800        PERFORM 551-SUMAR-CIERRE THRU 551-SUMAR-CIERRE-E
039900           VARYING WKS-BANDA-SUB-IDX FROM WKS-BANDA-SUB-IDX BY 1
040000           UNTIL WKS-BANDA-SUB-IDX > WKS-BANDA-FILA
040100        COMPUTE WKS-BANDA-SMA ROUNDED = WKS-BANDA-SUMA / 20
040200        COMPUTE WKS-BANDA-SUB-IDX = WKS-BANDA-FILA - 19
040300        MOVE ZEROS TO WKS-BANDA-SUMA-CUAD
040400        PERFORM 552-SUMAR-CUADRADO THRU 552-SUMAR-CUADRADO-E
040500           VARYING WKS-BANDA-SUB-IDX FROM WKS-BANDA-SUB-IDX BY 1
040600           UNTIL WKS-BANDA-SUB-IDX > WKS-BANDA-FILA
040700        COMPUTE WKS-BANDA-VAR ROUNDED = WKS-BANDA-SUMA-CUAD / 19
040800        MOVE WKS-BANDA-VAR TO WKS-RAIZ-ENTRADA
040900        PERFORM 900-RAIZ-CUADRADA THRU 900-RAIZ-CUADRADA-E
041000        MOVE WKS-RAIZ-SALIDA TO WKS-BANDA-DESV
041100        IF WKS-BANDA-SMA > 0
041200           COMPUTE WKS-BANDA-RESULTADO ROUNDED =
041300              WKS-BANDA-DESV / WKS-BANDA-SMA
041400           SET BANDA-VALIDA TO TRUE
041500        END-IF
041600     END-IF.
041700 550-BANDA-DE-FILA-E. EXIT.
041800
041900 551-SUMAR-CIERRE SECTION.
042000     ADD LK-CH-CLOSE(WKS-BANDA-SUB-IDX) TO WKS-BANDA-SUMA.
042100 551-SUMAR-CIERRE-E. EXIT.
042200
042300 552-SUMAR-CUADRADO SECTION.
042400     COMPUTE WKS-BANDA-DIF =
042500        LK-CH-CLOSE(WKS-BANDA-SUB-IDX) - WKS-BANDA-SMA
042600     COMPUTE WKS-BANDA-SUMA-CUAD ROUNDED =
042700        WKS-BANDA-SUMA-CUAD + (WKS-BANDA-DIF * WKS-BANDA-DIF).
042800 552-SUMAR-CUADRADO-E. EXIT.
042900
043000*------------------->   CATEGORIA 6: OFERTA-DEMANDA (0-2)
043100 600-PUNTAJE-OFERTA SECTION.
043200     IF LK-FOREIGN-5D > 0
043300        ADD 1 TO LK-SCORE-SUPPLY
043400     END-IF
043500     IF LK-INST-5D > 0
043600        ADD 1 TO LK-SCORE-SUPPLY
043700     END-IF
043800     IF LK-FOREIGN-5D > 0 AND LK-INST-5D > 0
043900        MOVE 'S' TO LK-FLAG-SUPPLY-POS
044000     END-IF.
044100 600-PUNTAJE-OFERTA-E. EXIT.
044200
044300*------------------->   TOTAL Y GRADO FINAL
044400 700-TOTAL-Y-GRADO SECTION.
044500     COMPUTE LK-SCORE-TOTAL = LK-SCORE-NEWS + LK-SCORE-VOLUME +
044600        LK-SCORE-CHART + LK-SCORE-CANDLE + LK-SCORE-CONSOL +
044700        LK-SCORE-SUPPLY
044800     EVALUATE TRUE
044900         WHEN LK-SCORE-TOTAL >= 10 AND
045000              LK-TRADING-VALUE >= WKS-TURNO-GRADO-S
045100              MOVE 'S' TO LK-GRADE
045200         WHEN LK-SCORE-TOTAL >= 8 AND
045300              LK-TRADING-VALUE >= WKS-TURNO-GRADO-A
045400              MOVE 'A' TO LK-GRADE
045500         WHEN LK-SCORE-TOTAL >= 6 AND
045600              LK-TRADING-VALUE >= WKS-TURNO-GRADO-B
045700              MOVE 'B' TO LK-GRADE
045800         WHEN OTHER
045900              MOVE 'C' TO LK-GRADE
046000     END-EVALUATE.
046100 700-TOTAL-Y-GRADO-E. EXIT.
046200
046300*------------------->   RAIZ CUADRADA POR NEWTON-RAPHSON
046400*        (NO SE USA FUNCTION SQRT - RUTINA PROPIA DEL SHOP)
046500 900-RAIZ-CUADRADA SECTION.
046600     IF WKS-RAIZ-ENTRADA <= 0
046700        MOVE ZEROS TO WKS-RAIZ-SALIDA
046800     ELSE
046900        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-X
047000        PERFORM 910-ITERAR-RAIZ THRU 910-ITERAR-RAIZ-E
047100           VARYING WKS-RAIZ-CICLO FROM 1 BY 1
047200           UNTIL WKS-RAIZ-CICLO > 20
047300        MOVE WKS-RAIZ-X TO WKS-RAIZ-SALIDA
047400     END-IF.
047500 900-RAIZ-CUADRADA-E. EXIT.
047600
047700 910-ITERAR-RAIZ SECTION.
047800     COMPUTE WKS-RAIZ-X ROUNDED =
047900        (WKS-RAIZ-X + (WKS-RAIZ-ENTRADA / WKS-RAIZ-X)) / 2.
048000 910-ITERAR-RAIZ-E. EXIT.
