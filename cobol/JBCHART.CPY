000100******************************************************************
000200*  COPY JBCHART                                                  *
000300*  LAYOUT DEL HISTORICO DE PRECIOS (JBCHART) - UN REGISTRO POR   *
000400*  ACCION POR DIA ANTERIOR, AGRUPADO POR CODIGO, FECHA ASCEND.   *
000500*  HASTA 60 DIAS POR ACCION (VER WKS-CHART-TABLE EN JBTSCRN)     *
000600*  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBCHART          *
000700******************************************************************
000800 01  REG-JBCHART.
000900     05  CH-STOCK-CODE          PIC X(06).
001000     05  CH-TRADE-DATE          PIC 9(08).
001100     05  CH-OPEN-PRICE          PIC 9(09).
001200     05  CH-HIGH-PRICE          PIC 9(09).
001300     05  CH-LOW-PRICE           PIC 9(09).
001400     05  CH-CLOSE-PRICE         PIC 9(09).
001500     05  CH-VOLUME              PIC 9(12).
001600     05  FILLER                 PIC X(03).
