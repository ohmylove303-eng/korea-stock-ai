000100******************************************************************
000200*  COPY JBSUPPL                                                  *
000300*  LAYOUT DE OFERTA-DEMANDA POR INVERSIONISTA (JBSUPPL)          *
000400*  UN REGISTRO POR ACCION, ORDENADO POR CODIGO                   *
000500*  MANTTO  : 2024-02-14 PEDR  ALTA INICIAL COPY JBSUPPL          *
000600******************************************************************
000700 01  REG-JBSUPPL.
000800     05  SU-STOCK-CODE          PIC X(06).
000900     05  SU-FOREIGN-5D          PIC S9(12).
001000     05  SU-INST-5D             PIC S9(12).
001100     05  SU-FOREIGN-20D         PIC S9(12).
001200     05  SU-INST-20D            PIC S9(12).
001300     05  FILLER                 PIC X(04).
