000100******************************************************************
000200* FECHA       : 11/02/1991                                       *
000300* PROGRAMADOR : R. DE LEON (RDCM)                                *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTSCRN                                          *
000600* TIPO        : BATCH PRINCIPAL                                  *
000700* DESCRIPCION : LEE LOS PRECIOS DE CIERRE DEL DIA, FILTRA LAS    *
000800*             : ACCIONES CANDIDATAS POR MONTO NEGOCIADO, VARIA-  *
000900*             : CION Y PRECIO, LAS ORDENA POR RUEDA Y VARIACION, *
001000*             : CALIFICA LAS PRIMERAS 30 POR RUEDA (NOTICIAS,    *
001100*             : PUNTAJE TECNICO Y TAMANO DE POSICION), DESCARTA  *
001200*             : GRADO C, ORDENA POR GRADO Y PUNTAJE, LIMITA A    *
001300*             : LAS MEJORES SENALES Y EMITE ARCHIVO DE SALIDA    *
001400*             : Y REPORTE RESUMEN                                *
001500* ARCHIVOS    : MERCADO (ENTRADA), GRAFICO (ENTRADA), OFERTA     *
001600*             : (ENTRADA), NOTICIA (ENTRADA), SENAL (SALIDA),    *
001700*             : REPORTE (SALIDA)                                 *
001800* PROGRAMA(S) : LLAMA A JBTNEWS, JBTSCOR, JBTPSZR                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     JBTSCRN.
002200 AUTHOR.         R DE LEON.
002300 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
002400 DATE-WRITTEN.   11/02/1991.
002500 DATE-COMPILED.
002600 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900*----------------------------------------------------------------*
003000* FECHA       INIC   TICKET     DESCRIPCION                      *
003100* 11/02/1991  RDCM   N/A        VERSION ORIGINAL. CIERRE DIARIO  *
003200*                                DE MORAS SOBRE CARTERA DE       *
003300*                                PRESTAMOS PERSONALES (BAJA)     *
003400* 30/07/1993  RDCM   SIS-0122   SE AGREGA REPORTE DE EXCEPCIONES *
003500* 19/03/1996  LFVQ   SIS-0299   AJUSTE DE RANGOS DE MORA POR     *
003600*                                NUEVA POLITICA DE COBROS        *
003700* 24/09/1998  RDCM   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003800*                                PROYECTO AÑO 2000 - SIN CAMBIO  *
003900* 11/01/1999  RDCM   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
004000*                                DE VENTANA DE SIGLO CONFORMES   *
004100* 02/06/2004  JECH   SIS-0602   PROGRAMA MARCADO EN MANTENIMIENTO*
004200*                                CORRECTIVO SOLAMENTE            *
004300* 15/11/2011  JECH   SIS-0799   PROGRAMA MARCADO INACTIVO        *
004400* 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
004500*                                EL PROGRAMA-ID PARA EL PROYECTO *
004600*                                JBT DE CIERRE BURSATIL          *
004700* 02/04/2019  PDRZ   JBT-0002   ALTA DE FILTRO DE CANDIDATAS Y   *
004800*                                ORDENAMIENTO POR RUEDA/VARIAC.  *
004900* 19/05/2019  PDRZ   JBT-0009   SE AGREGA CADENA DE CALIFICACION *
005000*                                (JBTNEWS/JBTSCOR/JBTPSZR)       *
005100* 09/09/2019  PDRZ   JBT-0016   SE AGREGA LLAMADA A ENTRADA      *
005200*                                JBTNEWS-RECO PARA RECOMENDACION *
005300* 20/01/2020  PDRZ   JBT-0027   SE AGREGA REPORTE RESUMEN CON    *
005400*                                QUIEBRE DE CONTROL POR GRADO    *
005500* 07/07/2022  RSCH   SIS-1042   SE AJUSTA TOPE DE SENALES A 10   *
005600*                                POR SOLICITUD DE MESA DE DINERO *
005700* 18/02/2024  RSCH   SIS-1101   SE CORRIGE EXCLUSION DE ACCIONES *
005800*                                PREFERENTES EN EL FILTRO        *
005900* 30/05/2024  RSCH   JBT-0125   SE AGREGA ECO DE HORA DE INICIO  *
006000*                                A CONSOLA (ESTANDAR DEL DEPTO.) *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT MERCADO       ASSIGN TO MERCADO
006900            FILE STATUS IS FS-MERCADO.
007000     SELECT GRAFICO       ASSIGN TO GRAFICO
007100            FILE STATUS IS FS-GRAFICO.
007200     SELECT OFERTA        ASSIGN TO OFERTA
007300            FILE STATUS IS FS-OFERTA.
007400     SELECT NOTICIA       ASSIGN TO NOTICIA
007500            FILE STATUS IS FS-NOTICIA.
007600     SELECT SENAL         ASSIGN TO SENAL
007700            FILE STATUS IS FS-SENAL.
007800     SELECT REPORTE       ASSIGN TO REPORTE
007900            FILE STATUS IS FS-REPORTE.
008000     SELECT SD-CANDIDATOS ASSIGN TO SORTWK1.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  MERCADO
008400     LABEL RECORDS ARE STANDARD.
008500     COPY JBPRICE.
008600 FD  GRAFICO
008700     LABEL RECORDS ARE STANDARD.
008800     COPY JBCHART.
008900 FD  OFERTA
009000     LABEL RECORDS ARE STANDARD.
009100     COPY JBSUPPL.
009200 FD  NOTICIA
009300     LABEL RECORDS ARE STANDARD.
009400     COPY JBNEWSR.
009500 FD  SENAL
009600     LABEL RECORDS ARE STANDARD.
009700     COPY JBSIGNL.
009800 FD  REPORTE
009900     LABEL RECORDS ARE STANDARD
010000     RECORDING MODE IS F.
010100 01  LINEA-REPORTE               PIC X(132).
010200 SD  SD-CANDIDATOS.
010300 01  REG-SORT-CAND.
010400     05  SC-MARKET                PIC X(06).
010500     05  SC-CHANGE-PCT            PIC S9(03)V99.
010600     05  SC-STOCK-CODE            PIC X(06).
010700     05  SC-STOCK-NAME            PIC X(20).
010800     05  SC-OPEN-PRICE            PIC 9(09).
010900     05  SC-HIGH-PRICE            PIC 9(09).
011000     05  SC-LOW-PRICE             PIC 9(09).
011100     05  SC-CLOSE-PRICE           PIC 9(09).
011200     05  SC-VOLUME                PIC 9(12).
011300     05  SC-TRADING-VALUE         PIC 9(15).
011400     05  FILLER                   PIC X(04).
011500 WORKING-STORAGE SECTION.
011600*----------------------------------------------------------------*
011700* MARCA DE HORA DE CORRIDA (ESTANDAR DEL DEPTO, VER JM47ADM)     *
011800*----------------------------------------------------------------*
011900 77  WKS-HORA-CORRIDA             PIC 9(08).
012000*----------------------------------------------------------------*
012100* AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
012200*----------------------------------------------------------------*
012300 01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTSCRN'.
012400 01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
012500 01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
012600 01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
012700 01  WKS-ESTADOS-ARCHIVO.
012800     05  FS-MERCADO               PIC 9(02) VALUE ZEROES.
012900     05  FSE-MERCADO.
013000         10  FSE-MER-RETURN       PIC S9(4) COMP-5 VALUE 0.
013100         10  FSE-MER-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
013200         10  FSE-MER-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
013300     05  FS-GRAFICO               PIC 9(02) VALUE ZEROES.
013400     05  FSE-GRAFICO.
013500         10  FSE-GRA-RETURN       PIC S9(4) COMP-5 VALUE 0.
013600         10  FSE-GRA-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-GRA-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
013800     05  FS-OFERTA                PIC 9(02) VALUE ZEROES.
013900     05  FSE-OFERTA.
014000         10  FSE-OFE-RETURN       PIC S9(4) COMP-5 VALUE 0.
014100         10  FSE-OFE-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-OFE-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
014300     05  FS-NOTICIA               PIC 9(02) VALUE ZEROES.
014400     05  FSE-NOTICIA.
014500         10  FSE-NOT-RETURN       PIC S9(4) COMP-5 VALUE 0.
014600         10  FSE-NOT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
014700         10  FSE-NOT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
014800     05  FS-SENAL                 PIC 9(02) VALUE ZEROES.
014900     05  FSE-SENAL.
015000         10  FSE-SEN-RETURN       PIC S9(4) COMP-5 VALUE 0.
015100         10  FSE-SEN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
015200         10  FSE-SEN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
015300     05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
015400     05  FSE-REPORTE.
015500         10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
015600         10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
015700         10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
015800 01  WKS-INTERRUPTORES.
015900     05  WKS-SW-FIN-MERCADO       PIC X(01) VALUE 'N'.
016000         88  FIN-MERCADO                     VALUE 'S'.
016100     05  WKS-SW-FIN-ORDENADOS     PIC X(01) VALUE 'N'.
016200         88  FIN-ORDENADOS                   VALUE 'S'.
016300*----------------------------------------------------------------*
016400* PARAMETROS DEL FILTRO DE CANDIDATAS (SIS-1042, SIS-1101)       *
016500*----------------------------------------------------------------*
016600 01  WKS-PARAMETROS-FILTRO.
016700     05  WKS-MIN-MONTO-NEGOCIADO  PIC 9(15) COMP
016800                                   VALUE 50000000000.
016900     05  WKS-RANGO-VARIACION.
017000         10  WKS-MIN-VARIACION    PIC S9(03)V99 VALUE +5.00.
017100         10  WKS-MAX-VARIACION    PIC S9(03)V99 VALUE +29.90.
017200     05  WKS-RANGO-VARIACION-R REDEFINES WKS-RANGO-VARIACION.
017300         10  WKS-LIMITE-VARIACION OCCURS 2 TIMES
017400                                  INDEXED BY WKS-LVI
017500                                  PIC S9(03)V99.
017600     05  WKS-MIN-PRECIO           PIC 9(09) COMP VALUE 1000.
017700     05  WKS-MAX-PRECIO           PIC 9(09) COMP VALUE 500000.
017800     05  WKS-TOPE-POR-RUEDA       PIC 9(02) COMP VALUE 30.
017900     05  WKS-MAX-SENALES          PIC 9(02) COMP VALUE 10.
018000     05  WKS-TOPE-TABLA-GRAF      PIC 9(02) COMP VALUE 60.
018100     05  WKS-TOPE-TABLA-NOTI      PIC 9(01) COMP VALUE 5.
018200     05  WKS-TOPE-TABLA-SEN       PIC 9(03) COMP VALUE 200.
018300 01  WKS-TALLY-EXCLUSION          PIC 9(03) COMP VALUE 0.
018400 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
018500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
018600     05  WKS-FC-ANIO               PIC 9(04).
018700     05  WKS-FC-MES                PIC 9(02).
018800     05  WKS-FC-DIA                PIC 9(02).
018900*----------------------------------------------------------------*
019000* TABLA EN MEMORIA DEL HISTORICO DE PRECIOS (COPYBOOK JBCHART)   *
019100*----------------------------------------------------------------*
019200 01  WKS-GR-CONTADOR              PIC 9(04) COMP VALUE 0.
019300 01  WKS-GRAFICO-MEMORIA.
019400     05  WKS-GR-FILA OCCURS 1 TO 3000 TIMES
019500                 DEPENDING ON WKS-GR-CONTADOR
019600                 INDEXED BY WKS-GI.
019700         10  WKS-GR-STOCK-CODE    PIC X(06).
019800         10  WKS-GR-OPEN          PIC 9(09).
019900         10  WKS-GR-HIGH          PIC 9(09).
020000         10  WKS-GR-LOW           PIC 9(09).
020100         10  WKS-GR-CLOSE         PIC 9(09).
020200         10  WKS-GR-VOLUME        PIC 9(12).
020300*----------------------------------------------------------------*
020400* TABLA EN MEMORIA DE OFERTA-DEMANDA (COPYBOOK JBSUPPL), ORDEN   *
020500* ASCENDENTE POR CODIGO PARA PERMITIR BUSQUEDA BINARIA           *
020600*----------------------------------------------------------------*
020700 01  WKS-OF-CONTADOR              PIC 9(04) COMP VALUE 0.
020800 01  WKS-OFERTA-MEMORIA.
020900     05  WKS-OF-FILA OCCURS 1 TO 1000 TIMES
021000                 DEPENDING ON WKS-OF-CONTADOR
021100                 ASCENDING KEY WKS-OF-STOCK-CODE
021200                 INDEXED BY WKS-OI.
021300         10  WKS-OF-STOCK-CODE    PIC X(06).
021400         10  WKS-OF-FOREIGN-5D    PIC S9(12).
021500         10  WKS-OF-INST-5D       PIC S9(12).
021600         10  WKS-OF-FOREIGN-20D   PIC S9(12).
021700         10  WKS-OF-INST-20D      PIC S9(12).
021800*----------------------------------------------------------------*
021900* TABLA EN MEMORIA DE NOTICIAS (COPYBOOK JBNEWSR)                *
022000*----------------------------------------------------------------*
022100 01  WKS-NW-CONTADOR              PIC 9(04) COMP VALUE 0.
022200 01  WKS-NOTICIA-MEMORIA.
022300     05  WKS-NW-FILA OCCURS 1 TO 1000 TIMES
022400                 DEPENDING ON WKS-NW-CONTADOR
022500                 INDEXED BY WKS-NI.
022600         10  WKS-NW-STOCK-CODE    PIC X(06).
022700         10  WKS-NW-TITLE         PIC X(100).
022800*----------------------------------------------------------------*
022900* CANDIDATA ACTUAL, TOMADA DEL ARCHIVO DE PRECIOS O DEL SORT     *
023000*----------------------------------------------------------------*
023100 01  WKS-CANDIDATA-ACTUAL.
023200     05  WKS-CA-STOCK-CODE        PIC X(06).
023300     05  WKS-CA-STOCK-NAME        PIC X(20).
023400     05  WKS-CA-MARKET            PIC X(06).
023500     05  WKS-CA-CLOSE-PRICE       PIC 9(09).
023600     05  WKS-CA-CHANGE-PCT        PIC S9(03)V99.
023700     05  WKS-CA-TRADING-VALUE     PIC 9(15).
023800 01  WKS-MERCADO-ANTERIOR         PIC X(06) VALUE SPACES.
023900 01  WKS-CONTADOR-POR-RUEDA       PIC 9(02) COMP VALUE 0.
024000*----------------------------------------------------------------*
024100* AREAS DE LINKAGE DE LOS SUBPROGRAMAS DE CALIFICACION           *
024200*----------------------------------------------------------------*
024300 01  WKS-AREA-JBTNEWS.
024400     05  WKS-JN-NEWS-COUNT-IN     PIC 9(1) COMP.
024500     05  WKS-JN-NEWS-TABLA.
024600         10  WKS-JN-NEWS-FILA OCCURS 5 TIMES
024700                              INDEXED BY WKS-JN-I.
024800             15  WKS-JN-TITLE     PIC X(100).
024900     05  WKS-JN-NEWS-SCORE-OUT    PIC 9(1).
025000     05  WKS-JN-REASON-CODE-OUT   PIC X(30).
025100 01  WKS-AREA-JBTNEWS-RECO.
025200     05  WKS-JR-SCORE-TOTAL-IN    PIC 9(2).
025300     05  WKS-JR-RECOMENDACION     PIC X(04).
025400     05  WKS-JR-CONFIANZA         PIC 9(03).
025500 01  WKS-AREA-JBTSCOR.
025600     05  WKS-JS-CHART-COUNT       PIC 9(2) COMP.
025700     05  WKS-JS-CHART-TABLA.
025800         10  WKS-JS-CHART-FILA OCCURS 60 TIMES
025900                               INDEXED BY WKS-JS-I.
026000             15  WKS-JS-CH-OPEN   PIC 9(9).
026100             15  WKS-JS-CH-HIGH   PIC 9(9).
026200             15  WKS-JS-CH-LOW    PIC 9(9).
026300             15  WKS-JS-CH-CLOSE  PIC 9(9).
026400             15  WKS-JS-CH-VOLUME PIC 9(12).
026500     05  WKS-JS-TRADING-VALUE     PIC 9(15).
026600     05  WKS-JS-NEWS-SCORE-IN     PIC 9(1).
026700     05  WKS-JS-NEWS-COUNT-IN     PIC 9(1) COMP.
026800     05  WKS-JS-FOREIGN-5D        PIC S9(12).
026900     05  WKS-JS-INST-5D           PIC S9(12).
027000     05  WKS-JS-SCORE-NEWS        PIC 9(1).
027100     05  WKS-JS-SCORE-VOLUME      PIC 9(1).
027200     05  WKS-JS-SCORE-CHART       PIC 9(1).
027300     05  WKS-JS-SCORE-CANDLE      PIC 9(1).
027400     05  WKS-JS-SCORE-CONSOL      PIC 9(1).
027500     05  WKS-JS-SCORE-SUPPLY      PIC 9(1).
027600     05  WKS-JS-SCORE-TOTAL       PIC 9(2).
027700     05  WKS-JS-GRADE             PIC X(1).
027800     05  WKS-JS-FLAG-HAS-NEWS     PIC X(1).
027900     05  WKS-JS-FLAG-VOL-SURGE    PIC X(1).
028000     05  WKS-JS-FLAG-NEW-HIGH     PIC X(1).
028100     05  WKS-JS-FLAG-BREAKOUT     PIC X(1).
028200     05  WKS-JS-FLAG-SUPPLY-POS   PIC X(1).
028300 01  WKS-AREA-JBTPSZR.
028400     05  WKS-JP-CLOSE-PRICE       PIC 9(9).
028500     05  WKS-JP-GRADE-IN          PIC X(1).
028600     05  WKS-JP-PERDIDA-ACUM-DIA  PIC S9(15).
028700     05  WKS-JP-PERDIDA-ACUM-SEM  PIC S9(15).
028800     05  WKS-JP-ENTRY-PRICE       PIC 9(9).
028900     05  WKS-JP-STOP-PRICE        PIC 9(9).
029000     05  WKS-JP-TARGET-PRICE      PIC 9(9).
029100     05  WKS-JP-SHARE-COUNT       PIC 9(9).
029200     05  WKS-JP-POSITION-AMT      PIC 9(15).
029300     05  WKS-JP-RISK-AMT          PIC 9(12).
029400     05  WKS-JP-DIARIO-DETENIDO   PIC X(1).
029500     05  WKS-JP-SEMANAL-DETENIDO  PIC X(1).
029600*----------------------------------------------------------------*
029700* TABLA DE SENALES CALIFICADAS, ANTES DE ORDENAR Y LIMITAR       *
029800* (WKS-SN-GRADE-RANGO REDEFINE ORDEN NUMERICO PARA ORDENAR:      *
029900* S=1, A=2, B=3; SIRVE COMO LLAVE DE ORDENAMIENTO ASCENDENTE)    *
030000*----------------------------------------------------------------*
030100 01  WKS-SENAL-CONTADOR            PIC 9(03) COMP VALUE 0.
030200 01  WKS-TABLA-SENALES.
030300     05  WKS-SENAL-FILA OCCURS 1 TO 200 TIMES
030400                 DEPENDING ON WKS-SENAL-CONTADOR
030500                 INDEXED BY WKS-SI.
030600         10  WKS-SN-STOCK-CODE     PIC X(06).
030700         10  WKS-SN-STOCK-NAME     PIC X(20).
030800         10  WKS-SN-MARKET         PIC X(06).
030900         10  WKS-SN-GRADE          PIC X(01).
031000         10  WKS-SN-GRADE-RANGO    PIC 9(01) COMP.
031100         10  WKS-SN-SCORE-NEWS     PIC 9(01).
031200         10  WKS-SN-SCORE-VOLUME   PIC 9(01).
031300         10  WKS-SN-SCORE-CHART    PIC 9(01).
031400         10  WKS-SN-SCORE-CANDLE   PIC 9(01).
031500         10  WKS-SN-SCORE-CONSOL   PIC 9(01).
031600         10  WKS-SN-SCORE-SUPPLY   PIC 9(01).
031700         10  WKS-SN-SCORE-TOTAL    PIC 9(02).
031800         10  WKS-SN-ENTRY-PRICE    PIC 9(09).
031900         10  WKS-SN-STOP-PRICE     PIC 9(09).
032000         10  WKS-SN-TARGET-PRICE   PIC 9(09).
032100         10  WKS-SN-CHANGE-PCT     PIC S9(03)V99.
032200         10  WKS-SN-TRADING-VALUE  PIC 9(15).
032300         10  WKS-SN-FOREIGN-5D     PIC S9(12).
032400         10  WKS-SN-INST-5D        PIC S9(12).
032500         10  WKS-SN-SHARE-COUNT    PIC 9(09).
032600         10  WKS-SN-POSITION-AMT   PIC 9(15).
032700         10  WKS-SN-RISK-AMT       PIC 9(12).
032800         10  WKS-SN-RECOMENDACION  PIC X(04).
032900         10  WKS-SN-CONFIANZA      PIC 9(03).
033000 01  WKS-SENAL-TEMPORAL.
033100     05  WKS-ST-STOCK-CODE         PIC X(06).
033200     05  WKS-ST-STOCK-NAME         PIC X(20).
033300     05  WKS-ST-MARKET             PIC X(06).
033400     05  WKS-ST-GRADE              PIC X(01).
033500     05  WKS-ST-GRADE-RANGO        PIC 9(01) COMP.
033600     05  WKS-ST-SCORE-NEWS         PIC 9(01).
033700     05  WKS-ST-SCORE-VOLUME       PIC 9(01).
033800     05  WKS-ST-SCORE-CHART        PIC 9(01).
033900     05  WKS-ST-SCORE-CANDLE       PIC 9(01).
034000     05  WKS-ST-SCORE-CONSOL       PIC 9(01).
034100     05  WKS-ST-SCORE-SUPPLY       PIC 9(01).
034200     05  WKS-ST-SCORE-TOTAL        PIC 9(02).
034300     05  WKS-ST-ENTRY-PRICE        PIC 9(09).
034400     05  WKS-ST-STOP-PRICE         PIC 9(09).
034500     05  WKS-ST-TARGET-PRICE       PIC 9(09).
034600     05  WKS-ST-CHANGE-PCT         PIC S9(03)V99.
034700     05  WKS-ST-TRADING-VALUE      PIC 9(15).
034800     05  WKS-ST-FOREIGN-5D         PIC S9(12).
034900     05  WKS-ST-INST-5D            PIC S9(12).
035000     05  WKS-ST-SHARE-COUNT        PIC 9(09).
035100     05  WKS-ST-POSITION-AMT       PIC 9(15).
035200     05  WKS-ST-RISK-AMT           PIC 9(12).
035300     05  WKS-ST-RECOMENDACION      PIC X(04).
035400     05  WKS-ST-CONFIANZA          PIC 9(03).
035500 01  WKS-SUB-ORDENA-I              PIC 9(03) COMP VALUE 0.
035600 01  WKS-SUB-ORDENA-J              PIC 9(03) COMP VALUE 0.
035700*----------------------------------------------------------------*
035800* LINEAS DE IMPRESION DEL REPORTE RESUMEN DEL SCREENER           *
035900*----------------------------------------------------------------*
036000 01  WKS-ENCABEZADO-1.
036100     05  FILLER               PIC X(35) VALUE
036200         'BANCO INDUSTRIAL - PROYECTO JBT'.
036300     05  FILLER               PIC X(35) VALUE
036400         'REPORTE DE SENALES DEL SCREENER'.
036500     05  FILLER               PIC X(10) VALUE 'FECHA :'.
036600     05  WKS-ENC-ANIO         PIC 9(04).
036700     05  FILLER               PIC X(01) VALUE '/'.
036800     05  WKS-ENC-MES          PIC 9(02).
036900     05  FILLER               PIC X(01) VALUE '/'.
037000     05  WKS-ENC-DIA          PIC 9(02).
037100     05  FILLER               PIC X(42) VALUE SPACES.
037200 01  WKS-ENCABEZADO-2.
037300     05  FILLER               PIC X(06) VALUE 'CODIGO'.
037400     05  FILLER               PIC X(01) VALUE SPACES.
037500     05  FILLER               PIC X(20) VALUE 'NOMBRE'.
037600     05  FILLER               PIC X(01) VALUE SPACES.
037700     05  FILLER               PIC X(06) VALUE 'RUEDA'.
037800     05  FILLER               PIC X(01) VALUE SPACES.
037900     05  FILLER               PIC X(01) VALUE 'G'.
038000     05  FILLER               PIC X(01) VALUE SPACES.
038100     05  FILLER               PIC X(15) VALUE 'N V G V C O TOT'.
038200     05  FILLER               PIC X(01) VALUE SPACES.
038300     05  FILLER               PIC X(10) VALUE 'ENTRADA'.
038400     05  FILLER               PIC X(10) VALUE 'STOP'.
038500     05  FILLER               PIC X(10) VALUE 'OBJETIVO'.
038600     05  FILLER               PIC X(08) VALUE 'VARIAC.'.
038700     05  FILLER               PIC X(10) VALUE 'ACCIONES'.
038800     05  FILLER               PIC X(14) VALUE 'MONTO POSICION'.
038900     05  FILLER               PIC X(10) VALUE SPACES.
039000 01  WKS-DETALLE-SENAL.
039100     05  WKS-DET-CODIGO       PIC X(06).
039200     05  FILLER               PIC X(01) VALUE SPACES.
039300     05  WKS-DET-NOMBRE       PIC X(20).
039400     05  FILLER               PIC X(01) VALUE SPACES.
039500     05  WKS-DET-RUEDA        PIC X(06).
039600     05  FILLER               PIC X(01) VALUE SPACES.
039700     05  WKS-DET-GRADO        PIC X(01).
039800     05  FILLER               PIC X(01) VALUE SPACES.
039900     05  WKS-DET-NOTICIA      PIC 9(01).
040000     05  FILLER               PIC X(01) VALUE SPACES.
040100     05  WKS-DET-VOLUMEN      PIC 9(01).
040200     05  FILLER               PIC X(01) VALUE SPACES.
040300     05  WKS-DET-GRAFICO      PIC 9(01).
040400     05  FILLER               PIC X(01) VALUE SPACES.
040500     05  WKS-DET-VELA         PIC 9(01).
040600     05  FILLER               PIC X(01) VALUE SPACES.
040700     05  WKS-DET-CONSOL       PIC 9(01).
040800     05  FILLER               PIC X(01) VALUE SPACES.
040900     05  WKS-DET-OFERTA       PIC 9(01).
041000     05  FILLER               PIC X(01) VALUE SPACES.
041100     05  WKS-DET-TOTAL        PIC Z9.
041200     05  FILLER               PIC X(01) VALUE SPACES.
041300     05  WKS-DET-ENTRADA      PIC ZZZZZZZZ9.
041400     05  WKS-DET-STOP         PIC ZZZZZZZZ9.
041500     05  WKS-DET-OBJETIVO     PIC ZZZZZZZZ9.
041600     05  WKS-DET-VARIACION    PIC Z9.99-.
041700     05  WKS-DET-ACCIONES     PIC ZZZZZZZZ9.
041800     05  WKS-DET-MONTO        PIC ZZZZZZZZZZZZZZ9.
041900     05  WKS-DET-RECO         PIC X(04).
042000     05  FILLER               PIC X(01) VALUE SPACES.
042100     05  WKS-DET-CONFIANZA    PIC ZZ9.
042200 01  WKS-QUIEBRE-GRADO.
042300     05  FILLER               PIC X(20) VALUE
042400         'SUBTOTAL GRADO'.
042500     05  WKS-QG-GRADO         PIC X(01).
042600     05  FILLER               PIC X(10) VALUE SPACES.
042700     05  FILLER               PIC X(20) VALUE
042800         'CANTIDAD DE SENALES:'.
042900     05  WKS-QG-CANTIDAD      PIC ZZ9.
043000     05  FILLER               PIC X(69) VALUE SPACES.
043100 01  WKS-TOTALES-FINALES-1.
043200     05  FILLER               PIC X(25) VALUE
043300         'TOTAL DE SENALES EMITIDAS'.
043400     05  WKS-TF-TOTAL-SENALES PIC ZZ9.
043500     05  FILLER               PIC X(10) VALUE SPACES.
043600     05  FILLER               PIC X(15) VALUE 'GRADO S:'.
043700     05  WKS-TF-CTR-S         PIC ZZ9.
043800     05  FILLER               PIC X(02) VALUE SPACES.
043900     05  FILLER               PIC X(10) VALUE 'GRADO A:'.
044000     05  WKS-TF-CTR-A         PIC ZZ9.
044100     05  FILLER               PIC X(02) VALUE SPACES.
044200     05  FILLER               PIC X(10) VALUE 'GRADO B:'.
044300     05  WKS-TF-CTR-B         PIC ZZ9.
044400     05  FILLER               PIC X(31) VALUE SPACES.
044500 01  WKS-TOTALES-FINALES-2.
044600     05  FILLER               PIC X(25) VALUE
044700         'SENALES POR RUEDA KOSPI:'.
044800     05  WKS-TF-CTR-KOSPI     PIC ZZ9.
044900     05  FILLER               PIC X(05) VALUE SPACES.
045000     05  FILLER               PIC X(25) VALUE
045100         'SENALES POR RUEDA KOSDAQ:'.
045200     05  WKS-TF-CTR-KOSDAQ    PIC ZZ9.
045300     05  FILLER               PIC X(05) VALUE SPACES.
045400     05  FILLER               PIC X(20) VALUE
045500         'PUNTAJE PROMEDIO:'.
045600     05  WKS-TF-PROMEDIO      PIC ZZ9.99.
045700     05  FILLER               PIC X(43) VALUE SPACES.
045800 01  WKS-NOMBRES-MERCADO-LIT.
045900     05  FILLER               PIC X(06) VALUE 'KOSPI '.
046000     05  FILLER               PIC X(06) VALUE 'KOSDAQ'.
046100 01  WKS-NOMBRES-MERCADO REDEFINES WKS-NOMBRES-MERCADO-LIT.
046200     05  WKS-NM-MERCADO OCCURS 2 TIMES
046300                        INDEXED BY WKS-MI PIC X(06).
046400 01  WKS-ACUM-REPORTE.
046500     05  WKS-AC-CTR-GRADO-ANT PIC X(01) VALUE SPACES.
046600     05  WKS-AC-CTR-GRADO     PIC 9(03) COMP VALUE 0.
046700     05  WKS-AC-CTR-S         PIC 9(03) COMP VALUE 0.
046800     05  WKS-AC-CTR-A         PIC 9(03) COMP VALUE 0.
046900     05  WKS-AC-CTR-B         PIC 9(03) COMP VALUE 0.
047000     05  WKS-AC-CTR-MERCADO OCCURS 2 TIMES
047100                        PIC 9(03) COMP VALUE 0.
047200     05  WKS-AC-SUMA-SCORE    PIC 9(05) COMP VALUE 0.
047300     05  WKS-AC-PROMEDIO      PIC 9(03)V99 VALUE 0.
047400******************************************************************
047500 PROCEDURE DIVISION.
047600******************************************************************
047700* PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE CIERRE            *
047800******************************************************************
047900 000-MAIN SECTION.
048000     PERFORM 100-APERTURA-ARCHIVOS
048100             THRU 100-APERTURA-ARCHIVOS-E
048200     PERFORM 200-CARGAR-TABLAS
048300             THRU 200-CARGAR-TABLAS-E
048400     PERFORM 300-FILTRAR-Y-ORDENAR
048500             THRU 300-FILTRAR-Y-ORDENAR-E
048600     PERFORM 500-ORDENAR-Y-LIMITAR
048700             THRU 500-ORDENAR-Y-LIMITAR-E
048800     PERFORM 600-ESCRIBIR-SENALES
048900             THRU 600-ESCRIBIR-SENALES-E
049000     PERFORM 700-REPORTE-RESUMEN
049100             THRU 700-REPORTE-RESUMEN-E
049200     PERFORM 900-CIERRA-ARCHIVOS
049300             THRU 900-CIERRA-ARCHIVOS-E
049400     STOP RUN.
049500******************************************************************
049600* APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
049700******************************************************************
049800 100-APERTURA-ARCHIVOS SECTION.
049900     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
050000     ACCEPT WKS-HORA-CORRIDA FROM TIME
050100     DISPLAY 'JBTSCRN - INICIO A LAS : ' WKS-HORA-CORRIDA
050200             UPON CONSOLE
050300     OPEN INPUT MERCADO
050400     IF FS-MERCADO NOT EQUAL 0
050500         MOVE 'OPEN' TO WKS-ACCION-ERROR
050600         MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
050700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
050800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
050900                 FSE-MERCADO
051000         DISPLAY 'JBTSCRN - ERROR AL ABRIR MERCADO' UPON CONSOLE
051100         STOP RUN
051200     END-IF
051300     OPEN INPUT GRAFICO
051400     IF FS-GRAFICO NOT EQUAL 0
051500         MOVE 'OPEN' TO WKS-ACCION-ERROR
051600         MOVE 'GRAFICO' TO WKS-ARCHIVO-ERROR
051700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
051800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-GRAFICO,
051900                 FSE-GRAFICO
052000         DISPLAY 'JBTSCRN - ERROR AL ABRIR GRAFICO' UPON CONSOLE
052100         STOP RUN
052200     END-IF
052300     OPEN INPUT OFERTA
052400     IF FS-OFERTA NOT EQUAL 0
052500         MOVE 'OPEN' TO WKS-ACCION-ERROR
052600         MOVE 'OFERTA' TO WKS-ARCHIVO-ERROR
052700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
052800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-OFERTA,
052900                 FSE-OFERTA
053000         DISPLAY 'JBTSCRN - ERROR AL ABRIR OFERTA' UPON CONSOLE
053100         STOP RUN
053200     END-IF
053300     OPEN INPUT NOTICIA
053400     IF FS-NOTICIA NOT EQUAL 0
053500         MOVE 'OPEN' TO WKS-ACCION-ERROR
053600         MOVE 'NOTICIA' TO WKS-ARCHIVO-ERROR
053700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
053800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-NOTICIA,
053900                 FSE-NOTICIA
054000         DISPLAY 'JBTSCRN - ERROR AL ABRIR NOTICIA' UPON CONSOLE
054100         STOP RUN
054200     END-IF
054300     OPEN OUTPUT SENAL
054400     IF FS-SENAL NOT EQUAL 0
054500         MOVE 'OPEN' TO WKS-ACCION-ERROR
054600         MOVE 'SENAL' TO WKS-ARCHIVO-ERROR
054700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
054800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENAL,
054900                 FSE-SENAL
055000         DISPLAY 'JBTSCRN - ERROR AL ABRIR SENAL' UPON CONSOLE
055100         STOP RUN
055200     END-IF
055300     OPEN OUTPUT REPORTE
055400     IF FS-REPORTE NOT EQUAL 0
055500         MOVE 'OPEN' TO WKS-ACCION-ERROR
055600         MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
055700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
055800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
055900                 FSE-REPORTE
056000         DISPLAY 'JBTSCRN - ERROR AL ABRIR REPORTE' UPON CONSOLE
056100         STOP RUN
056200     END-IF
056300     PERFORM 105-MOSTRAR-PARAMETROS THRU 105-MOSTRAR-PARAMETROS-E
056400         VARYING WKS-LVI FROM 1 BY 1
056500         UNTIL WKS-LVI > 2.
056600 100-APERTURA-ARCHIVOS-E. EXIT.
056700*
056800* ECO DE PARAMETROS DE FILTRO A CONSOLA PARA BITACORA DE CORRIDA *
056900 105-MOSTRAR-PARAMETROS SECTION.
057000     DISPLAY 'JBTSCRN - LIMITE DE VARIACION: '
057100             WKS-LIMITE-VARIACION(WKS-LVI) UPON CONSOLE.
057200 105-MOSTRAR-PARAMETROS-E. EXIT.
057300******************************************************************
057400* CARGA EN MEMORIA DE GRAFICO, OFERTA Y NOTICIA (JBT-0002)       *
057500******************************************************************
057600 200-CARGAR-TABLAS SECTION.
057700     PERFORM 210-CARGAR-GRAFICO
057800             THRU 210-CARGAR-GRAFICO-E
057900     PERFORM 220-CARGAR-OFERTA
058000             THRU 220-CARGAR-OFERTA-E
058100     PERFORM 230-CARGAR-NOTICIA
058200             THRU 230-CARGAR-NOTICIA-E.
058300 200-CARGAR-TABLAS-E. EXIT.
058400*
058500 210-CARGAR-GRAFICO SECTION.
058600     READ GRAFICO
058700         AT END MOVE 97 TO FS-GRAFICO
058800     END-READ
058900     PERFORM 211-AGREGAR-FILA-GRAFICO
059000             THRU 211-AGREGAR-FILA-GRAFICO-E
059100         UNTIL FS-GRAFICO EQUAL 97.
059200 210-CARGAR-GRAFICO-E. EXIT.
059300*
059400 211-AGREGAR-FILA-GRAFICO SECTION.
059500     IF WKS-GR-CONTADOR < 3000
059600         ADD 1 TO WKS-GR-CONTADOR
059700         MOVE CH-STOCK-CODE TO WKS-GR-STOCK-CODE(WKS-GR-CONTADOR)
059800         MOVE CH-OPEN-PRICE TO WKS-GR-OPEN(WKS-GR-CONTADOR)
059900         MOVE CH-HIGH-PRICE TO WKS-GR-HIGH(WKS-GR-CONTADOR)
060000         MOVE CH-LOW-PRICE  TO WKS-GR-LOW(WKS-GR-CONTADOR)
060100         MOVE CH-CLOSE-PRICE TO WKS-GR-CLOSE(WKS-GR-CONTADOR)
060200         MOVE CH-VOLUME TO WKS-GR-VOLUME(WKS-GR-CONTADOR)
060300     END-IF
060400     READ GRAFICO
060500         AT END MOVE 97 TO FS-GRAFICO
060600     END-READ.
060700 211-AGREGAR-FILA-GRAFICO-E. EXIT.
060800*
060900 220-CARGAR-OFERTA SECTION.
061000     READ OFERTA
061100         AT END MOVE 97 TO FS-OFERTA
061200     END-READ
061300     PERFORM 221-AGREGAR-FILA-OFERTA
061400             THRU 221-AGREGAR-FILA-OFERTA-E
061500         UNTIL FS-OFERTA EQUAL 97.
061600 220-CARGAR-OFERTA-E. EXIT.
061700*
061800 221-AGREGAR-FILA-OFERTA SECTION.
061900     IF WKS-OF-CONTADOR < 1000
062000         ADD 1 TO WKS-OF-CONTADOR
062100         MOVE SU-STOCK-CODE TO WKS-OF-STOCK-CODE(WKS-OF-CONTADOR)
062200         MOVE SU-FOREIGN-5D TO WKS-OF-FOREIGN-5D(WKS-OF-CONTADOR)
062300         MOVE SU-INST-5D TO WKS-OF-INST-5D(WKS-OF-CONTADOR)
062400         MOVE SU-FOREIGN-20D TO
062500                 WKS-OF-FOREIGN-20D(WKS-OF-CONTADOR)
062600         MOVE SU-INST-20D TO WKS-OF-INST-20D(WKS-OF-CONTADOR)
062700     END-IF
062800     READ OFERTA
062900         AT END MOVE 97 TO FS-OFERTA
063000     END-READ.
063100 221-AGREGAR-FILA-OFERTA-E. EXIT.
063200*
063300 230-CARGAR-NOTICIA SECTION.
063400     READ NOTICIA
063500         AT END MOVE 97 TO FS-NOTICIA
063600     END-READ
063700     PERFORM 231-AGREGAR-FILA-NOTICIA
063800             THRU 231-AGREGAR-FILA-NOTICIA-E
063900         UNTIL FS-NOTICIA EQUAL 97.
064000 230-CARGAR-NOTICIA-E. EXIT.
064100*
064200 231-AGREGAR-FILA-NOTICIA SECTION.
064300     IF WKS-NW-CONTADOR < 1000
064400         ADD 1 TO WKS-NW-CONTADOR
064500         MOVE NW-STOCK-CODE TO WKS-NW-STOCK-CODE(WKS-NW-CONTADOR)
064600         MOVE NW-NEWS-TITLE TO WKS-NW-TITLE(WKS-NW-CONTADOR)
064700     END-IF
064800     READ NOTICIA
064900         AT END MOVE 97 TO FS-NOTICIA
065000     END-READ.
065100 231-AGREGAR-FILA-NOTICIA-E. EXIT.
065200******************************************************************
065300* FILTRO DE CANDIDATAS, ORDENAMIENTO POR RUEDA Y VARIACION Y     *
065400* CALIFICACION DE LAS PRIMERAS 30 POR RUEDA (JBT-0002, JBT-0009) *
065500******************************************************************
065600 300-FILTRAR-Y-ORDENAR SECTION.
065700     SORT SD-CANDIDATOS
065800         ASCENDING KEY SC-MARKET
065900         DESCENDING KEY SC-CHANGE-PCT
066000         INPUT PROCEDURE IS 310-FILTRAR-Y-LIBERAR
066100         OUTPUT PROCEDURE IS 320-PROCESAR-ORDENADOS.
066200 300-FILTRAR-Y-ORDENAR-E. EXIT.
066300*
066400 310-FILTRAR-Y-LIBERAR SECTION.
066500     READ MERCADO
066600         AT END SET FIN-MERCADO TO TRUE
066700     END-READ
066800     IF NOT FIN-MERCADO AND FS-MERCADO NOT EQUAL 0
066900         MOVE 'READ' TO WKS-ACCION-ERROR
067000         MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
067100         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
067200                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
067300                 FSE-MERCADO
067400         DISPLAY 'JBTSCRN - ERROR AL LEER MERCADO' UPON CONSOLE
067500         STOP RUN
067600     END-IF
067700     PERFORM 312-EVALUAR-Y-LIBERAR
067800             THRU 312-EVALUAR-Y-LIBERAR-E
067900         UNTIL FIN-MERCADO.
068000 310-FILTRAR-Y-LIBERAR-E. EXIT.
068100*
068200 312-EVALUAR-Y-LIBERAR SECTION.
068300     MOVE ZEROES TO WKS-TALLY-EXCLUSION
068400     INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
068500         FOR ALL 'SPAC'
068600     IF WKS-TALLY-EXCLUSION = 0
068700         INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
068800             FOR ALL 'ETN'
068900     END-IF
069000     IF WKS-TALLY-EXCLUSION = 0
069100         INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
069200             FOR ALL 'ETF'
069300     END-IF
069400     IF WKS-TALLY-EXCLUSION = 0
069500         INSPECT MP-STOCK-NAME TALLYING WKS-TALLY-EXCLUSION
069600             FOR ALL 'PFD'
069700     END-IF
069800     IF MP-TRADING-VALUE >= WKS-MIN-MONTO-NEGOCIADO
069900         AND MP-CHANGE-PCT >= WKS-MIN-VARIACION
070000         AND MP-CHANGE-PCT <= WKS-MAX-VARIACION
070100         AND MP-CLOSE-PRICE >= WKS-MIN-PRECIO
070200         AND MP-CLOSE-PRICE <= WKS-MAX-PRECIO
070300         AND WKS-TALLY-EXCLUSION = 0
070400         MOVE MP-MARKET TO SC-MARKET
070500         MOVE MP-CHANGE-PCT TO SC-CHANGE-PCT
070600         MOVE MP-STOCK-CODE TO SC-STOCK-CODE
070700         MOVE MP-STOCK-NAME TO SC-STOCK-NAME
070800         MOVE MP-OPEN-PRICE TO SC-OPEN-PRICE
070900         MOVE MP-HIGH-PRICE TO SC-HIGH-PRICE
071000         MOVE MP-LOW-PRICE TO SC-LOW-PRICE
071100         MOVE MP-CLOSE-PRICE TO SC-CLOSE-PRICE
071200         MOVE MP-VOLUME TO SC-VOLUME
071300         MOVE MP-TRADING-VALUE TO SC-TRADING-VALUE
071400         RELEASE REG-SORT-CAND
071500     END-IF
071600     READ MERCADO
071700         AT END SET FIN-MERCADO TO TRUE
071800     END-READ
071900     IF NOT FIN-MERCADO AND FS-MERCADO NOT EQUAL 0
072000         MOVE 'READ' TO WKS-ACCION-ERROR
072100         MOVE 'MERCADO' TO WKS-ARCHIVO-ERROR
072200         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
072300                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-MERCADO,
072400                 FSE-MERCADO
072500         DISPLAY 'JBTSCRN - ERROR AL LEER MERCADO' UPON CONSOLE
072600         STOP RUN
072700     END-IF.
072800 312-EVALUAR-Y-LIBERAR-E. EXIT.
072900*
073000 320-PROCESAR-ORDENADOS SECTION.
073100     MOVE SPACES TO WKS-MERCADO-ANTERIOR
073200     MOVE ZEROES TO WKS-CONTADOR-POR-RUEDA
073300     RETURN SD-CANDIDATOS
073400         AT END SET FIN-ORDENADOS TO TRUE
073500     END-RETURN
073600     PERFORM 321-DEVOLVER-Y-CALIFICAR
073700             THRU 321-DEVOLVER-Y-CALIFICAR-E
073800         UNTIL FIN-ORDENADOS.
073900 320-PROCESAR-ORDENADOS-E. EXIT.
074000*
074100 321-DEVOLVER-Y-CALIFICAR SECTION.
074200     IF SC-MARKET NOT EQUAL WKS-MERCADO-ANTERIOR
074300         MOVE SC-MARKET TO WKS-MERCADO-ANTERIOR
074400         MOVE ZEROES TO WKS-CONTADOR-POR-RUEDA
074500     END-IF
074600     ADD 1 TO WKS-CONTADOR-POR-RUEDA
074700     IF WKS-CONTADOR-POR-RUEDA <= WKS-TOPE-POR-RUEDA
074800         MOVE SC-STOCK-CODE TO WKS-CA-STOCK-CODE
074900         MOVE SC-STOCK-NAME TO WKS-CA-STOCK-NAME
075000         MOVE SC-MARKET TO WKS-CA-MARKET
075100         MOVE SC-CLOSE-PRICE TO WKS-CA-CLOSE-PRICE
075200         MOVE SC-CHANGE-PCT TO WKS-CA-CHANGE-PCT
075300         MOVE SC-TRADING-VALUE TO WKS-CA-TRADING-VALUE
075400         PERFORM 330-CARGAR-GRAFICO-CAND
075500                 THRU 330-CARGAR-GRAFICO-CAND-E
075600         PERFORM 340-BUSCAR-OFERTA-CAND
075700                 THRU 340-BUSCAR-OFERTA-CAND-E
075800         PERFORM 350-CARGAR-NOTICIA-CAND
075900                 THRU 350-CARGAR-NOTICIA-CAND-E
076000         PERFORM 360-CALIFICAR-CANDIDATA
076100                 THRU 360-CALIFICAR-CANDIDATA-E
076200     END-IF
076300     RETURN SD-CANDIDATOS
076400         AT END SET FIN-ORDENADOS TO TRUE
076500     END-RETURN.
076600 321-DEVOLVER-Y-CALIFICAR-E. EXIT.
076700*
076800 330-CARGAR-GRAFICO-CAND SECTION.
076900     MOVE ZEROES TO WKS-JS-CHART-COUNT
077000     PERFORM 331-COPIAR-FILA-GRAFICO
077100             THRU 331-COPIAR-FILA-GRAFICO-E
077200         VARYING WKS-GI FROM 1 BY 1
077300         UNTIL WKS-GI > WKS-GR-CONTADOR.
077400 330-CARGAR-GRAFICO-CAND-E. EXIT.
077500*
077600 331-COPIAR-FILA-GRAFICO SECTION.
077700     IF WKS-GR-STOCK-CODE(WKS-GI) EQUAL WKS-CA-STOCK-CODE
077800         AND WKS-JS-CHART-COUNT < WKS-TOPE-TABLA-GRAF
077900         ADD 1 TO WKS-JS-CHART-COUNT
078000         MOVE WKS-GR-OPEN(WKS-GI) TO
078100                 WKS-JS-CH-OPEN(WKS-JS-CHART-COUNT)
078200         MOVE WKS-GR-HIGH(WKS-GI) TO
078300                 WKS-JS-CH-HIGH(WKS-JS-CHART-COUNT)
078400         MOVE WKS-GR-LOW(WKS-GI) TO
078500                 WKS-JS-CH-LOW(WKS-JS-CHART-COUNT)
078600         MOVE WKS-GR-CLOSE(WKS-GI) TO
078700                 WKS-JS-CH-CLOSE(WKS-JS-CHART-COUNT)
078800         MOVE WKS-GR-VOLUME(WKS-GI) TO
078900                 WKS-JS-CH-VOLUME(WKS-JS-CHART-COUNT)
079000     END-IF.
079100 331-COPIAR-FILA-GRAFICO-E. EXIT.
079200*
079300 340-BUSCAR-OFERTA-CAND SECTION.
079400     MOVE ZEROES TO WKS-JS-FOREIGN-5D WKS-JS-INST-5D
079500     SET WKS-OI TO 1
079600     SEARCH ALL WKS-OF-FILA
079700         AT END
079800             MOVE ZEROES TO WKS-JS-FOREIGN-5D WKS-JS-INST-5D
079900         WHEN WKS-OF-STOCK-CODE(WKS-OI) EQUAL WKS-CA-STOCK-CODE
080000             MOVE WKS-OF-FOREIGN-5D(WKS-OI) TO WKS-JS-FOREIGN-5D
080100             MOVE WKS-OF-INST-5D(WKS-OI) TO WKS-JS-INST-5D
080200     END-SEARCH.
080300 340-BUSCAR-OFERTA-CAND-E. EXIT.
080400*
080500 350-CARGAR-NOTICIA-CAND SECTION.
080600     MOVE ZEROES TO WKS-JN-NEWS-COUNT-IN
080700     PERFORM 351-COPIAR-FILA-NOTICIA
080800             THRU 351-COPIAR-FILA-NOTICIA-E
080900         VARYING WKS-NI FROM 1 BY 1
081000         UNTIL WKS-NI > WKS-NW-CONTADOR.
081100 350-CARGAR-NOTICIA-CAND-E. EXIT.
081200*
081300 351-COPIAR-FILA-NOTICIA SECTION.
081400     IF WKS-NW-STOCK-CODE(WKS-NI) EQUAL WKS-CA-STOCK-CODE
081500         AND WKS-JN-NEWS-COUNT-IN < WKS-TOPE-TABLA-NOTI
081600         ADD 1 TO WKS-JN-NEWS-COUNT-IN
081700         MOVE WKS-NW-TITLE(WKS-NI) TO
081800                 WKS-JN-TITLE(WKS-JN-NEWS-COUNT-IN)
081900     END-IF.
082000 351-COPIAR-FILA-NOTICIA-E. EXIT.
082100*
082200******************************************************************
082300* CADENA DE CALIFICACION: JBTNEWS, JBTSCOR, JBTPSZR Y LA         *
082400* RECOMENDACION DE JBTNEWS-RECO (JBT-0009, JBT-0016)             *
082500******************************************************************
082600 360-CALIFICAR-CANDIDATA SECTION.
082700     CALL 'JBTNEWS' USING WKS-AREA-JBTNEWS
082800     MOVE WKS-CA-TRADING-VALUE TO WKS-JS-TRADING-VALUE
082900     MOVE WKS-JN-NEWS-SCORE-OUT TO WKS-JS-NEWS-SCORE-IN
083000     MOVE WKS-JN-NEWS-COUNT-IN TO WKS-JS-NEWS-COUNT-IN
083100     CALL 'JBTSCOR' USING WKS-AREA-JBTSCOR
083200     IF WKS-JS-GRADE NOT EQUAL 'C'
083300         MOVE WKS-CA-CLOSE-PRICE TO WKS-JP-CLOSE-PRICE
083400         MOVE WKS-JS-GRADE TO WKS-JP-GRADE-IN
083500         MOVE ZEROES TO WKS-JP-PERDIDA-ACUM-DIA
083600         MOVE ZEROES TO WKS-JP-PERDIDA-ACUM-SEM
083700         CALL 'JBTPSZR' USING WKS-AREA-JBTPSZR
083800         MOVE WKS-JS-SCORE-TOTAL TO WKS-JR-SCORE-TOTAL-IN
083900         CALL 'JBTNEWS-RECO' USING WKS-AREA-JBTNEWS-RECO
084000         PERFORM 365-AGREGAR-A-TABLA
084100                 THRU 365-AGREGAR-A-TABLA-E
084200     END-IF.
084300 360-CALIFICAR-CANDIDATA-E. EXIT.
084400*
084500 365-AGREGAR-A-TABLA SECTION.
084600     IF WKS-SENAL-CONTADOR < WKS-TOPE-TABLA-SEN
084700         ADD 1 TO WKS-SENAL-CONTADOR
084800         MOVE WKS-CA-STOCK-CODE TO
084900                 WKS-SN-STOCK-CODE(WKS-SENAL-CONTADOR)
085000         MOVE WKS-CA-STOCK-NAME TO
085100                 WKS-SN-STOCK-NAME(WKS-SENAL-CONTADOR)
085200         MOVE WKS-CA-MARKET TO
085300                 WKS-SN-MARKET(WKS-SENAL-CONTADOR)
085400         MOVE WKS-JS-GRADE TO
085500                 WKS-SN-GRADE(WKS-SENAL-CONTADOR)
085600         EVALUATE WKS-JS-GRADE
085700             WHEN 'S'
085800                 MOVE 1 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
085900             WHEN 'A'
086000                 MOVE 2 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
086100             WHEN OTHER
086200                 MOVE 3 TO WKS-SN-GRADE-RANGO(WKS-SENAL-CONTADOR)
086300         END-EVALUATE
086400         MOVE WKS-JS-SCORE-NEWS TO
086500                 WKS-SN-SCORE-NEWS(WKS-SENAL-CONTADOR)
086600         MOVE WKS-JS-SCORE-VOLUME TO
086700                 WKS-SN-SCORE-VOLUME(WKS-SENAL-CONTADOR)
086800         MOVE WKS-JS-SCORE-CHART TO
086900                 WKS-SN-SCORE-CHART(WKS-SENAL-CONTADOR)
087000         MOVE WKS-JS-SCORE-CANDLE TO
087100                 WKS-SN-SCORE-CANDLE(WKS-SENAL-CONTADOR)
087200         MOVE WKS-JS-SCORE-CONSOL TO
087300                 WKS-SN-SCORE-CONSOL(WKS-SENAL-CONTADOR)
087400         MOVE WKS-JS-SCORE-SUPPLY TO
087500                 WKS-SN-SCORE-SUPPLY(WKS-SENAL-CONTADOR)
087600         MOVE WKS-JS-SCORE-TOTAL TO
087700                 WKS-SN-SCORE-TOTAL(WKS-SENAL-CONTADOR)
087800         MOVE WKS-JP-ENTRY-PRICE TO
087900                 WKS-SN-ENTRY-PRICE(WKS-SENAL-CONTADOR)
088000         MOVE WKS-JP-STOP-PRICE TO
088100                 WKS-SN-STOP-PRICE(WKS-SENAL-CONTADOR)
088200         MOVE WKS-JP-TARGET-PRICE TO
088300                 WKS-SN-TARGET-PRICE(WKS-SENAL-CONTADOR)
088400         MOVE WKS-CA-CHANGE-PCT TO
088500                 WKS-SN-CHANGE-PCT(WKS-SENAL-CONTADOR)
088600         MOVE WKS-CA-TRADING-VALUE TO
088700                 WKS-SN-TRADING-VALUE(WKS-SENAL-CONTADOR)
088800         MOVE WKS-JS-FOREIGN-5D TO
088900                 WKS-SN-FOREIGN-5D(WKS-SENAL-CONTADOR)
089000         MOVE WKS-JS-INST-5D TO
089100                 WKS-SN-INST-5D(WKS-SENAL-CONTADOR)
089200         MOVE WKS-JP-SHARE-COUNT TO
089300                 WKS-SN-SHARE-COUNT(WKS-SENAL-CONTADOR)
089400         MOVE WKS-JP-POSITION-AMT TO
089500                 WKS-SN-POSITION-AMT(WKS-SENAL-CONTADOR)
089600         MOVE WKS-JP-RISK-AMT TO
089700                 WKS-SN-RISK-AMT(WKS-SENAL-CONTADOR)
089800         MOVE WKS-JR-RECOMENDACION TO
089900                 WKS-SN-RECOMENDACION(WKS-SENAL-CONTADOR)
090000         MOVE WKS-JR-CONFIANZA TO
090100                 WKS-SN-CONFIANZA(WKS-SENAL-CONTADOR)
090200     END-IF.
090300 365-AGREGAR-A-TABLA-E. EXIT.
090400******************************************************************
090500* ORDENAMIENTO POR GRADO Y PUNTAJE Y LIMITE DE SENALES (SIS-1042)*
090600******************************************************************
090700 500-ORDENAR-Y-LIMITAR SECTION.
090800     IF WKS-SENAL-CONTADOR > 1
090900         PERFORM 510-PASADA-ORDENAMIENTO
091000                 THRU 510-PASADA-ORDENAMIENTO-E
091100             VARYING WKS-SUB-ORDENA-I FROM 1 BY 1
091200             UNTIL WKS-SUB-ORDENA-I > WKS-SENAL-CONTADOR - 1
091300     END-IF
091400     IF WKS-SENAL-CONTADOR > WKS-MAX-SENALES
091500         MOVE WKS-MAX-SENALES TO WKS-SENAL-CONTADOR
091600     END-IF.
091700 500-ORDENAR-Y-LIMITAR-E. EXIT.
091800*
091900 510-PASADA-ORDENAMIENTO SECTION.
092000     PERFORM 520-COMPARAR-E-INTERCAMBIAR
092100             THRU 520-COMPARAR-E-INTERCAMBIAR-E
092200         VARYING WKS-SUB-ORDENA-J FROM 1 BY 1
092300         UNTIL WKS-SUB-ORDENA-J >
092400                 WKS-SENAL-CONTADOR - WKS-SUB-ORDENA-I.
092500 510-PASADA-ORDENAMIENTO-E. EXIT.
092600*
092700 520-COMPARAR-E-INTERCAMBIAR SECTION.
092800     IF WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J) >
092900             WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J + 1)
093000         OR (WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J) EQUAL
093100             WKS-SN-GRADE-RANGO(WKS-SUB-ORDENA-J + 1)
093200             AND WKS-SN-SCORE-TOTAL(WKS-SUB-ORDENA-J) <
093300                 WKS-SN-SCORE-TOTAL(WKS-SUB-ORDENA-J + 1))
093400         MOVE WKS-SENAL-FILA(WKS-SUB-ORDENA-J) TO
093500                 WKS-SENAL-TEMPORAL
093600         MOVE WKS-SENAL-FILA(WKS-SUB-ORDENA-J + 1) TO
093700                 WKS-SENAL-FILA(WKS-SUB-ORDENA-J)
093800         MOVE WKS-SENAL-TEMPORAL TO
093900                 WKS-SENAL-FILA(WKS-SUB-ORDENA-J + 1)
094000     END-IF.
094100 520-COMPARAR-E-INTERCAMBIAR-E. EXIT.
094200******************************************************************
094300* ESCRITURA DEL ARCHIVO DE SENALES (COPYBOOK JBSIGNL)            *
094400******************************************************************
094500 600-ESCRIBIR-SENALES SECTION.
094600     IF WKS-SENAL-CONTADOR > 0
094700         PERFORM 610-ESCRIBIR-UNA-SENAL
094800                 THRU 610-ESCRIBIR-UNA-SENAL-E
094900             VARYING WKS-SI FROM 1 BY 1
095000             UNTIL WKS-SI > WKS-SENAL-CONTADOR
095100     END-IF.
095200 600-ESCRIBIR-SENALES-E. EXIT.
095300*
095400 610-ESCRIBIR-UNA-SENAL SECTION.
095500     MOVE SPACES TO REG-JBSIGNL
095600     MOVE WKS-SN-STOCK-CODE(WKS-SI) TO SG-STOCK-CODE
095700     MOVE WKS-SN-STOCK-NAME(WKS-SI) TO SG-STOCK-NAME
095800     MOVE WKS-SN-MARKET(WKS-SI) TO SG-MARKET
095900     MOVE WKS-SN-GRADE(WKS-SI) TO SG-GRADE
096000     MOVE WKS-SN-SCORE-NEWS(WKS-SI) TO SG-SCORE-NEWS
096100     MOVE WKS-SN-SCORE-VOLUME(WKS-SI) TO SG-SCORE-VOLUME
096200     MOVE WKS-SN-SCORE-CHART(WKS-SI) TO SG-SCORE-CHART
096300     MOVE WKS-SN-SCORE-CANDLE(WKS-SI) TO SG-SCORE-CANDLE
096400     MOVE WKS-SN-SCORE-CONSOL(WKS-SI) TO SG-SCORE-CONSOL
096500     MOVE WKS-SN-SCORE-SUPPLY(WKS-SI) TO SG-SCORE-SUPPLY
096600     MOVE WKS-SN-SCORE-TOTAL(WKS-SI) TO SG-SCORE-TOTAL
096700     MOVE WKS-SN-ENTRY-PRICE(WKS-SI) TO SG-ENTRY-PRICE
096800     MOVE WKS-SN-STOP-PRICE(WKS-SI) TO SG-STOP-PRICE
096900     MOVE WKS-SN-TARGET-PRICE(WKS-SI) TO SG-TARGET-PRICE
097000     MOVE WKS-SN-CHANGE-PCT(WKS-SI) TO SG-CHANGE-PCT
097100     MOVE WKS-SN-TRADING-VALUE(WKS-SI) TO SG-TRADING-VALUE
097200     MOVE WKS-SN-FOREIGN-5D(WKS-SI) TO SG-FOREIGN-5D
097300     MOVE WKS-SN-INST-5D(WKS-SI) TO SG-INST-5D
097400     MOVE WKS-SN-SHARE-COUNT(WKS-SI) TO SG-SHARE-COUNT
097500     MOVE WKS-SN-POSITION-AMT(WKS-SI) TO SG-POSITION-AMT
097600     MOVE WKS-SN-RISK-AMT(WKS-SI) TO SG-RISK-AMT
097700     MOVE WKS-FECHA-CORRIDA TO SG-SIGNAL-DATE
097800     MOVE 'OPEN' TO SG-STATUS
097900     WRITE REG-JBSIGNL
098000     IF FS-SENAL NOT EQUAL 0
098100         MOVE 'WRITE' TO WKS-ACCION-ERROR
098200         MOVE 'SENAL' TO WKS-ARCHIVO-ERROR
098300         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
098400                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-SENAL,
098500                 FSE-SENAL
098600         DISPLAY 'JBTSCRN - ERROR AL ESCRIBIR SENAL'
098700                 UPON CONSOLE
098800         STOP RUN
098900     END-IF.
099000 610-ESCRIBIR-UNA-SENAL-E. EXIT.
099100******************************************************************
099200* REPORTE RESUMEN DEL SCREENER CON QUIEBRE POR GRADO (JBT-0027)  *
099300******************************************************************
099400 700-REPORTE-RESUMEN SECTION.
099500     PERFORM 710-ENCABEZADO-REPORTE
099600             THRU 710-ENCABEZADO-REPORTE-E
099700     IF WKS-SENAL-CONTADOR > 0
099800         PERFORM 720-DETALLE-SENAL
099900                 THRU 720-DETALLE-SENAL-E
100000             VARYING WKS-SI FROM 1 BY 1
100100             UNTIL WKS-SI > WKS-SENAL-CONTADOR
100200         PERFORM 730-QUIEBRE-DE-GRADO
100300                 THRU 730-QUIEBRE-DE-GRADO-E
100400     END-IF
100500     PERFORM 740-TOTALES-FINALES
100600             THRU 740-TOTALES-FINALES-E.
100700 700-REPORTE-RESUMEN-E. EXIT.
100800*
100900 710-ENCABEZADO-REPORTE SECTION.
101000     MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
101100     MOVE WKS-FC-MES TO WKS-ENC-MES
101200     MOVE WKS-FC-DIA TO WKS-ENC-DIA
101300     MOVE SPACES TO LINEA-REPORTE
101400     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1 AFTER TOP-OF-FORM
101500     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2 AFTER 2 LINES.
101600 710-ENCABEZADO-REPORTE-E. EXIT.
101700*
101800 720-DETALLE-SENAL SECTION.
101900     IF WKS-SN-GRADE(WKS-SI) NOT EQUAL WKS-AC-CTR-GRADO-ANT
102000         IF WKS-AC-CTR-GRADO-ANT NOT EQUAL SPACES
102100             PERFORM 730-QUIEBRE-DE-GRADO
102200                     THRU 730-QUIEBRE-DE-GRADO-E
102300         END-IF
102400         MOVE WKS-SN-GRADE(WKS-SI) TO WKS-AC-CTR-GRADO-ANT
102500         MOVE ZEROES TO WKS-AC-CTR-GRADO
102600     END-IF
102700     ADD 1 TO WKS-AC-CTR-GRADO
102800     EVALUATE WKS-SN-GRADE(WKS-SI)
102900         WHEN 'S' ADD 1 TO WKS-AC-CTR-S
103000         WHEN 'A' ADD 1 TO WKS-AC-CTR-A
103100         WHEN 'B' ADD 1 TO WKS-AC-CTR-B
103200     END-EVALUATE
103300     SET WKS-MI TO 1
103400     SEARCH WKS-NM-MERCADO
103500         AT END
103600             SET WKS-MI TO 2
103700         WHEN WKS-NM-MERCADO(WKS-MI) EQUAL WKS-SN-MARKET(WKS-SI)
103800             CONTINUE
103900     END-SEARCH
104000     ADD 1 TO WKS-AC-CTR-MERCADO(WKS-MI)
104100     ADD WKS-SN-SCORE-TOTAL(WKS-SI) TO WKS-AC-SUMA-SCORE
104200     MOVE WKS-SN-STOCK-CODE(WKS-SI) TO WKS-DET-CODIGO
104300     MOVE WKS-SN-STOCK-NAME(WKS-SI) TO WKS-DET-NOMBRE
104400     MOVE WKS-SN-MARKET(WKS-SI) TO WKS-DET-RUEDA
104500     MOVE WKS-SN-GRADE(WKS-SI) TO WKS-DET-GRADO
104600     MOVE WKS-SN-SCORE-NEWS(WKS-SI) TO WKS-DET-NOTICIA
104700     MOVE WKS-SN-SCORE-VOLUME(WKS-SI) TO WKS-DET-VOLUMEN
104800     MOVE WKS-SN-SCORE-CHART(WKS-SI) TO WKS-DET-GRAFICO
104900     MOVE WKS-SN-SCORE-CANDLE(WKS-SI) TO WKS-DET-VELA
105000     MOVE WKS-SN-SCORE-CONSOL(WKS-SI) TO WKS-DET-CONSOL
105100     MOVE WKS-SN-SCORE-SUPPLY(WKS-SI) TO WKS-DET-OFERTA
105200     MOVE WKS-SN-SCORE-TOTAL(WKS-SI) TO WKS-DET-TOTAL
105300     MOVE WKS-SN-ENTRY-PRICE(WKS-SI) TO WKS-DET-ENTRADA
105400     MOVE WKS-SN-STOP-PRICE(WKS-SI) TO WKS-DET-STOP
105500     MOVE WKS-SN-TARGET-PRICE(WKS-SI) TO WKS-DET-OBJETIVO
105600     MOVE WKS-SN-CHANGE-PCT(WKS-SI) TO WKS-DET-VARIACION
105700     MOVE WKS-SN-SHARE-COUNT(WKS-SI) TO WKS-DET-ACCIONES
105800     MOVE WKS-SN-POSITION-AMT(WKS-SI) TO WKS-DET-MONTO
105900     MOVE WKS-SN-RECOMENDACION(WKS-SI) TO WKS-DET-RECO
106000     MOVE WKS-SN-CONFIANZA(WKS-SI) TO WKS-DET-CONFIANZA
106100     MOVE SPACES TO LINEA-REPORTE
106200     WRITE LINEA-REPORTE FROM WKS-DETALLE-SENAL AFTER 1 LINE.
106300 720-DETALLE-SENAL-E. EXIT.
106400*
106500 730-QUIEBRE-DE-GRADO SECTION.
106600     MOVE WKS-AC-CTR-GRADO-ANT TO WKS-QG-GRADO
106700     MOVE WKS-AC-CTR-GRADO TO WKS-QG-CANTIDAD
106800     MOVE SPACES TO LINEA-REPORTE
106900     WRITE LINEA-REPORTE FROM WKS-QUIEBRE-GRADO AFTER 2 LINES.
107000 730-QUIEBRE-DE-GRADO-E. EXIT.
107100*
107200 740-TOTALES-FINALES SECTION.
107300     IF WKS-SENAL-CONTADOR > 0
107400         COMPUTE WKS-AC-PROMEDIO ROUNDED =
107500                 WKS-AC-SUMA-SCORE / WKS-SENAL-CONTADOR
107600     ELSE
107700         MOVE ZEROES TO WKS-AC-PROMEDIO
107800     END-IF
107900     MOVE WKS-SENAL-CONTADOR TO WKS-TF-TOTAL-SENALES
108000     MOVE WKS-AC-CTR-S TO WKS-TF-CTR-S
108100     MOVE WKS-AC-CTR-A TO WKS-TF-CTR-A
108200     MOVE WKS-AC-CTR-B TO WKS-TF-CTR-B
108300     MOVE WKS-AC-CTR-MERCADO(1) TO WKS-TF-CTR-KOSPI
108400     MOVE WKS-AC-CTR-MERCADO(2) TO WKS-TF-CTR-KOSDAQ
108500     MOVE WKS-AC-PROMEDIO TO WKS-TF-PROMEDIO
108600     MOVE SPACES TO LINEA-REPORTE
108700     WRITE LINEA-REPORTE FROM WKS-TOTALES-FINALES-1
108800             AFTER 2 LINES
108900     WRITE LINEA-REPORTE FROM WKS-TOTALES-FINALES-2
109000             AFTER 1 LINE.
109100 740-TOTALES-FINALES-E. EXIT.
109200******************************************************************
109300* CIERRE ORDENADO DE ARCHIVOS                                    *
109400******************************************************************
109500 900-CIERRA-ARCHIVOS SECTION.
109600     CLOSE MERCADO GRAFICO OFERTA NOTICIA SENAL REPORTE.
109700 900-CIERRA-ARCHIVOS-E. EXIT.
