000100******************************************************************
000200* FECHA       : 09/06/1995                                       *
000300* PROGRAMADOR : M. TOBAR (MTOB)                                  *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTPSZR                                          *
000600* TIPO        : BATCH (RUTINA LLAMADA POR LINKAGE)               *
000700* DESCRIPCION : CALCULA PRECIOS DE ENTRADA/STOP/OBJETIVO, EL     *
000800*             : RIESGO POR ACCION, EL NUMERO DE ACCIONES A       *
000900*             : COMPRAR SEGUN EL GRADO Y VERIFICA LOS LIMITES    *
001000*             : DE PERDIDA DIARIA Y SEMANAL                      *
001100* ARCHIVOS    : NO APLICA, RECIBE DATOS POR LINKAGE              *
001200* PROGRAMA(S) : LLAMADO POR JBTSCRN                              *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     JBTPSZR.
001600 AUTHOR.         M TOBAR.
001700 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
001800 DATE-WRITTEN.   09/06/1995.
001900 DATE-COMPILED.
002000 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002100******************************************************************
002200*                    B I T A C O R A   D E   C A M B I O S       *
002300*----------------------------------------------------------------*
002400* FECHA       INIC   TICKET     DESCRIPCION                      *
002500* 09/06/1995  MTOB   N/A        VERSION ORIGINAL. CALCULO DE     *
002600*                                CUOTA MAXIMA DE PRESTAMO SOBRE  *
002700*                                GARANTIA HIPOTECARIA (BAJA)     *
002800* 14/02/1997  MTOB   SIS-0378   SE AJUSTA REDONDEO DE CUOTA      *
002900* 21/09/1998  RDCM   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003000*                                PROYECTO AÑO 2000 - SIN CAMBIO  *
003100* 08/01/1999  RDCM   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
003200*                                DE VENTANA DE SIGLO CONFORMES   *
003300* 17/05/2005  JECH   SIS-0655   SE ELIMINA TABLA DE TASAS FIJAS  *
003400*                                POR CAMBIO DE POLITICA          *
003500* 03/12/2013  JECH   SIS-0811   PROGRAMA MARCADO INACTIVO        *
003600* 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
003700*                                EL PROGRAMA-ID PARA EL PROYECTO *
003800*                                JBT DE CIERRE BURSATIL          *
003900* 16/08/2019  PDRZ   JBT-0018   SE AGREGA CALCULO DE ENTRADA,    *
004000*                                STOP Y OBJETIVO POR TRUNCAMIENTO*
004100* 30/08/2019  PDRZ   JBT-0019   SE AGREGA TAMANO DE POSICION POR *
004200*                                UNIDAD DE RIESGO (R) Y TABLA DE *
004300*                                MULTIPLICADORES POR GRADO       *
004400* 11/02/2020  RSCH   JBT-0035   SE AGREGA VERIFICACION DE LIMITE *
004500*                                DE PERDIDA DIARIA Y SEMANAL     *
004600* 07/07/2022  RSCH   JBT-0091   SE PARAMETRIZA EL CAPITAL BASE   *
004700*                                EN WORKING-STORAGE              *
004800* 05/02/2024  PDRZ   JBT-0119   REVISION ANUAL, SIN HALLAZGOS    *
004900* 30/05/2024  RSCH   JBT-0124   SE AGREGA CONTADOR DE LLAMADAS Y *
005000*                                CONDICIONES DIARIO/SEMANAL-     *
005100*                                DETENIDO PARA LOS LIMITES DE    *
005200*                                PERDIDA                         *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*------------------->   CONTADOR DE LLAMADAS (ESTANDAR DEL DEPTO,
006100*                       VER JM47ADM) - PERSISTE ENTRE CALL DEL JOB
006200 77  WKS-CONTADOR-LLAMADAS  PIC 9(07) COMP VALUE 0.
006300*------------------->   PARAMETROS DEL MODELO (JBT-0018/19/35)
006400 01  WKS-PARAMETROS.
006500     05  WKS-CAPITAL-BASE       PIC 9(11) COMP
006600                                 VALUE 50000000.
006700     05  WKS-R-RATIO            PIC S9V9(4) COMP VALUE 0.0050.
006800     05  WKS-LIMITE-DIARIO-MULT PIC 9(2) COMP VALUE 2.
006900     05  WKS-LIMITE-SEMAN-MULT  PIC 9(2) COMP VALUE 5.
007000*------------------->   PORCENTAJES DE STOP/OBJETIVO, VISTA
007100*        PAREADA USADA PARA EL ECO DE ARRANQUE A CONSOLA
007200 01  WKS-PARAMETROS-PCT.
007300     05  WKS-STOP-LOSS-PCT      PIC S9V9(4) COMP VALUE 0.0300.
007400     05  WKS-TAKE-PROFIT-PCT    PIC S9V9(4) COMP VALUE 0.0500.
007500 01  WKS-PARAMETROS-PCT-R REDEFINES WKS-PARAMETROS-PCT.
007600     05  WKS-PARAMETRO-PCT OCCURS 2 TIMES
007700                         INDEXED BY WKS-PPI PIC S9V9(4) COMP.
007800*------------------->   TABLA DE MULTIPLICADORES POR GRADO
007900 01  WKS-TABLA-MULT-LIT.
008000     05  FILLER PIC X(01) VALUE 'S'.
008100     05  FILLER PIC S9V99 COMP VALUE 2.00.
008200     05  FILLER PIC X(01) VALUE 'A'.
008300     05  FILLER PIC S9V99 COMP VALUE 1.50.
008400     05  FILLER PIC X(01) VALUE 'B'.
008500     05  FILLER PIC S9V99 COMP VALUE 1.00.
008600     05  FILLER PIC X(01) VALUE 'C'.
008700     05  FILLER PIC S9V99 COMP VALUE 0.50.
008800 01  WKS-TABLA-MULT REDEFINES WKS-TABLA-MULT-LIT.
008900     05  WKS-MULT-FILA OCCURS 4 TIMES.
009000         10  WKS-MULT-GRADO     PIC X(01).
009100         10  WKS-MULT-VALOR     PIC S9V99 COMP.
009200 01  WKS-IDX-GRADO              PIC 9(1) COMP.
009300 01  WKS-MULT-APLICABLE         PIC S9V99 COMP.
009400*------------------->   AREA DE TRABAJO DE CALCULO
009500 01  WKS-CALCULO.
009600     05  WKS-RIESGO-POR-ACCION  PIC S9(9) COMP.
009700     05  WKS-MONTO-R            PIC S9(11)V9(4) COMP.
009800     05  WKS-ACCIONES-BASE      PIC S9(11) COMP.
009900     05  WKS-ACCIONES-BASE-DEC  PIC S9(11)V9(4) COMP.
010000*------------------->   LIMITES DE PERDIDA, VISTA PAREADA
010100 01  WKS-LIMITES-GRUPO.
010200     05  WKS-LIMITE-DIARIO-TOPE  PIC S9(15)V9(4) COMP.
010300     05  WKS-LIMITE-SEMAN-TOPE   PIC S9(15)V9(4) COMP.
010400 01  WKS-LIMITES-GRUPO-R REDEFINES WKS-LIMITES-GRUPO.
010500*        VISTA EN TABLA, USADA SOLO PARA INICIALIZAR EN CERO
010600*        AMBOS TOPES DE PERDIDA EN UN SOLO PERFORM
010700     05  WKS-LIMITE-TOPE OCCURS 2 TIMES
010800                         PIC S9(15)V9(4) COMP.
010900 LINKAGE SECTION.
011000 01  LK-JBTPSZR-DATOS.
011100     05  LK-CLOSE-PRICE         PIC 9(9).
011200     05  LK-GRADE-IN            PIC X(1).
011300     05  LK-PERDIDA-ACUM-DIARIA PIC S9(15).
011400     05  LK-PERDIDA-ACUM-SEMAN  PIC S9(15).
011500     05  LK-ENTRY-PRICE-OUT     PIC 9(9).
011600     05  LK-STOP-PRICE-OUT      PIC 9(9).
011700     05  LK-TARGET-PRICE-OUT    PIC 9(9).
011800     05  LK-SHARE-COUNT-OUT     PIC 9(9).
011900     05  LK-POSITION-AMT-OUT    PIC 9(15).
012000     05  LK-RISK-AMT-OUT        PIC 9(12).
012100     05  LK-DIARIO-DETENIDO     PIC X(1).
012200         88  DIARIO-DETENIDO           VALUE 'S'.
012300     05  LK-SEMANAL-DETENIDO    PIC X(1).
012400         88  SEMANAL-DETENIDO          VALUE 'S'.
012500 PROCEDURE DIVISION USING LK-JBTPSZR-DATOS.
012600 000-PRINCIPAL SECTION.
012700     ADD 1 TO WKS-CONTADOR-LLAMADAS
012800     PERFORM 050-INICIALIZAR THRU 050-INICIALIZAR-E
012900     PERFORM 105-MOSTRAR-PARAMETROS
013000                          THRU 105-MOSTRAR-PARAMETROS-E
013100        VARYING WKS-PPI FROM 1 BY 1 UNTIL WKS-PPI > 2
013200     PERFORM 100-PRECIOS-ENTRADA-SALIDA
013300                          THRU 100-PRECIOS-ENTRADA-SALIDA-E
013400     PERFORM 200-RIESGO-POR-ACCION THRU 200-RIESGO-POR-ACCION-E
013500     PERFORM 300-TAMANO-POSICION THRU 300-TAMANO-POSICION-E
013600     PERFORM 400-LIMITES-PERDIDA THRU 400-LIMITES-PERDIDA-E
013700     GOBACK.
013800 000-PRINCIPAL-E. EXIT.
013900
014000 050-INICIALIZAR SECTION.
014100     MOVE ZEROS TO LK-ENTRY-PRICE-OUT LK-STOP-PRICE-OUT
014200                   LK-TARGET-PRICE-OUT LK-SHARE-COUNT-OUT
014300                   LK-POSITION-AMT-OUT LK-RISK-AMT-OUT
014400     MOVE 'N' TO LK-DIARIO-DETENIDO LK-SEMANAL-DETENIDO.
014500 050-INICIALIZAR-E. EXIT.
014600
014700*------------------->   ECO DE ARRANQUE, PARAMETROS DE MODELO
014800 105-MOSTRAR-PARAMETROS SECTION.
014900     DISPLAY 'JBTPSZR - PARAMETRO PCT: '
015000             WKS-PARAMETRO-PCT(WKS-PPI) UPON CONSOLE.
015100 105-MOSTRAR-PARAMETROS-E. EXIT.
015200
015300*------------------->   ENTRADA, STOP Y OBJETIVO (TRUNCADOS)
015400 100-PRECIOS-ENTRADA-SALIDA SECTION.
015500     MOVE LK-CLOSE-PRICE TO LK-ENTRY-PRICE-OUT
015600     COMPUTE LK-STOP-PRICE-OUT =
015700        LK-ENTRY-PRICE-OUT * (1 - WKS-STOP-LOSS-PCT)
015800     COMPUTE LK-TARGET-PRICE-OUT =
015900        LK-ENTRY-PRICE-OUT * (1 + WKS-TAKE-PROFIT-PCT).
016000 100-PRECIOS-ENTRADA-SALIDA-E. EXIT.
016100
016200*------------------->   RIESGO POR ACCION
016300 200-RIESGO-POR-ACCION SECTION.
016400     COMPUTE WKS-RIESGO-POR-ACCION =
016500        LK-ENTRY-PRICE-OUT - LK-STOP-PRICE-OUT
016600     IF WKS-RIESGO-POR-ACCION <= 0
016700        COMPUTE WKS-RIESGO-POR-ACCION =
016800           LK-ENTRY-PRICE-OUT * WKS-STOP-LOSS-PCT
016900     END-IF.
017000 200-RIESGO-POR-ACCION-E. EXIT.
017100
017200*------------------->   TAMANO DE LA POSICION (UNIDAD DE RIESGO)
017300 300-TAMANO-POSICION SECTION.
017400     COMPUTE WKS-MONTO-R ROUNDED =
017500        WKS-CAPITAL-BASE * WKS-R-RATIO
017600     IF WKS-RIESGO-POR-ACCION <= 0
017700        MOVE ZEROS TO WKS-ACCIONES-BASE
017800     ELSE
017900        COMPUTE WKS-ACCIONES-BASE =
018000           WKS-MONTO-R / WKS-RIESGO-POR-ACCION
018100     END-IF
018200     MOVE ZEROS TO WKS-MULT-APLICABLE
018300     PERFORM 310-BUSCAR-MULTIPLICADOR
018400                          THRU 310-BUSCAR-MULTIPLICADOR-E
018500        VARYING WKS-IDX-GRADO FROM 1 BY 1
018600        UNTIL WKS-IDX-GRADO > 4
018700           OR WKS-MULT-APLICABLE NOT = 0
018800     COMPUTE WKS-ACCIONES-BASE-DEC =
018900        WKS-ACCIONES-BASE * WKS-MULT-APLICABLE
019000     MOVE WKS-ACCIONES-BASE-DEC TO LK-SHARE-COUNT-OUT
019100     COMPUTE LK-POSITION-AMT-OUT =
019200        LK-SHARE-COUNT-OUT * LK-ENTRY-PRICE-OUT
019300     COMPUTE LK-RISK-AMT-OUT =
019400        LK-SHARE-COUNT-OUT * WKS-RIESGO-POR-ACCION.
019500 300-TAMANO-POSICION-E. EXIT.
019600
019700 310-BUSCAR-MULTIPLICADOR SECTION.
019800     IF WKS-MULT-GRADO(WKS-IDX-GRADO) = LK-GRADE-IN
019900        MOVE WKS-MULT-VALOR(WKS-IDX-GRADO) TO WKS-MULT-APLICABLE
020000     END-IF.
020100 310-BUSCAR-MULTIPLICADOR-E. EXIT.
020200
020300*------------------->   LIMITES DE PERDIDA DIARIA Y SEMANAL
020400 400-LIMITES-PERDIDA SECTION.
020500     MOVE ZEROS TO WKS-LIMITE-TOPE(1) WKS-LIMITE-TOPE(2)
020600     COMPUTE WKS-LIMITE-DIARIO-TOPE ROUNDED =
020700        WKS-MONTO-R * WKS-LIMITE-DIARIO-MULT
020800     COMPUTE WKS-LIMITE-SEMAN-TOPE ROUNDED =
020900        WKS-MONTO-R * WKS-LIMITE-SEMAN-MULT
021000     IF LK-PERDIDA-ACUM-DIARIA >= WKS-LIMITE-DIARIO-TOPE
021100        SET DIARIO-DETENIDO TO TRUE
021200     END-IF
021300     IF LK-PERDIDA-ACUM-SEMAN >= WKS-LIMITE-SEMAN-TOPE
021400        SET SEMANAL-DETENIDO TO TRUE
021500     END-IF.
021600 400-LIMITES-PERDIDA-E. EXIT.
