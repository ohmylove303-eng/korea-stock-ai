000100******************************************************************
000200* FECHA       : 14/08/1996                                       *
000300* PROGRAMADOR : J. ECH (JECH)                                    *
000400* APLICACION  : MERCADO BURSATIL - CIERRE (PROYECTO JBT)         *
000500* PROGRAMA    : JBTRANK                                          *
000600* TIPO        : BATCH PRINCIPAL                                  *
000700* DESCRIPCION : RE-CALIFICA LA BITACORA HISTORICA DE SENALES,    *
000800*             : DESCARTA LAS QUE NO CUMPLEN LA ELEGIBILIDAD      *
000900*             : (ESTADO, FECHA, CONTRACCION, OFERTA, PUNTAJE     *
001000*             : VCP), CALCULA EL PUNTAJE COMPUESTO Y LAS CINCO   *
001100*             : CAPAS DE DIAGNOSTICO, ORDENA DESCENDENTE POR     *
001200*             : PUNTAJE FINAL, LIMITA A LAS MEJORES 20 Y EMITE   *
001300*             : ARCHIVO DE RANKING Y REPORTE COLUMNAR            *
001400* ARCHIVOS    : BITACORA (ENTRADA), RANKING (SALIDA), REPORTE    *
001500*             : (SALIDA)                                         *
001600* PROGRAMA(S) : NO LLAMA SUBPROGRAMAS                            *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     JBTRANK.
002000 AUTHOR.         J ECH.
002100 INSTALLATION.   BANCO INDUSTRIAL - GERENCIA DE SISTEMAS.
002200 DATE-WRITTEN.   14/08/1996.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO, GERENCIA DE SISTEMAS.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700*----------------------------------------------------------------*
002800* FECHA       INIC   TICKET     DESCRIPCION                      *
002900* 14/08/1996  JECH   N/A        VERSION ORIGINAL. CONSOLIDACION  *
003000*                                MENSUAL DE SALDOS ENTRE SUCUR-  *
003100*                                SALES PARA CIERRE CONTABLE      *
003200*                                (DADA DE BAJA)                  *
003300* 03/02/1997  JECH   SIS-0188   SE AGREGA VALIDACION DE MONEDA   *
003400*                                EXTRANJERA EN LA CONSOLIDACION  *
003500* 21/10/1998  JECH   Y2K-0007   REVISION DE CAMPOS DE FECHA POR  *
003600*                                PROYECTO ANO 2000 - SIN CAMBIO  *
003700*                                DE LONGITUD, SOLO VALIDACION    *
003800* 09/02/1999  JECH   Y2K-0007   CIERRE DE PROYECTO Y2K, PRUEBAS  *
003900*                                DE VENTANA DE SIGLO CONFORMES   *
004000* 12/06/2003  LFVQ   SIS-0577   PROGRAMA MARCADO EN MANTENIMIENTO*
004100*                                CORRECTIVO SOLAMENTE            *
004200* 08/09/2013  RSCH   SIS-0811   PROGRAMA MARCADO INACTIVO        *
004300* 14/03/2019  PDRZ   JBT-0001   REESCRITURA TOTAL: SE REUTILIZA  *
004400*                                EL PROGRAMA-ID PARA EL PROYECTO *
004500*                                JBT DE CIERRE BURSATIL. TODA LA *
004600*                                LOGICA ANTERIOR SE ELIMINA      *
004700* 24/06/2019  PDRZ   JBT-0011   ALTA DE FILTRO DE ELEGIBILIDAD Y *
004800*                                CALCULO DEL PUNTAJE COMPUESTO   *
004900* 30/09/2019  PDRZ   JBT-0019   SE AGREGAN LAS CINCO CAPAS DE    *
005000*                                DIAGNOSTICO (L1..L5) Y EL TOTAL *
005100*                                NICE-TOTAL                      *
005200* 15/02/2020  PDRZ   JBT-0030   SE AGREGA CALCULO DE RETORNO     *
005300*                                PORCENTUAL ENTRADA/ACTUAL       *
005400* 11/11/2021  RSCH   JBT-0068   SE CORRIGE TOPE DE OFERTA (30)   *
005500*                                QUE NO SE APLICABA EN NEGATIVOS *
005600* 05/04/2023  RSCH   JBT-0098   SE AJUSTA BONO DEL DIA A SOLO    *
005700*                                LAS SENALES DE LA FECHA DE      *
005800*                                CORRIDA                         *
005900* 19/01/2024  PDRZ   JBT-0116   REVISION ANUAL, SIN HALLAZGOS    *
006000* 30/05/2024  RSCH   JBT-0120   SE AGREGA ECO DE HORA DE INICIO  *
006100*                                Y SALIDA POR GO TO A RUTINA DE  *
006200*                                ABEND EN APERTURA DE ARCHIVOS   *
006300*                                (ESTANDAR DEL DEPTO.)           *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT BITACORA     ASSIGN TO BITACORA
007200            FILE STATUS IS FS-BITACORA.
007300     SELECT RANKING      ASSIGN TO RANKING
007400            FILE STATUS IS FS-RANKING.
007500     SELECT REPORTE      ASSIGN TO REPORTE
007600            FILE STATUS IS FS-REPORTE.
007700     SELECT SD-RANKING   ASSIGN TO SORTWK1.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  BITACORA
008100     LABEL RECORDS ARE STANDARD.
008200     COPY JBSGLOG.
008300 FD  RANKING
008400     LABEL RECORDS ARE STANDARD.
008500     COPY JBRANKD.
008600 FD  REPORTE
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900 01  LINEA-REPORTE               PIC X(132).
009000 SD  SD-RANKING.
009100 01  REG-SORT-RANK.
009200     05  RK-SIGNAL-DATE           PIC 9(08).
009300     05  RK-STOCK-CODE            PIC X(06).
009400     05  RK-STOCK-NAME            PIC X(20).
009500     05  RK-MARKET                PIC X(06).
009600     05  RK-VCP-SCORE             PIC 9(03)V9.
009700     05  RK-CONTRACTION-RATIO     PIC 9(01)V99.
009800     05  RK-FOREIGN-5D            PIC S9(12).
009900     05  RK-INST-5D               PIC S9(12).
010000     05  RK-ENTRY-PRICE           PIC 9(09).
010100     05  RK-CURRENT-PRICE         PIC 9(09).
010200     05  RK-STATUS                PIC X(10).
010300     05  RK-FINAL-SCORE           PIC 9(03)V9.
010400     05  RK-L1-TECHNICAL          PIC 9(03).
010500     05  RK-L2-SUPPLY             PIC 9(02).
010600     05  RK-L3-SENTIMENT          PIC 9(02).
010700     05  RK-L4-MACRO              PIC 9(02).
010800     05  RK-L5-INSTITUTIONAL      PIC 9(02).
010900     05  RK-NICE-TOTAL            PIC 9(03).
011000     05  RK-STOP-LOSS             PIC 9(09).
011100     05  RK-TP1                   PIC 9(09).
011200     05  RK-TP2                   PIC 9(09).
011300     05  RK-RETURN-PCT            PIC S9(03)V99.
011400     05  FILLER                   PIC X(06).
011500 WORKING-STORAGE SECTION.
011600*----------------------------------------------------------------*
011700* MARCA DE HORA DE CORRIDA (ESTANDAR DEL DEPTO, VER JM47ADM)     *
011800*----------------------------------------------------------------*
011900 77  WKS-HORA-CORRIDA             PIC 9(08).
012000*----------------------------------------------------------------*
012100* AREA DE MANEJO DE ERRORES DE ARCHIVO (ESTANDAR DEL DEPTO.)     *
012200*----------------------------------------------------------------*
012300 01  WKS-PROGRAMA                 PIC X(08) VALUE 'JBTRANK'.
012400 01  WKS-ARCHIVO-ERROR            PIC X(08) VALUE SPACES.
012500 01  WKS-ACCION-ERROR             PIC X(10) VALUE SPACES.
012600 01  WKS-LLAVE-ERROR              PIC X(32) VALUE SPACES.
012700 01  WKS-ESTADOS-ARCHIVO.
012800     05  FS-BITACORA              PIC 9(02) VALUE ZEROES.
012900     05  FSE-BITACORA.
013000         10  FSE-BIT-RETURN       PIC S9(4) COMP-5 VALUE 0.
013100         10  FSE-BIT-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
013200         10  FSE-BIT-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
013300     05  FS-RANKING               PIC 9(02) VALUE ZEROES.
013400     05  FSE-RANKING.
013500         10  FSE-RAN-RETURN       PIC S9(4) COMP-5 VALUE 0.
013600         10  FSE-RAN-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-RAN-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
013800     05  FS-REPORTE               PIC 9(02) VALUE ZEROES.
013900     05  FSE-REPORTE.
014000         10  FSE-REP-RETURN       PIC S9(4) COMP-5 VALUE 0.
014100         10  FSE-REP-FUNCTION     PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-REP-FEEDBACK     PIC S9(4) COMP-5 VALUE 0.
014300 01  WKS-INTERRUPTORES.
014400     05  WKS-SW-FIN-ORDENADOS     PIC X(01) VALUE 'N'.
014500         88  FIN-ORDENADOS                   VALUE 'S'.
014600     05  WKS-SW-ELEGIBLE          PIC X(01) VALUE 'S'.
014700         88  ELEGIBLE                        VALUE 'S'.
014800*----------------------------------------------------------------*
014900* PARAMETROS DE ELEGIBILIDAD DE LA BITACORA (JBT-0011)           *
015000*----------------------------------------------------------------*
015100 01  WKS-PARAMETROS-ELEGIBILIDAD.
015200     05  WKS-LIM-CONTRACCION      PIC 9(03)V99 VALUE 000.80.
015300     05  WKS-LIM-VCP-SCORE        PIC 9(03)V99 VALUE 050.00.
015400 01  WKS-PARAM-ELEGIBILIDAD-R REDEFINES
015500             WKS-PARAMETROS-ELEGIBILIDAD.
015600     05  WKS-LIM-ELEGIBILIDAD OCCURS 2 TIMES
015700                              INDEXED BY WKS-LEI
015800                              PIC 9(03)V99.
015900 01  WKS-MAX-RANKING              PIC 9(02) COMP VALUE 20.
016000 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
016100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016200     05  WKS-FC-ANIO              PIC 9(04).
016300     05  WKS-FC-MES               PIC 9(02).
016400     05  WKS-FC-DIA               PIC 9(02).
016500 01  WKS-RANK-CONTADOR            PIC 9(02) COMP VALUE 0.
016600*----------------------------------------------------------------*
016700* CAMPOS DE TRABAJO DEL PUNTAJE COMPUESTO (JBT-0011, JBT-0019)   *
016800*----------------------------------------------------------------*
016900 01  WKS-CONTRACCION-SCORE        PIC S9(03)V99 COMP VALUE 0.
017000 01  WKS-OFERTA-SCORE             PIC S9(09)V99 COMP VALUE 0.
017100 01  WKS-BONO-DEL-DIA             PIC 9(02) COMP VALUE 0.
017200 01  WKS-L5-SUMA-OFERTA           PIC S9(13) COMP VALUE 0.
017300 01  WKS-L5-CRUDO                 PIC S9(05) COMP VALUE 0.
017400 01  WKS-CAPA-IDX                 PIC 9(01) COMP VALUE 0.
017500 01  WKS-CAPAS-GRUPO.
017600     05  WKS-L1-TECNICO           PIC 9(03) COMP VALUE 0.
017700     05  WKS-L2-OFERTA            PIC 9(03) COMP VALUE 0.
017800     05  WKS-L3-SENTIMIENTO       PIC 9(03) COMP VALUE 50.
017900     05  WKS-L4-MACRO             PIC 9(03) COMP VALUE 35.
018000     05  WKS-L5-INSTITUCIONAL     PIC 9(03) COMP VALUE 0.
018100 01  WKS-CAPAS-GRUPO-R REDEFINES WKS-CAPAS-GRUPO.
018200*        VISTA EN TABLA, USADA POR LA RUTINA DE SUMATORIA
018300     05  WKS-CAPAS-TABLA OCCURS 5 TIMES PIC 9(03) COMP.
018400 01  WKS-NICE-TOTAL                PIC 9(03) COMP VALUE 0.
018500*----------------------------------------------------------------*
018600* LINEAS DE REPORTE (COLUMNAR, RANK 1..20)                       *
018700*----------------------------------------------------------------*
018800 01  WKS-ENCABEZADO-1.
018900     05  FILLER               PIC X(35) VALUE
019000         'BANCO INDUSTRIAL - PROYECTO JBT'.
019100     05  FILLER               PIC X(35) VALUE
019200         'REPORTE DE RANKING DE SENALES'.
019300     05  FILLER               PIC X(10) VALUE 'FECHA :'.
019400     05  WKS-ENC-ANIO         PIC 9(04).
019500     05  FILLER               PIC X(01) VALUE '/'.
019600     05  WKS-ENC-MES          PIC 9(02).
019700     05  FILLER               PIC X(01) VALUE '/'.
019800     05  WKS-ENC-DIA          PIC 9(02).
019900     05  FILLER               PIC X(42) VALUE SPACES.
020000 01  WKS-ENCABEZADO-2.
020100     05  FILLER               PIC X(04) VALUE 'POS'.
020200     05  FILLER               PIC X(01) VALUE SPACES.
020300     05  FILLER               PIC X(06) VALUE 'CODIGO'.
020400     05  FILLER               PIC X(01) VALUE SPACES.
020500     05  FILLER               PIC X(20) VALUE 'NOMBRE'.
020600     05  FILLER               PIC X(01) VALUE SPACES.
020700     05  FILLER               PIC X(06) VALUE 'RUEDA'.
020800     05  FILLER               PIC X(01) VALUE SPACES.
020900     05  FILLER               PIC X(07) VALUE 'FINAL'.
021000     05  FILLER               PIC X(01) VALUE SPACES.
021100     05  FILLER               PIC X(07) VALUE 'VCP'.
021200     05  FILLER               PIC X(01) VALUE SPACES.
021300     05  FILLER               PIC X(04) VALUE 'CONT'.
021400     05  FILLER               PIC X(01) VALUE SPACES.
021500     05  FILLER               PIC X(13) VALUE 'FOREIGN 5D'.
021600     05  FILLER               PIC X(01) VALUE SPACES.
021700     05  FILLER               PIC X(13) VALUE 'INST 5D'.
021800     05  FILLER               PIC X(01) VALUE SPACES.
021900     05  FILLER               PIC X(06) VALUE 'RETORNO'.
022000     05  FILLER               PIC X(29) VALUE SPACES.
022100 01  WKS-DETALLE-RANK.
022200     05  WKS-DR-POS           PIC ZZ9.
022300     05  FILLER               PIC X(01) VALUE SPACES.
022400     05  WKS-DR-CODIGO        PIC X(06).
022500     05  FILLER               PIC X(01) VALUE SPACES.
022600     05  WKS-DR-NOMBRE        PIC X(20).
022700     05  FILLER               PIC X(01) VALUE SPACES.
022800     05  WKS-DR-RUEDA         PIC X(06).
022900     05  FILLER               PIC X(01) VALUE SPACES.
023000     05  WKS-DR-FINAL         PIC ZZZ9.9.
023100     05  FILLER               PIC X(01) VALUE SPACES.
023200     05  WKS-DR-VCP           PIC ZZZ9.9.
023300     05  FILLER               PIC X(01) VALUE SPACES.
023400     05  WKS-DR-CONTRACCION   PIC 9.99.
023500     05  FILLER               PIC X(01) VALUE SPACES.
023600     05  WKS-DR-FOREIGN       PIC Z(11)9-.
023700     05  FILLER               PIC X(01) VALUE SPACES.
023800     05  WKS-DR-INST          PIC Z(11)9-.
023900     05  FILLER               PIC X(01) VALUE SPACES.
024000     05  WKS-DR-RETORNO       PIC Z9.99-.
024100     05  FILLER               PIC X(20) VALUE SPACES.
024200 01  WKS-TOTALES-RANK.
024300     05  FILLER               PIC X(30) VALUE
024400         'TOTAL DE SENALES RANKEADAS:'.
024500     05  WKS-TR-TOTAL         PIC ZZ9.
024600     05  FILLER               PIC X(97) VALUE SPACES.
024700******************************************************************
024800 PROCEDURE DIVISION.
024900******************************************************************
025000* PARRAFO PRINCIPAL - SECUENCIA DEL PROCESO DE RE-RANKING        *
025100******************************************************************
025200 000-MAIN SECTION.
025300     PERFORM 100-APERTURA-ARCHIVOS
025400             THRU 100-APERTURA-ARCHIVOS-E
025500     PERFORM 200-FILTRAR-Y-ORDENAR
025600             THRU 200-FILTRAR-Y-ORDENAR-E
025700     PERFORM 700-TOTALES-FINALES
025800             THRU 700-TOTALES-FINALES-E
025900     PERFORM 900-CIERRA-ARCHIVOS
026000             THRU 900-CIERRA-ARCHIVOS-E
026100     STOP RUN.
026200 000-MAIN-E. EXIT.
026300******************************************************************
026400* APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DE CORRIDA        *
026500******************************************************************
026600 100-APERTURA-ARCHIVOS SECTION.
026700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
026800     ACCEPT WKS-HORA-CORRIDA FROM TIME
026900     DISPLAY 'JBTRANK - INICIO A LAS : ' WKS-HORA-CORRIDA
027000             UPON CONSOLE
027100     OPEN INPUT BITACORA
027200     IF FS-BITACORA NOT EQUAL 0
027300         MOVE 'OPEN' TO WKS-ACCION-ERROR
027400         MOVE 'BITACORA' TO WKS-ARCHIVO-ERROR
027500         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
027600                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-BITACORA,
027700                 FSE-BITACORA
027800         DISPLAY 'JBTRANK - ERROR AL ABRIR BITACORA'
027900                 UPON CONSOLE
028000         GO TO 999-ERROR-ABEND
028100     END-IF
028200     OPEN OUTPUT RANKING
028300     IF FS-RANKING NOT EQUAL 0
028400         MOVE 'OPEN' TO WKS-ACCION-ERROR
028500         MOVE 'RANKING' TO WKS-ARCHIVO-ERROR
028600         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
028700                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-RANKING,
028800                 FSE-RANKING
028900         DISPLAY 'JBTRANK - ERROR AL ABRIR RANKING'
029000                 UPON CONSOLE
029100         GO TO 999-ERROR-ABEND
029200     END-IF
029300     OPEN OUTPUT REPORTE
029400     IF FS-REPORTE NOT EQUAL 0
029500         MOVE 'OPEN' TO WKS-ACCION-ERROR
029600         MOVE 'REPORTE' TO WKS-ARCHIVO-ERROR
029700         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
029800                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-REPORTE,
029900                 FSE-REPORTE
030000         DISPLAY 'JBTRANK - ERROR AL ABRIR REPORTE'
030100                 UPON CONSOLE
030200         GO TO 999-ERROR-ABEND
030300     END-IF
030400     PERFORM 105-MOSTRAR-PARAMETROS
030500             THRU 105-MOSTRAR-PARAMETROS-E
030600         VARYING WKS-LEI FROM 1 BY 1
030700         UNTIL WKS-LEI > 2.
030800 100-APERTURA-ARCHIVOS-E. EXIT.
030900*
031000* ECO DE PARAMETROS DE ELEGIBILIDAD A CONSOLA PARA BITACORA      *
031100* DE CORRIDA (JBT-0011)                                          *
031200 105-MOSTRAR-PARAMETROS SECTION.
031300     DISPLAY 'JBTRANK - LIMITE DE ELEGIBILIDAD: '
031400             WKS-LIM-ELEGIBILIDAD(WKS-LEI) UPON CONSOLE.
031500 105-MOSTRAR-PARAMETROS-E. EXIT.
031600******************************************************************
031700* FILTRO DE ELEGIBILIDAD, CALCULO DEL PUNTAJE COMPUESTO Y        *
031800* ORDENAMIENTO DESCENDENTE POR PUNTAJE FINAL (JBT-0011,          *
031900* JBT-0019)                                                      *
032000******************************************************************
032100 200-FILTRAR-Y-ORDENAR SECTION.
032200     SORT SD-RANKING
032300         DESCENDING KEY RK-FINAL-SCORE
032400         INPUT PROCEDURE IS 210-FILTRAR-Y-LIBERAR
032500         OUTPUT PROCEDURE IS 220-DEVOLVER-Y-ESCRIBIR.
032600 200-FILTRAR-Y-ORDENAR-E. EXIT.
032700*
032800 210-FILTRAR-Y-LIBERAR SECTION.
032900     READ BITACORA
033000         AT END MOVE 97 TO FS-BITACORA
033100     END-READ
033200     PERFORM 212-EVALUAR-Y-LIBERAR
033300             THRU 212-EVALUAR-Y-LIBERAR-E
033400         UNTIL FS-BITACORA EQUAL 97.
033500 210-FILTRAR-Y-LIBERAR-E. EXIT.
033600*
033700 212-EVALUAR-Y-LIBERAR SECTION.
033800     PERFORM 300-VERIFICAR-ELEGIBLE
033900             THRU 300-VERIFICAR-ELEGIBLE-E
034000     IF ELEGIBLE
034100         PERFORM 400-CALCULAR-PUNTAJE
034200                 THRU 400-CALCULAR-PUNTAJE-E
034300         RELEASE REG-SORT-RANK
034400     END-IF
034500     READ BITACORA
034600         AT END MOVE 97 TO FS-BITACORA
034700     END-READ.
034800 212-EVALUAR-Y-LIBERAR-E. EXIT.
034900*
035000* REGLAS DE ELEGIBILIDAD DE LA BITACORA (JBT-0011)               *
035100 300-VERIFICAR-ELEGIBLE SECTION.
035200     MOVE 'S' TO WKS-SW-ELEGIBLE
035300     IF SL-STATUS NOT EQUAL 'OPEN'
035400         MOVE 'N' TO WKS-SW-ELEGIBLE
035500     END-IF
035600     IF SL-SIGNAL-DATE > WKS-FECHA-CORRIDA
035700         MOVE 'N' TO WKS-SW-ELEGIBLE
035800     END-IF
035900     IF SL-CONTRACTION-RATIO > WKS-LIM-CONTRACCION
036000         MOVE 'N' TO WKS-SW-ELEGIBLE
036100     END-IF
036200     IF SL-FOREIGN-5D < 0 AND SL-INST-5D < 0
036300         MOVE 'N' TO WKS-SW-ELEGIBLE
036400     END-IF
036500     IF SL-VCP-SCORE < WKS-LIM-VCP-SCORE
036600         MOVE 'N' TO WKS-SW-ELEGIBLE
036700     END-IF.
036800 300-VERIFICAR-ELEGIBLE-E. EXIT.
036900*
037000* PUNTAJE COMPUESTO Y CAPAS DE DIAGNOSTICO (JBT-0011, JBT-0019,  *
037100* JBT-0030, JBT-0068, JBT-0098)                                  *
037200 400-CALCULAR-PUNTAJE SECTION.
037300     MOVE SL-SIGNAL-DATE TO RK-SIGNAL-DATE
037400     MOVE SL-STOCK-CODE TO RK-STOCK-CODE
037500     MOVE SL-STOCK-NAME TO RK-STOCK-NAME
037600     MOVE SL-MARKET TO RK-MARKET
037700     MOVE SL-VCP-SCORE TO RK-VCP-SCORE
037800     MOVE SL-CONTRACTION-RATIO TO RK-CONTRACTION-RATIO
037900     MOVE SL-FOREIGN-5D TO RK-FOREIGN-5D
038000     MOVE SL-INST-5D TO RK-INST-5D
038100     MOVE SL-ENTRY-PRICE TO RK-ENTRY-PRICE
038200     MOVE SL-CURRENT-PRICE TO RK-CURRENT-PRICE
038300     MOVE SL-STATUS TO RK-STATUS
038400     COMPUTE WKS-CONTRACCION-SCORE ROUNDED =
038500        (1 - SL-CONTRACTION-RATIO) * 100
038600     COMPUTE WKS-OFERTA-SCORE ROUNDED =
038700        (SL-FOREIGN-5D + SL-INST-5D) / 100000
038800     IF WKS-OFERTA-SCORE > 30
038900         MOVE 30 TO WKS-OFERTA-SCORE
039000     END-IF
039100     IF SL-SIGNAL-DATE EQUAL WKS-FECHA-CORRIDA
039200         MOVE 10 TO WKS-BONO-DEL-DIA
039300     ELSE
039400         MOVE ZEROES TO WKS-BONO-DEL-DIA
039500     END-IF
039600     COMPUTE RK-FINAL-SCORE ROUNDED =
039700        (SL-VCP-SCORE * 0.4) + (WKS-CONTRACCION-SCORE * 0.3) +
039800        (WKS-OFERTA-SCORE * 0.2 * 10) + WKS-BONO-DEL-DIA
039900     PERFORM 410-CALCULAR-CAPAS
040000             THRU 410-CALCULAR-CAPAS-E
040100     MOVE WKS-L1-TECNICO TO RK-L1-TECHNICAL
040200     MOVE WKS-L2-OFERTA TO RK-L2-SUPPLY
040300     MOVE WKS-L3-SENTIMIENTO TO RK-L3-SENTIMENT
040400     MOVE WKS-L4-MACRO TO RK-L4-MACRO
040500     MOVE WKS-L5-INSTITUCIONAL TO RK-L5-INSTITUTIONAL
040600     MOVE WKS-NICE-TOTAL TO RK-NICE-TOTAL
040700     MOVE ZEROES TO RK-STOP-LOSS RK-TP1 RK-TP2
040800     IF SL-ENTRY-PRICE > 0 AND SL-CURRENT-PRICE > 0
040900         COMPUTE RK-RETURN-PCT ROUNDED =
041000            (SL-CURRENT-PRICE - SL-ENTRY-PRICE) /
041100            SL-ENTRY-PRICE * 100
041200     ELSE
041300         MOVE ZEROES TO RK-RETURN-PCT
041400     END-IF.
041500 400-CALCULAR-PUNTAJE-E. EXIT.
041600*
041700* CAPAS L1..L5 Y NICE-TOTAL (JBT-0019, JBT-0068)                 *
041800 410-CALCULAR-CAPAS SECTION.
041900     MOVE SL-VCP-SCORE TO WKS-L1-TECNICO
042000     IF WKS-L1-TECNICO > 100
042100         MOVE 100 TO WKS-L1-TECNICO
042200     END-IF
042300     COMPUTE WKS-L2-OFERTA = (1 - SL-CONTRACTION-RATIO) * 30
042400     IF WKS-L2-OFERTA > 30
042500         MOVE 30 TO WKS-L2-OFERTA
042600     END-IF
042700     COMPUTE WKS-L5-SUMA-OFERTA = SL-FOREIGN-5D + SL-INST-5D
042800     COMPUTE WKS-L5-CRUDO = WKS-L5-SUMA-OFERTA / 100000000
042900     IF WKS-L5-CRUDO > 35
043000         MOVE 35 TO WKS-L5-CRUDO
043100     END-IF
043200     IF WKS-L5-CRUDO < 0
043300         MOVE ZEROES TO WKS-L5-CRUDO
043400     END-IF
043500     MOVE WKS-L5-CRUDO TO WKS-L5-INSTITUCIONAL
043600     MOVE ZEROES TO WKS-NICE-TOTAL
043700     PERFORM 411-SUMAR-CAPA
043800             THRU 411-SUMAR-CAPA-E
043900         VARYING WKS-CAPA-IDX FROM 1 BY 1
044000         UNTIL WKS-CAPA-IDX > 5.
044100 410-CALCULAR-CAPAS-E. EXIT.
044200*
044300 411-SUMAR-CAPA SECTION.
044400     ADD WKS-CAPAS-TABLA(WKS-CAPA-IDX) TO WKS-NICE-TOTAL.
044500 411-SUMAR-CAPA-E. EXIT.
044600*
044700* DEVOLUCION DEL SORT, ESCRITURA DEL ARCHIVO DE RANKING Y DEL    *
044800* DETALLE DEL REPORTE, LIMITADA A LAS MEJORES 20 (JBT-0011)      *
044900 220-DEVOLVER-Y-ESCRIBIR SECTION.
045000     PERFORM 710-ENCABEZADO-RANK
045100             THRU 710-ENCABEZADO-RANK-E
045200     MOVE ZEROES TO WKS-RANK-CONTADOR
045300     RETURN SD-RANKING
045400         AT END SET FIN-ORDENADOS TO TRUE
045500     END-RETURN
045600     PERFORM 221-ESCRIBIR-UN-RANKING
045700             THRU 221-ESCRIBIR-UN-RANKING-E
045800         UNTIL FIN-ORDENADOS
045900            OR WKS-RANK-CONTADOR EQUAL WKS-MAX-RANKING.
046000 220-DEVOLVER-Y-ESCRIBIR-E. EXIT.
046100*
046200 221-ESCRIBIR-UN-RANKING SECTION.
046300     ADD 1 TO WKS-RANK-CONTADOR
046400     MOVE REG-SORT-RANK TO REG-JBRANKD
046500     WRITE REG-JBRANKD
046600     IF FS-RANKING NOT EQUAL 0
046700         MOVE 'WRITE' TO WKS-ACCION-ERROR
046800         MOVE 'RANKING' TO WKS-ARCHIVO-ERROR
046900         CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO-ERROR,
047000                 WKS-ACCION-ERROR, WKS-LLAVE-ERROR, FS-RANKING,
047100                 FSE-RANKING
047200         DISPLAY 'JBTRANK - ERROR AL ESCRIBIR RANKING'
047300                 UPON CONSOLE
047400         STOP RUN
047500     END-IF
047600     PERFORM 720-DETALLE-RANK
047700             THRU 720-DETALLE-RANK-E
047800     RETURN SD-RANKING
047900         AT END SET FIN-ORDENADOS TO TRUE
048000     END-RETURN.
048100 221-ESCRIBIR-UN-RANKING-E. EXIT.
048200******************************************************************
048300* REPORTE COLUMNAR DE RANKING (JBT-0011)                         *
048400******************************************************************
048500 710-ENCABEZADO-RANK SECTION.
048600     MOVE WKS-FC-ANIO TO WKS-ENC-ANIO
048700     MOVE WKS-FC-MES TO WKS-ENC-MES
048800     MOVE WKS-FC-DIA TO WKS-ENC-DIA
048900     MOVE SPACES TO LINEA-REPORTE
049000     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-1
049100         AFTER TOP-OF-FORM
049200     WRITE LINEA-REPORTE FROM WKS-ENCABEZADO-2
049300         AFTER 2 LINES.
049400 710-ENCABEZADO-RANK-E. EXIT.
049500*
049600 720-DETALLE-RANK SECTION.
049700     MOVE WKS-RANK-CONTADOR TO WKS-DR-POS
049800     MOVE RS-STOCK-CODE TO WKS-DR-CODIGO
049900     MOVE RS-STOCK-NAME TO WKS-DR-NOMBRE
050000     MOVE RS-MARKET TO WKS-DR-RUEDA
050100     MOVE RS-FINAL-SCORE TO WKS-DR-FINAL
050200     MOVE RS-VCP-SCORE TO WKS-DR-VCP
050300     MOVE RS-CONTRACTION-RATIO TO WKS-DR-CONTRACCION
050400     MOVE RS-FOREIGN-5D TO WKS-DR-FOREIGN
050500     MOVE RS-INST-5D TO WKS-DR-INST
050600     MOVE RS-RETURN-PCT TO WKS-DR-RETORNO
050700     MOVE SPACES TO LINEA-REPORTE
050800     WRITE LINEA-REPORTE FROM WKS-DETALLE-RANK
050900         AFTER 1 LINE.
051000 720-DETALLE-RANK-E. EXIT.
051100*
051200 700-TOTALES-FINALES SECTION.
051300     MOVE WKS-RANK-CONTADOR TO WKS-TR-TOTAL
051400     MOVE SPACES TO LINEA-REPORTE
051500     WRITE LINEA-REPORTE FROM WKS-TOTALES-RANK
051600         AFTER 2 LINES.
051700 700-TOTALES-FINALES-E. EXIT.
051800******************************************************************
051900* CIERRE ORDENADO DE ARCHIVOS                                    *
052000******************************************************************
052100 900-CIERRA-ARCHIVOS SECTION.
052200     CLOSE BITACORA RANKING REPORTE.
052300 900-CIERRA-ARCHIVOS-E. EXIT.
052400******************************************************************
052500* SALIDA ANORMAL POR ERROR DE APERTURA DE ARCHIVO                *
052600******************************************************************
052700 999-ERROR-ABEND SECTION.
052800     STOP RUN.
052900 999-ERROR-ABEND-E. EXIT.
